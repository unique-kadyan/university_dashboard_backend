000100******************************************************************
000200*    ALLOC.cpy  --  HOSTEL ROOM ALLOCATION RECORD
000300*    (FILE: ALLOCATIONS) VSAM KSDS, RECORD KEY IS AL-ID, ACCESS
000400*    MODE DYNAMIC SO HSTLUPDT CAN BOTH RANDOM-READ AN ALLOCATION
000500*    BY ITS ALLOCATION NUMBER (TRANSFER/VACATE) AND SWEEP THE
000600*    FILE IN KEY SEQUENCE FOR THE OCCUPANCY SUMMARY.  40-BYTE
000700*    FIXED RECORD, WRITTEN ON A NEW ALLOCATION AND REWRITTEN ON
000800*    VACATE/TRANSFER BY HSTLUPDT
000900******************************************************************
001000* CHANGE LOG
001100*   01/01/08  JFS  ORIGINAL LAYOUT
001200*   02/06/06  JFH  CONVERTED FROM A SEQUENTIAL CARRIER FILE BY
001300*                  AL-STUDENT-ID TO A VSAM KSDS BY AL-ID SO
001400*                  TRANSFERS AND VACATES NO LONGER NEED AN
001500*                  OVERNIGHT MATCH-MERGE STEP (TICKET 4602)
001600******************************************************************
001700 01  ALLOCATION-REC.
001800     05  AL-ID                       PIC 9(06).
001900     05  AL-STUDENT-ID               PIC 9(06).
002000     05  AL-HOSTEL-ID                PIC 9(04).
002100     05  AL-ROOM-ID                  PIC 9(06).
002200     05  AL-STATUS                   PIC X(12).
002300         88  AL-ACTIVE        VALUE "ACTIVE      ".
002400         88  AL-VACATED       VALUE "VACATED     ".
002500         88  AL-TRANSFERRED   VALUE "TRANSFERRED ".
002600     05  FILLER                      PIC X(06).
