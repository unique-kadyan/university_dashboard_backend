000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DAYDIFF.
000400 AUTHOR. R B WOZNIAK.
000500 INSTALLATION. REGISTRAR BATCH PROCESSING CENTER.
000600 DATE-WRITTEN. 09/14/93.
000700 DATE-COMPILED. 09/14/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG
001100*    09/14/93  RBW  ORIGINAL -- WHOLE DAYS BETWEEN TWO YYYYMMDD
001200*                   DATES, CALLED BY FEEEDIT TO AGE A FEE
001300*                   STRUCTURE PAST ITS DUE DATE
001400*    04/02/96  TGD  FLOORED RESULT AT ZERO SO A FEE STRUCTURE
001500*                   RATED BEFORE ITS DUE DATE NEVER CALLS BACK
001600*                   A NEGATIVE DAY COUNT TO FEECALC
001700*    11/20/98  TGD  Y2K REVIEW -- DATES CARRY A FULL 4-DIGIT
001800*                   CENTURY, JULIAN-DAY MATH VERIFIED ACROSS
001900*                   CENTURY BOUNDARY, NO CHANGE REQUIRED
002000*    04/02/96  TGD  SHARED WITH LIBISSUE FOR DUE-DATE AGING ON
002100*                   AN OVERDUE BOOK LOAN RATHER THAN A SECOND
002200*                   COPY OF THE SAME JULIAN-DAY ARITHMETIC
002300******************************************************************
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER. IBM-390.
002700 OBJECT-COMPUTER. IBM-390.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100
003200 DATA DIVISION.
003300 FILE SECTION.
003400
003500 WORKING-STORAGE SECTION.
003600 01  MISC-FIELDS.
003700     05  WS-YY                      PIC 9(04) COMP.
003800     05  WS-MM                      PIC 9(02) COMP.
003900     05  WS-DD                      PIC 9(02) COMP.
004000     05  WS-A                       PIC S9(06) COMP.
004100     05  WS-B                       PIC S9(06) COMP.
004200     05  WS-JDN-FROM                PIC 9(07) COMP.
004300     05  WS-JDN-TO                  PIC 9(07) COMP.
004400     05  WS-RAW-DIFF                PIC S9(07) COMP.
004500     05  FILLER                     PIC X(08).
004600
004700 LINKAGE SECTION.
004800 01  DATE-DIFF-REC.
004900     05  FROM-DATE                  PIC 9(08).
005000     05  FROM-DATE-R REDEFINES FROM-DATE.
005100         10  FROM-DATE-YY           PIC 9(04).
005200         10  FROM-DATE-MM           PIC 9(02).
005300         10  FROM-DATE-DD           PIC 9(02).
005400     05  TO-DATE                    PIC 9(08).
005500     05  TO-DATE-R REDEFINES TO-DATE.
005600         10  TO-DATE-YY             PIC 9(04).
005700         10  TO-DATE-MM             PIC 9(02).
005800         10  TO-DATE-DD             PIC 9(02).
005900     05  DAYS-BETWEEN               PIC 9(05) COMP.
006000     05  DAYS-BETWEEN-S REDEFINES DAYS-BETWEEN
006100                                    PIC S9(05) COMP.
006200     05  FILLER                     PIC X(04).
006300
006400 01  RETURN-LTH                     PIC S9(04) COMP.
006500
006600 PROCEDURE DIVISION USING DATE-DIFF-REC, RETURN-LTH.
006700 0000-MAINLINE.
006800     MOVE FROM-DATE-YY TO WS-YY
006900     MOVE FROM-DATE-MM TO WS-MM
007000     MOVE FROM-DATE-DD TO WS-DD
007100     PERFORM 100-CALC-JULIAN-DAY
007200
007300     MOVE TO-DATE-YY TO WS-YY
007400     MOVE TO-DATE-MM TO WS-MM
007500     MOVE TO-DATE-DD TO WS-DD
007600     PERFORM 200-CALC-JULIAN-DAY-TO
007700
007800     COMPUTE WS-RAW-DIFF = WS-JDN-TO - WS-JDN-FROM
007900     IF WS-RAW-DIFF < ZERO                                        04/02/96
008000         MOVE ZERO TO DAYS-BETWEEN                                04/02/96
008100     ELSE
008200         MOVE WS-RAW-DIFF TO DAYS-BETWEEN.
008300
008400     MOVE ZERO TO RETURN-LTH.
008500     GOBACK.
008600
008700******************************************************************
008800*  100/200-CALC-JULIAN-DAY -- STANDARD CALENDAR-TO-JULIAN-DAY-
008900*  NUMBER CONVERSION (FLIEGEL & VAN FLANDERN FORMULA).  KEPT AS
009000*  TWO SEPARATE PARAGRAPHS, ONE PER INPUT DATE, SO A FUTURE FIX
009100*  TO ONE LEG CANNOT SILENTLY CHANGE THE OTHER.
009200******************************************************************
009300 100-CALC-JULIAN-DAY.
009400     COMPUTE WS-A = (14 - WS-MM) / 12
009500     COMPUTE WS-B = WS-YY + 4800 - WS-A
009600     COMPUTE WS-JDN-FROM =
009700         WS-DD
009800         + ((153 * (WS-MM + (12 * WS-A) - 3) + 2) / 5)
009900         + (365 * WS-B)
010000         + (WS-B / 4)
010100         - (WS-B / 100)
010200         + (WS-B / 400)
010300         - 32045.
010400
010500 200-CALC-JULIAN-DAY-TO.
010600     COMPUTE WS-A = (14 - WS-MM) / 12
010700     COMPUTE WS-B = WS-YY + 4800 - WS-A
010800     COMPUTE WS-JDN-TO =
010900         WS-DD
011000         + ((153 * (WS-MM + (12 * WS-A) - 3) + 2) / 5)
011100         + (365 * WS-B)
011200         + (WS-B / 4)
011300         - (WS-B / 100)
011400         + (WS-B / 400)
011500         - 32045.
