000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  LIBISSUE.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. REGISTRAR BATCH PROCESSING CENTER.
000600 DATE-WRITTEN. 01/01/08.
000700 DATE-COMPILED. 01/01/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG
001100*    01/01/08  JFS  ORIGINAL -- ISSUE/RETURN/RENEW AGAINST THE
001200*                   BOOKISSUES VSAM KSDS, FLAT FINE SCHEDULE PER
001300*                   LIBRARY POLICY (WS-FINE-RATE-PER-DAY)
001400*    03/14/97  RBW  ADDED 360-PROCESS-FINE-PAYMENT -- PATRONS
001500*                   WERE PAYING FINES AT THE CIRCULATION DESK
001600*                   WITH NO WAY TO POST THE PAYMENT (REQ 2209)
001700*    11/20/98  TGD  Y2K REVIEW -- ALL DATE FIELDS ARE 9(08)
001800*                   CCYYMMDD, NO CHANGE REQUIRED
001900*    09/30/05  JFH  BOOKISSUES MOVED TO VSAM -- SEE ISSUE.cpy
002000*                   CHANGE LOG (TICKET 4488)
002100*    06/03/11  TGD  THE DAYDIFF AND FEECALC CALLS IN 320-PROCESS-
002200*                   RETURN AND 500-OVERDUE-PASS WERE PASSING A
002300*                   THIRD ARGUMENT NEITHER SUBPROGRAM DECLARES,
002400*                   AND THE DAYDIFF CALLS HAD RETURN-CD-AREA
002500*                   WHERE RETURN-LTH-AREA BELONGS -- MATCHED TO
002600*                   THE 2-ARGUMENT LINKAGE FEEEDIT ALREADY USES
002700*                   (TICKET 6021)
002800*    06/03/11  TGD  PULLED THE HARD-CODED 5.00 FINE RATE IN
002900*                   000-HOUSEKEEPING OUT TO THE 77-LEVEL LIB-
003000*                   FINE-RATE, AND RESTORED THE WS-EDIT-DATE
003100*                   SCRATCH ITEM TRMTSRCH HAS ALWAYS CARRIED
003200*                   (TICKET 6021)
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS NEXT-PAGE.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT SYSOUT
004400     ASSIGN TO UT-S-SYSOUT
004500       ORGANIZATION IS SEQUENTIAL.
004600
004700     SELECT LIBTRAN
004800     ASSIGN TO UT-S-LIBTRAN
004900       ACCESS MODE IS SEQUENTIAL
005000       FILE STATUS IS OFCODE.
005100
005200     SELECT LIBRPT
005300     ASSIGN TO UT-S-LIBRPT
005400       ACCESS MODE IS SEQUENTIAL
005500       FILE STATUS IS OFCODE.
005600
005700     SELECT LIBERR
005800     ASSIGN TO UT-S-LIBERR
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS OFCODE.
006100
006200     SELECT BOOKISSUES
006300            ASSIGN       TO BOOKISSUES
006400            ORGANIZATION IS INDEXED
006500            ACCESS MODE  IS DYNAMIC
006600            RECORD KEY   IS IS-ID-KEY
006700            FILE STATUS  IS BOOKISSUES-STATUS.
006800
006900     SELECT BOOKMSTR
007000            ASSIGN       TO BOOKMSTR
007100            ORGANIZATION IS INDEXED
007200            ACCESS MODE  IS RANDOM
007300            RECORD KEY   IS BK-ID-KEY
007400            FILE STATUS  IS BOOKMSTR-STATUS.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  SYSOUT
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 80 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS SYSOUT-REC.
008400 01  SYSOUT-REC  PIC X(80).
008500
008600****** TODAY'S LIBRARY-DESK TRANSACTIONS -- ISSUE/RETURN/RENEW/
008700****** FINE PAYMENT, ACTION CODE IN LT-ACTION
008800 FD  LIBTRAN
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 50 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS LIBTRAN-REC.
009400 01  LIBTRAN-REC  PIC X(50).
009500
009600 FD  LIBRPT
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 132 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS RPT-REC.
010200 01  RPT-REC  PIC X(132).
010300
010400 FD  LIBERR
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 90 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS LIBERR-REC.
011000 01  LIBERR-REC.
011100     05  ERR-MSG-LIB                 PIC X(40).
011200     05  REST-OF-LIB-REC             PIC X(50).
011300
011400****** VSAM KSDS -- SEE ISSUE.cpy FOR THE FULL RECORD, LOADED     TKT 4488
011500****** VIA READ...INTO / WRITE...FROM BOOK-ISSUE-REC
011600 FD  BOOKISSUES
011700     RECORD CONTAINS 70 CHARACTERS
011800     DATA RECORD IS BOOKISSUES-REC.
011900 01  BOOKISSUES-REC.
012000     05  IS-ID-KEY                   PIC 9(06).
012100     05  FILLER                      PIC X(64).
012200
012300****** VSAM KSDS -- SEE BOOKMSTR.cpy FOR THE FULL RECORD
012400 FD  BOOKMSTR
012500     RECORD CONTAINS 70 CHARACTERS
012600     DATA RECORD IS BOOKMSTR-REC.
012700 01  BOOKMSTR-REC.
012800     05  BK-ID-KEY                   PIC 9(06).
012900     05  FILLER                      PIC X(64).
013000
013100** QSAM FILE
013200 WORKING-STORAGE SECTION.
013300
013400 77  LIB-FINE-RATE                     PIC 9(05)V99 VALUE 5.00.
013500 77  WS-EDIT-DATE                      PIC 9(6).
013600
013700 01  FILE-STATUS-CODES.
013800     05  BOOKISSUES-STATUS            PIC X(2).
013900         88  ISSUE-FOUND      VALUE "00".
014000     05  BOOKMSTR-STATUS              PIC X(2).
014100         88  BOOK-FOUND       VALUE "00".
014200     05  OFCODE                      PIC X(2).
014300         88  CODE-WRITE      VALUE SPACES.
014400     05  FILLER                      PIC X(04).
014500
014600 COPY ISSUE.
014700 COPY BOOKMSTR.
014800
014900******************************************************************
015000*  LIBRARY-DESK TRANSACTION -- UPSTREAM JOB STEP ASSIGNS THE NEW
015100*  LOAN NUMBER ON AN ISSUE TRANSACTION (LT-ISSUE-ID), SO THIS
015200*  PROGRAM NEVER NEEDS TO GENERATE ONE OF ITS OWN
015300******************************************************************
015400 01  LIBRARY-TRAN-REC.
015500     05  LT-ACTION                   PIC X(01).
015600         88  LT-ISSUE-ACTION   VALUE "I".
015700         88  LT-RETURN-ACTION  VALUE "R".
015800         88  LT-RENEW-ACTION   VALUE "N".
015900         88  LT-PAYFINE-ACTION VALUE "P".
016000     05  LT-ISSUE-ID                 PIC 9(06).
016100     05  LT-BOOK-ID                  PIC 9(06).
016200     05  LT-USER-ID                  PIC 9(06).
016300     05  LT-TRANS-DATE                PIC 9(08).
016400     05  LT-NEW-DUE-DATE              PIC 9(08).
016500     05  LT-PAYMENT-AMT              PIC 9(05)V99.
016600     05  FILLER                      PIC X(08).
016700
016800 01  WS-HDR-REC.
016900     05  FILLER                      PIC X(01) VALUE " ".
017000     05  HDR-DATE.
017100         10  HDR-YY                  PIC 9(04).
017200         10  DASH-1                  PIC X(01) VALUE "-".
017300         10  HDR-MM                  PIC 9(02).
017400         10  DASH-2                  PIC X(01) VALUE "-".
017500         10  HDR-DD                  PIC 9(02).
017600     05  HDR-DATE-X REDEFINES HDR-DATE
017700                              PIC X(10).
017800     05  FILLER                      PIC X(20) VALUE SPACE.
017900     05  FILLER                      PIC X(50) VALUE
018000         "Library Overdue List".
018100     05  FILLER                      PIC X(26)
018200         VALUE "Page Number:" JUSTIFIED RIGHT.
018300     05  PAGE-NBR-O                  PIC ZZ9.
018400
018500 01  WS-COLM-HDR-REC.
018600     05  FILLER     PIC X(10) VALUE "LOAN-ID".
018700     05  FILLER     PIC X(40) VALUE "TITLE".
018800     05  FILLER     PIC X(10) VALUE "USER-ID".
018900     05  FILLER     PIC X(12) VALUE "DUE-DATE".
019000     05  FILLER     PIC X(12) VALUE "DAYS OVER".
019100     05  FILLER     PIC X(10) VALUE "FINE".
019200     05  FILLER     PIC X(38) VALUE SPACES.
019300
019400 01  WS-BLANK-LINE.
019500     05  FILLER     PIC X(132) VALUE SPACES.
019600
019700 01  WS-OVERDUE-RPT-REC.
019800     05  OVD-LOAN-ID-O               PIC 9(06).
019900     05  FILLER                      PIC X(04) VALUE SPACES.
020000     05  OVD-TITLE-O                 PIC X(30).
020100     05  FILLER                      PIC X(10) VALUE SPACES.
020200     05  OVD-USER-ID-O               PIC 9(06).
020300     05  FILLER                      PIC X(04) VALUE SPACES.
020400     05  OVD-DUE-DATE-O              PIC 9(08).
020500     05  FILLER                      PIC X(04) VALUE SPACES.
020600     05  OVD-DAYS-OVER-O             PIC ZZ9.
020700     05  FILLER                      PIC X(07) VALUE SPACES.
020800     05  OVD-FINE-O                  PIC ZZ,ZZ9.99.
020900     05  FILLER                      PIC X(26) VALUE SPACES.
021000
021100 01  WS-TRAILER-REC.
021200     05  FILLER                      PIC X(16) VALUE
021300         "ISSUED: ".
021400     05  TRL-ISSUE-CT-O              PIC ZZZ,ZZ9.
021500     05  FILLER                      PIC X(16) VALUE
021600         "  RETURNED: ".
021700     05  TRL-RETURN-CT-O             PIC ZZZ,ZZ9.
021800     05  FILLER                      PIC X(16) VALUE
021900         "  RENEWED: ".
022000     05  TRL-RENEW-CT-O              PIC ZZZ,ZZ9.
022100     05  FILLER                      PIC X(18) VALUE
022200         "  FINES PAID: ".
022300     05  TRL-FINEPAY-CT-O            PIC ZZZ,ZZ9.
022400     05  FILLER                      PIC X(18) VALUE
022500         "  REJECTED: ".
022600     05  TRL-REJECT-CT-O             PIC ZZZ,ZZ9.
022700     05  FILLER                      PIC X(14) VALUE SPACES.
022800
022900 01  WS-CURRENT-DATE-FIELDS.
023000     05  WS-CURRENT-DATE.
023100         10  WS-CURRENT-YEAR          PIC 9(04).
023200         10  WS-CURRENT-MONTH         PIC 9(02).
023300         10  WS-CURRENT-DAY           PIC 9(02).
023400     05  WS-CURRENT-DATE-N REDEFINES WS-CURRENT-DATE
023500                           PIC 9(08).
023600     05  FILLER                       PIC X(05).
023700
023800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
023900     05  RECORDS-READ                 PIC 9(07) COMP.
024000     05  ISSUES-POSTED-CT             PIC 9(07) COMP.
024100     05  RETURNS-POSTED-CT            PIC 9(07) COMP.
024200     05  RENEWALS-POSTED-CT           PIC 9(07) COMP.
024300     05  FINEPAY-POSTED-CT            PIC 9(07) COMP.
024400     05  TRANS-REJECTED-CT            PIC 9(07) COMP.
024500     05  OVERDUE-CT                   PIC 9(07) COMP.
024600     05  WS-LINES                     PIC 9(02) COMP.
024700     05  WS-PAGES                     PIC 9(03) COMP.
024800     05  WS-FINE-RATE-PER-DAY         PIC 9(05)V99 COMP-3
024900                                      VALUE 5.00.
025000     05  WS-FINE-CAP                  PIC 9(07)V99 COMP-3
025100                                      VALUE ZERO.
025200     05  WS-DAYS-OVERDUE              PIC 9(04) COMP.
025300     05  ACTIVE-ISSUE-TABLE-SIZE       PIC 9(05) COMP.
025400     05  FILLER                       PIC X(06).
025500
025600******************************************************************
025700*  CALL-INTERFACE AREA FOR DAYDIFF -- SHARED ACROSS THE SHOP'S
025800*  BATCH SUITE, SEE DAYDIFF'S OWN CHANGE LOG (04/02/96 TGD)
025900******************************************************************
026000 01  DATE-DIFF-PASS-AREA.
026100     05  DD-FROM-DATE                PIC 9(08).
026200     05  DD-TO-DATE                  PIC 9(08).
026300     05  DD-DAYS-BETWEEN             PIC S9(05) COMP.
026400     05  DD-DAYS-BETWEEN-X REDEFINES DD-DAYS-BETWEEN
026500                           PIC S9(03)V99 COMP.
026600     05  FILLER                      PIC X(04).
026700
026800******************************************************************
026900*  CALL-INTERFACE AREA FOR FEECALC -- SAME LAYOUT THE FEE ENGINE
027000*  USES SO BOTH PROGRAMS SHARE ONE SUBPROGRAM CONTRACT
027100******************************************************************
027200 01  FEE-CALC-PASS-AREA.
027300     05  FC-TYPE-SW                  PIC X(01).
027400         88  FC-LATE-FEE      VALUE "L".
027500         88  FC-LIB-FINE      VALUE "F".
027600     05  FC-DAYS-OVERDUE             PIC 9(04) COMP.
027700     05  FC-RATE-PER-DAY             PIC 9(05)V99 COMP-3.
027800     05  FC-MAX-FEE-CAP              PIC 9(07)V99 COMP-3.
027900     05  FC-CALCULATED-FEE          PIC 9(07)V99 COMP-3.
028000     05  FILLER                      PIC X(04).
028100
028200 01  RETURN-LTH-AREA                PIC S9(04) COMP.
028300 01  RETURN-CD-AREA                 PIC 9(04) COMP.
028400
028500******************************************************************
028600*  NO BORROWER MAY HOLD TWO ACTIVE LOANS OF THE SAME BOOK AT ONCE
028700*  -- BOOKISSUES IS KEYED BY LOAN NUMBER, NOT BY BOOK/BORROWER, SO
028800*  THIS TABLE IS PRE-LOADED AT HOUSEKEEPING FROM THE ISSUED LOANS
028900*  ON FILE AND KEPT CURRENT AS TODAY'S ISSUES AND RETURNS POST
029000******************************************************************
029100 01  ACTIVE-ISSUE-TABLE.
029200     05  AI-TBL-ROW OCCURS 6000 TIMES
029300                    INDEXED BY AI-IDX.
029400         10  AI-TBL-BOOK-ID          PIC 9(06).
029500         10  AI-TBL-USER-ID          PIC 9(06).
029600         10  FILLER                  PIC X(02).
029700 01  ACTIVE-ISSUE-TABLE-X REDEFINES ACTIVE-ISSUE-TABLE.
029800     05  AI-TBL-ROW-X OCCURS 6000 TIMES
029900                      PIC X(14).
030000
030100 01  FLAGS-AND-SWITCHES.
030200     05  MORE-LIBTRAN-SW             PIC X(01) VALUE "Y".
030300         88  NO-MORE-LIBTRAN   VALUE "N".
030400         88  MORE-LIBTRAN      VALUE "Y".
030500     05  ERROR-FOUND-SW              PIC X(01) VALUE "N".
030600         88  ERROR-FOUND       VALUE "Y".
030700     05  AI-ROW-FOUND-SW             PIC X(01) VALUE "N".
030800         88  AI-ROW-FOUND      VALUE "Y".
030900     05  FILLER                      PIC X(04).
031000
031100 COPY ABENDREC.
031200
031300 PROCEDURE DIVISION.
031400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
031500     PERFORM 100-MAINLINE THRU 100-EXIT
031600             UNTIL NO-MORE-LIBTRAN.
031700     PERFORM 500-OVERDUE-PASS THRU 500-EXIT.
031800     PERFORM 999-CLEANUP THRU 999-EXIT.
031900     MOVE +0 TO RETURN-CODE.
032000     GOBACK.
032100
032200 000-HOUSEKEEPING.
032300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
032400     DISPLAY "******** BEGIN JOB LIBISSUE ********".
032500     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
032600     ACCEPT WS-EDIT-DATE FROM DATE.
032700     MOVE WS-CURRENT-YEAR TO HDR-YY.
032800     MOVE WS-CURRENT-MONTH TO HDR-MM.
032900     MOVE WS-CURRENT-DAY TO HDR-DD.
033000
033100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
033200     MOVE LIB-FINE-RATE TO WS-FINE-RATE-PER-DAY.
033300     MOVE ZERO TO WS-FINE-CAP.
033400     MOVE +1 TO WS-LINES.
033500     MOVE +1 TO WS-PAGES.
033600
033700     OPEN INPUT LIBTRAN.
033800     OPEN I-O BOOKISSUES, BOOKMSTR.
033900     OPEN OUTPUT LIBRPT, LIBERR, SYSOUT.
034000
034100     PERFORM 810-LOAD-ACTIVE-ISSUE-TABLE THRU 810-EXIT.
034200     PERFORM 900-READ-LIBTRAN THRU 900-EXIT.
034300     IF NO-MORE-LIBTRAN
034400         MOVE "EMPTY LIBRARY TRANSACTION FILE" TO ABEND-REASON
034500         GO TO 1000-ABEND-RTN.
034600     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
034700 000-EXIT.
034800     EXIT.
034900
035000 100-MAINLINE.
035100     MOVE "100-MAINLINE" TO PARA-NAME.
035200     MOVE "N" TO ERROR-FOUND-SW.
035300
035400     EVALUATE TRUE
035500         WHEN LT-ISSUE-ACTION
035600             PERFORM 300-PROCESS-ISSUE THRU 300-EXIT
035700         WHEN LT-RETURN-ACTION
035800             PERFORM 320-PROCESS-RETURN THRU 320-EXIT
035900         WHEN LT-RENEW-ACTION
036000             PERFORM 340-PROCESS-RENEWAL THRU 340-EXIT
036100         WHEN LT-PAYFINE-ACTION
036200             PERFORM 360-PROCESS-FINE-PAYMENT THRU 360-EXIT
036300         WHEN OTHER
036400             MOVE "** INVALID TRANSACTION ACTION CODE" TO
036500                  ERR-MSG-LIB
036600             MOVE "Y" TO ERROR-FOUND-SW
036700     END-EVALUATE.
036800
036900     IF ERROR-FOUND
037000         MOVE LIBRARY-TRAN-REC TO REST-OF-LIB-REC
037100         PERFORM 795-WRITE-LIBERR THRU 795-EXIT.
037200
037300     PERFORM 900-READ-LIBTRAN THRU 900-EXIT.
037400 100-EXIT.
037500     EXIT.
037600
037700 300-PROCESS-ISSUE.
037800     MOVE "300-PROCESS-ISSUE" TO PARA-NAME.
037900     MOVE LT-BOOK-ID TO BK-ID-KEY.
038000     READ BOOKMSTR INTO BOOK-MASTER-REC.
038100     IF NOT BOOK-FOUND OR BK-COPIES-AVAIL = ZERO
038200         MOVE "** BOOK NOT ON FILE OR NO COPIES AVAILABLE" TO
038300              ERR-MSG-LIB
038400         MOVE "Y" TO ERROR-FOUND-SW
038500         GO TO 300-EXIT.
038600
038700     IF BK-IS-REFERENCE
038800         MOVE "** REFERENCE BOOK CANNOT BE ISSUED" TO ERR-MSG-LIB
038900         MOVE "Y" TO ERROR-FOUND-SW
039000         GO TO 300-EXIT.
039100
039200     MOVE "N" TO AI-ROW-FOUND-SW.
039300     IF ACTIVE-ISSUE-TABLE-SIZE > ZERO
039400         SET AI-IDX TO 1
039500         SEARCH AI-TBL-ROW
039600             AT END NEXT SENTENCE
039700             WHEN AI-TBL-BOOK-ID (AI-IDX) = LT-BOOK-ID
039800                  AND AI-TBL-USER-ID (AI-IDX) = LT-USER-ID
039900                 MOVE "Y" TO AI-ROW-FOUND-SW.
040000     IF AI-ROW-FOUND
040100         MOVE "** BORROWER ALREADY HAS LOAN OF BOOK" TO
040200              ERR-MSG-LIB
040300         MOVE "Y" TO ERROR-FOUND-SW
040400         GO TO 300-EXIT.
040500
040600     SUBTRACT 1 FROM BK-COPIES-AVAIL.
040700     REWRITE BOOKMSTR-REC FROM BOOK-MASTER-REC.
040800
040900     MOVE LT-ISSUE-ID TO IS-ID.
041000     MOVE LT-BOOK-ID TO IS-BOOK-ID.
041100     MOVE LT-USER-ID TO IS-USER-ID.
041200     MOVE LT-TRANS-DATE TO IS-ISSUE-DATE.
041300     MOVE LT-NEW-DUE-DATE TO IS-DUE-DATE.
041400     MOVE ZERO TO IS-RETURN-DATE.
041500     MOVE ZERO TO IS-FINE.
041600     MOVE "ISSUED  " TO IS-STATUS.
041700
041800     WRITE BOOKISSUES-REC FROM BOOK-ISSUE-REC
041900         INVALID KEY
042000             MOVE "** DUPLICATE LOAN NUMBER" TO ERR-MSG-LIB
042100             MOVE "Y" TO ERROR-FOUND-SW
042200             GO TO 300-EXIT.
042300
042400     ADD +1 TO ACTIVE-ISSUE-TABLE-SIZE.
042500     SET AI-IDX TO ACTIVE-ISSUE-TABLE-SIZE.
042600     MOVE LT-BOOK-ID TO AI-TBL-BOOK-ID (AI-IDX).
042700     MOVE LT-USER-ID TO AI-TBL-USER-ID (AI-IDX).
042800
042900     ADD +1 TO ISSUES-POSTED-CT.
043000 300-EXIT.
043100     EXIT.
043200
043300 320-PROCESS-RETURN.
043400     MOVE "320-PROCESS-RETURN" TO PARA-NAME.
043500     MOVE LT-ISSUE-ID TO IS-ID-KEY.
043600     READ BOOKISSUES INTO BOOK-ISSUE-REC.
043700     IF NOT ISSUE-FOUND OR IS-RETURNED
043800         MOVE "** LOAN NOT ON FILE OR ALREADY RETURNED" TO
043900              ERR-MSG-LIB
044000         MOVE "Y" TO ERROR-FOUND-SW
044100         GO TO 320-EXIT.
044200
044300     MOVE LT-TRANS-DATE TO IS-RETURN-DATE.
044400     MOVE IS-DUE-DATE TO DD-FROM-DATE.
044500     MOVE IS-RETURN-DATE TO DD-TO-DATE.
044600     CALL "DAYDIFF" USING DATE-DIFF-PASS-AREA, RETURN-LTH-AREA.
044700
044800     IF DD-DAYS-BETWEEN > ZERO
044900         MOVE "F" TO FC-TYPE-SW
045000         MOVE DD-DAYS-BETWEEN TO FC-DAYS-OVERDUE
045100         MOVE WS-FINE-RATE-PER-DAY TO FC-RATE-PER-DAY
045200         MOVE WS-FINE-CAP TO FC-MAX-FEE-CAP
045300         CALL "FEECALC" USING FEE-CALC-PASS-AREA, RETURN-CD-AREA
045400         MOVE FC-CALCULATED-FEE TO IS-FINE
045500     ELSE
045600         MOVE ZERO TO IS-FINE.
045700
045800     MOVE "RETURNED" TO IS-STATUS.
045900     REWRITE BOOKISSUES-REC FROM BOOK-ISSUE-REC.
046000
046100     IF ACTIVE-ISSUE-TABLE-SIZE > ZERO
046200         SET AI-IDX TO 1
046300         SEARCH AI-TBL-ROW
046400             AT END NEXT SENTENCE
046500             WHEN AI-TBL-BOOK-ID (AI-IDX) = IS-BOOK-ID
046600                  AND AI-TBL-USER-ID (AI-IDX) = IS-USER-ID
046700                 MOVE ZERO TO AI-TBL-BOOK-ID (AI-IDX)
046800                 MOVE ZERO TO AI-TBL-USER-ID (AI-IDX).
046900
047000     MOVE IS-BOOK-ID TO BK-ID-KEY.
047100     READ BOOKMSTR INTO BOOK-MASTER-REC.
047200     IF BOOK-FOUND
047300         ADD +1 TO BK-COPIES-AVAIL
047400         REWRITE BOOKMSTR-REC FROM BOOK-MASTER-REC.
047500
047600     ADD +1 TO RETURNS-POSTED-CT.
047700 320-EXIT.
047800     EXIT.
047900
048000 340-PROCESS-RENEWAL.
048100     MOVE "340-PROCESS-RENEWAL" TO PARA-NAME.
048200     MOVE LT-ISSUE-ID TO IS-ID-KEY.
048300     READ BOOKISSUES INTO BOOK-ISSUE-REC.
048400     IF NOT ISSUE-FOUND OR IS-RETURNED
048500         MOVE "** LOAN NOT ON FILE OR ALREADY RETURNED" TO
048600              ERR-MSG-LIB
048700         MOVE "Y" TO ERROR-FOUND-SW
048800         GO TO 340-EXIT.
048900
049000     IF LT-NEW-DUE-DATE NOT > IS-DUE-DATE
049100         MOVE "** NEW DUE DATE MUST BE AFTER CURRENT DUE DATE" TO
049200              ERR-MSG-LIB
049300         MOVE "Y" TO ERROR-FOUND-SW
049400         GO TO 340-EXIT.
049500
049600     MOVE LT-NEW-DUE-DATE TO IS-DUE-DATE.
049700     REWRITE BOOKISSUES-REC FROM BOOK-ISSUE-REC.
049800     ADD +1 TO RENEWALS-POSTED-CT.
049900 340-EXIT.
050000     EXIT.
050100
050200 360-PROCESS-FINE-PAYMENT.                                        REQ 2209
050300     MOVE "360-PROCESS-FINE-PAYMENT" TO PARA-NAME.
050400     MOVE LT-ISSUE-ID TO IS-ID-KEY.
050500     READ BOOKISSUES INTO BOOK-ISSUE-REC.
050600     IF NOT ISSUE-FOUND OR IS-FINE = ZERO
050700         OR LT-PAYMENT-AMT = ZERO OR LT-PAYMENT-AMT > IS-FINE
050800         MOVE "** LOAN NOT ON FILE OR BAD PAYMENT AMOUNT" TO
050900              ERR-MSG-LIB
051000         MOVE "Y" TO ERROR-FOUND-SW
051100         GO TO 360-EXIT.
051200
051300     SUBTRACT LT-PAYMENT-AMT FROM IS-FINE.
051400     REWRITE BOOKISSUES-REC FROM BOOK-ISSUE-REC.
051500     ADD +1 TO FINEPAY-POSTED-CT.
051600 360-EXIT.
051700     EXIT.
051800
051900 500-OVERDUE-PASS.
052000     MOVE "500-OVERDUE-PASS" TO PARA-NAME.
052100     MOVE ZERO TO WS-LINES.
052200     MOVE +1 TO WS-PAGES.
052300     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
052400
052500     MOVE LOW-VALUES TO IS-ID-KEY.
052600     START BOOKISSUES KEY IS NOT LESS THAN IS-ID-KEY
052700         INVALID KEY
052800             GO TO 500-EXIT.
052900
053000     PERFORM 510-CHECK-ONE-LOAN THRU 510-EXIT
053100         UNTIL NOT ISSUE-FOUND.
053200 500-EXIT.
053300     EXIT.
053400
053500 510-CHECK-ONE-LOAN.
053600     MOVE "510-CHECK-ONE-LOAN" TO PARA-NAME.
053700     READ BOOKISSUES NEXT INTO BOOK-ISSUE-REC
053800         AT END
053900             MOVE "23" TO BOOKISSUES-STATUS
054000             GO TO 510-EXIT.
054100
054200     IF IS-ISSUED AND IS-DUE-DATE < WS-CURRENT-DATE-N
054300         MOVE IS-DUE-DATE TO DD-FROM-DATE
054400         MOVE WS-CURRENT-DATE-N TO DD-TO-DATE
054500         CALL "DAYDIFF" USING DATE-DIFF-PASS-AREA, RETURN-LTH-AREA
054600         MOVE DD-DAYS-BETWEEN TO WS-DAYS-OVERDUE
054700
054800         MOVE IS-BOOK-ID TO BK-ID-KEY
054900         READ BOOKMSTR INTO BOOK-MASTER-REC
055000         IF BOOK-FOUND
055100             MOVE BK-TITLE TO OVD-TITLE-O
055200         ELSE
055300             MOVE "** NOT ON BOOKMSTR **" TO OVD-TITLE-O
055400         END-IF
055500
055600         MOVE IS-ID TO OVD-LOAN-ID-O
055700         MOVE IS-USER-ID TO OVD-USER-ID-O
055800         MOVE IS-DUE-DATE TO OVD-DUE-DATE-O
055900         MOVE WS-DAYS-OVERDUE TO OVD-DAYS-OVER-O
056000         MOVE IS-FINE TO OVD-FINE-O
056100         PERFORM 740-WRITE-OVERDUE-DETAIL THRU 740-EXIT
056200         ADD +1 TO OVERDUE-CT.
056300 510-EXIT.
056400     EXIT.
056500
056600 700-WRITE-PAGE-HDR.
056700     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
056800     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
056900     MOVE WS-PAGES TO PAGE-NBR-O.
057000     WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING NEXT-PAGE.
057100     WRITE RPT-REC FROM WS-COLM-HDR-REC AFTER ADVANCING 2.
057200     MOVE +3 TO WS-LINES.
057300     ADD +1 TO WS-PAGES.
057400 700-EXIT.
057500     EXIT.
057600
057700 740-WRITE-OVERDUE-DETAIL.
057800     MOVE "740-WRITE-OVERDUE-DETAIL" TO PARA-NAME.
057900     IF WS-LINES > 50
058000         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
058100     WRITE RPT-REC FROM WS-OVERDUE-RPT-REC AFTER ADVANCING 1.
058200     ADD +1 TO WS-LINES.
058300 740-EXIT.
058400     EXIT.
058500
058600 795-WRITE-LIBERR.
058700     MOVE "795-WRITE-LIBERR" TO PARA-NAME.
058800     WRITE LIBERR-REC.
058900     ADD +1 TO TRANS-REJECTED-CT.
059000 795-EXIT.
059100     EXIT.
059200
059300 810-LOAD-ACTIVE-ISSUE-TABLE.
059400     MOVE "810-LOAD-ACTIVE-ISSUE-TABLE" TO PARA-NAME.
059500     MOVE ZERO TO ACTIVE-ISSUE-TABLE-SIZE.
059600     MOVE LOW-VALUES TO IS-ID-KEY.
059700     START BOOKISSUES KEY IS NOT LESS THAN IS-ID-KEY
059800         INVALID KEY
059900             GO TO 810-EXIT.
060000
060100     PERFORM 815-READ-BOOKISSUES-SEQ THRU 815-EXIT
060200         UNTIL NOT ISSUE-FOUND.
060300 810-EXIT.
060400     EXIT.
060500
060600 815-READ-BOOKISSUES-SEQ.
060700     MOVE "815-READ-BOOKISSUES-SEQ" TO PARA-NAME.
060800     READ BOOKISSUES NEXT INTO BOOK-ISSUE-REC
060900         AT END
061000             MOVE "23" TO BOOKISSUES-STATUS
061100             GO TO 815-EXIT.
061200
061300     IF IS-ISSUED
061400         ADD +1 TO ACTIVE-ISSUE-TABLE-SIZE
061500         SET AI-IDX TO ACTIVE-ISSUE-TABLE-SIZE
061600         MOVE IS-BOOK-ID TO AI-TBL-BOOK-ID (AI-IDX)
061700         MOVE IS-USER-ID TO AI-TBL-USER-ID (AI-IDX).
061800 815-EXIT.
061900     EXIT.
062000
062100 850-CLOSE-FILES.
062200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
062300     CLOSE LIBTRAN, BOOKISSUES, BOOKMSTR, LIBRPT, LIBERR, SYSOUT.
062400 850-EXIT.
062500     EXIT.
062600
062700 900-READ-LIBTRAN.
062800     MOVE "900-READ-LIBTRAN" TO PARA-NAME.
062900     READ LIBTRAN INTO LIBRARY-TRAN-REC
063000         AT END MOVE "N" TO MORE-LIBTRAN-SW
063100         GO TO 900-EXIT
063200     END-READ.
063300     ADD +1 TO RECORDS-READ.
063400 900-EXIT.
063500     EXIT.
063600
063700 999-CLEANUP.
063800     MOVE "999-CLEANUP" TO PARA-NAME.
063900     MOVE ISSUES-POSTED-CT TO TRL-ISSUE-CT-O.
064000     MOVE RETURNS-POSTED-CT TO TRL-RETURN-CT-O.
064100     MOVE RENEWALS-POSTED-CT TO TRL-RENEW-CT-O.
064200     MOVE FINEPAY-POSTED-CT TO TRL-FINEPAY-CT-O.
064300     MOVE TRANS-REJECTED-CT TO TRL-REJECT-CT-O.
064400     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 2.
064500     WRITE RPT-REC FROM WS-TRAILER-REC AFTER ADVANCING 1.
064600
064700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
064800
064900     DISPLAY "** TRANSACTIONS READ **".
065000     DISPLAY RECORDS-READ.
065100     DISPLAY "** ISSUED / RETURNED / RENEWED / FINES PAID **".
065200     DISPLAY ISSUES-POSTED-CT.
065300     DISPLAY RETURNS-POSTED-CT.
065400     DISPLAY RENEWALS-POSTED-CT.
065500     DISPLAY FINEPAY-POSTED-CT.
065600     DISPLAY "** TRANSACTIONS REJECTED **".
065700     DISPLAY TRANS-REJECTED-CT.
065800     DISPLAY "** LOANS OVERDUE **".
065900     DISPLAY OVERDUE-CT.
066000     DISPLAY "******** NORMAL END OF JOB LIBISSUE ********".
066100 999-EXIT.
066200     EXIT.
066300
066400 1000-ABEND-RTN.
066500     MOVE "1000-ABEND-RTN" TO PARA-NAME.
066600     WRITE SYSOUT-REC FROM ABEND-REASON.
066700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
066800     DISPLAY "*** ABNORMAL END OF JOB-LIBISSUE ***" UPON CONSOLE.
066900     DIVIDE ZERO-VAL INTO ONE-VAL.
