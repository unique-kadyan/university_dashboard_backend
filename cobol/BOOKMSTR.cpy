000100******************************************************************
000200*    BOOKMSTR.cpy  --  LIBRARY BOOK MASTER RECORD  (FILE: BOOKS)
000300*    VSAM KSDS, RANDOM ACCESS, KEY IS BK-ID, 70-BYTE FIXED
000400*    RECORD ON THE SEQUENTIAL CARRIER USED TO LOAD/REWRITE THE
000500*    INDEXED CLUSTER FROM LIBISSUE
000600******************************************************************
000700* CHANGE LOG
000800*   01/01/08  JFS  ORIGINAL LAYOUT
000900*   08/19/99  TGD  Y2K REVIEW -- NO DATE FIELDS, NO CHANGE
001000******************************************************************
001100 01  BOOK-MASTER-REC.
001200     05  BK-ID                       PIC 9(06).
001300     05  BK-TITLE                    PIC X(30).
001400     05  BK-ISBN                     PIC X(13).
001500     05  BK-COPIES-TOTAL             PIC 9(03).
001600     05  BK-COPIES-AVAIL             PIC 9(03).
001700     05  BK-REFERENCE                PIC X(01).
001800         88  BK-IS-REFERENCE  VALUE "Y".
001900         88  BK-CIRCULATING   VALUE "N".
002000     05  FILLER                      PIC X(14).
