000100******************************************************************
000200*    ABENDREC.cpy  --  COMMON ABEND-TRACE WORKING-STORAGE AREA
000300*    COPIED INTO EVERY PROGRAM THAT CAN FORCE A HARD ABEND ON
000400*    AN OUT-OF-BALANCE CONDITION (TRAILER COUNT MISMATCH, BAD
000500*    CONTROL TOTAL, ETC).  1000-ABEND-RTN DRIVES A DIVIDE BY
000600*    ZERO SO THE JOB STEP DUMPS AND THE OPERATOR SEES THE
000700*    REASON/ACTUAL/EXPECTED TRIPLET IN THE SYSOUT.
000800******************************************************************
000900* CHANGE LOG
001000*   01/01/08  JFS  ORIGINAL LAYOUT
001100******************************************************************
001200 01  ABEND-WORK-AREA.
001300     05  PARA-NAME                   PIC X(30).
001400     05  ABEND-REASON                PIC X(40).
001500     05  ACTUAL-VAL                  PIC S9(09)V99 COMP-3.
001600     05  EXPECTED-VAL                PIC S9(09)V99 COMP-3.
001700     05  ZERO-VAL                    PIC S9(01) COMP VALUE ZERO.
001800     05  ONE-VAL                     PIC S9(01) COMP VALUE 1.
001900     05  FILLER                      PIC X(10).
