000100******************************************************************
000200*    GRADE.cpy  --  MARKS TRANSACTION RECORD  (FILE: GRADES)
000300*    SEQUENTIAL, SORTED BY STUDENT / SEMESTER / COURSE,
000400*    40-BYTE FIXED RECORD -- ONE ROW PER (ENROLLMENT,ASSESSMENT)
000500******************************************************************
000600* CHANGE LOG
000700*   09/14/93  RBW  ORIGINAL LAYOUT
000800*   02/02/94  RBW  ADDED GRD-COURSE-CREDITS FOR SGPA CALC
000900******************************************************************
001000 01  GRADE-TRANSACTION-REC.
001100     05  GRD-ENROLL-ID               PIC 9(06).
001200     05  GRD-STUDENT-ID              PIC 9(06).
001300     05  GRD-SEMESTER                PIC 9(02).
001400     05  GRD-COURSE-ID               PIC 9(04).
001500     05  GRD-COURSE-CREDITS          PIC 9(02).
001600     05  GRD-ASSESS-ID               PIC 9(06).
001700     05  GRD-MARKS                   PIC 9(04)V99.
001800     05  FILLER                      PIC X(08).
