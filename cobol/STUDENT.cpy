000100******************************************************************
000200*    STUDENT.cpy  --  STUDENT MASTER RECORD  (FILE: STUDENTS)
000300*    VSAM KSDS, RANDOM ACCESS, KEY IS STU-ID
000400*    80-BYTE FIXED RECORD, SORTED BY STU-ID ON THE SEQUENTIAL
000500*    CARRIER FILE USED TO LOAD/REWRITE THE INDEXED CLUSTER
000600******************************************************************
000700* CHANGE LOG
000800*   09/14/93  RBW  ORIGINAL LAYOUT FOR REGISTRAR CONVERSION
000900*   03/02/95  RBW  ADDED STU-DEPT-ID PER DEPT SPLIT PROJECT
001000*   11/20/98  TGD  Y2K -- NO DATE FIELDS ON THIS RECORD, N/C
001100*   07/08/03  JFH  WIDENED STU-CGPA DISPLAY ON RPT TO 9V99
001200*   06/02/11  TGD  WIDENED STU-CGPA AGAIN TO 9(02)V99 -- THE
001300*                   O/A+/A/B+/B/C/F SCALE CAN RATE A STUDENT A
001400*                   PERFECT 10.00, WHICH DID NOT FIT THE OLD
001500*                   9V99 FIELD (TICKET 6014)
001600******************************************************************
001700 01  STUDENT-MASTER-REC.
001800     05  STU-ID                      PIC 9(06).
001900     05  STU-NUMBER                  PIC X(12).
002000     05  STU-NAME                    PIC X(30).
002100     05  STU-PROGRAM-ID               PIC 9(04).
002200     05  STU-DEPT-ID                  PIC 9(04).
002300     05  STU-SEMESTER                PIC 9(02).
002400     05  STU-STATUS                  PIC X(10).
002500         88  STU-ACTIVE       VALUE "ACTIVE    ".
002600         88  STU-INACTIVE     VALUE "INACTIVE  ".
002700         88  STU-SUSPENDED    VALUE "SUSPENDED ".
002800         88  STU-GRADUATED    VALUE "GRADUATED ".
002900         88  STU-VALID-STATUS VALUES ARE
003000             "ACTIVE    ", "INACTIVE  ",
003100             "SUSPENDED ", "GRADUATED ".
003200     05  STU-CGPA                    PIC 9(02)V99.
003300     05  FILLER                      PIC X(08).
