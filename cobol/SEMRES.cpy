000100******************************************************************
000200*    SEMRES.cpy  --  SEMESTER RESULT RECORD  (FILE: SEMRESULTS)
000300*    OUTPUT FROM GRDLIST -- SEQUENTIAL BY STUDENT/SEMESTER,
000400*    RE-READ BY GRDLIST TO ROLL UP CGPA ACROSS SEMESTERS,
000500*    40-BYTE FIXED RECORD
000600******************************************************************
000700* CHANGE LOG
000800*   01/01/08  JFS  ORIGINAL LAYOUT FOR GRDLIST REWRITE
000900*   06/02/11  TGD  WIDENED SR-GPA/SR-CGPA TO 9(02)V99 -- THE
001000*                   REGISTRAR'S O/A+/A/B+/B/C/F SCALE CAN RATE A
001100*                   PERFECT SEMESTER AT 10.00, WHICH DID NOT FIT
001200*                   THE OLD 9V99 FIELD (TICKET 6014)
001300******************************************************************
001400 01  SEMESTER-RESULT-REC.
001500     05  SR-STUDENT-ID               PIC 9(06).
001600     05  SR-SEMESTER                 PIC 9(02).
001700     05  SR-ACAD-YEAR                PIC X(09).
001800     05  SR-GPA                      PIC 9(02)V99.
001900     05  SR-CGPA                     PIC 9(02)V99.
002000     05  SR-CRED-ATT                 PIC 9(03).
002100     05  SR-CRED-EARN                PIC 9(03).
002200     05  SR-STATUS                   PIC X(04).
002300         88  SR-PASS          VALUE "PASS".
002400         88  SR-FAIL          VALUE "FAIL".
002500     05  FILLER                      PIC X(05).
