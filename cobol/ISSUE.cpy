000100******************************************************************
000200*    ISSUE.cpy  --  BOOK LOAN RECORD  (FILE: BOOKISSUES)
000300*    VSAM KSDS, RECORD KEY IS IS-ID, ACCESS MODE DYNAMIC SO
000400*    LIBISSUE CAN BOTH RANDOM-READ A LOAN BY ITS LOAN NUMBER
000500*    (RETURN/RENEW/FINE PAYMENT) AND SWEEP THE FILE IN KEY
000600*    SEQUENCE FOR THE OVERDUE LIST.  70-BYTE FIXED RECORD,
000700*    WRITTEN ON ISSUE AND REWRITTEN ON RETURN/RENEW/FINE
000800*    PAYMENT BY LIBISSUE.
000900******************************************************************
001000* CHANGE LOG
001100*   01/01/08  JFS  ORIGINAL LAYOUT
001200*   09/30/05  JFH  CONVERTED FROM A SEQUENTIAL CARRIER FILE TO A
001300*                  VSAM KSDS SO RETURNS/RENEWALS NO LONGER NEED
001400*                  AN OVERNIGHT MATCH-MERGE STEP (TICKET 4488)
001500******************************************************************
001600 01  BOOK-ISSUE-REC.
001700     05  IS-ID                       PIC 9(06).
001800     05  IS-BOOK-ID                  PIC 9(06).
001900     05  IS-USER-ID                  PIC 9(06).
002000     05  IS-ISSUE-DATE               PIC 9(08).
002100     05  IS-DUE-DATE                 PIC 9(08).
002200     05  IS-RETURN-DATE              PIC 9(08).
002300     05  IS-FINE                     PIC 9(04)V99.
002400     05  IS-STATUS                   PIC X(08).
002500         88  IS-ISSUED        VALUE "ISSUED  ".
002600         88  IS-RETURNED      VALUE "RETURNED".
002700     05  FILLER                      PIC X(14).
