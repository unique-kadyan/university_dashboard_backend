000100******************************************************************
000200*    FEESTR.cpy  --  FEE STRUCTURE RECORD  (FILE: FEESTRUCT)
000300*    SEQUENTIAL BY FS-ID, 120-BYTE FIXED RECORD, LOADED TO AN
000400*    IN-MEMORY TABLE BY FEEEDIT FOR THE BALANCE/OVERDUE PASS.
000500*    BALANCE AND OVERDUE STATE ARE NOT CARRIED ON THIS RECORD --
000600*    THEY ARE RECOMPUTED EACH RUN FROM FEESTRUCT AND FEEPAYMENTS.
000700******************************************************************
000800* CHANGE LOG
000900*   01/23/88  JFS  ORIGINAL LAYOUT (ADAPTED FROM TUITION PILOT)
001000*   06/30/90  RBW  SPLIT OUT LAB/LIBRARY/SPORTS/EXAM FEE LINES
001100*   11/20/98  TGD  Y2K -- FS-DUE-DATE CONFIRMED 8-BYTE CCYYMMDD
001200******************************************************************
001300 01  FEE-STRUCTURE-REC.
001400     05  FS-ID                       PIC 9(06).
001500     05  FS-STUDENT-ID               PIC 9(06).
001600     05  FS-ACAD-YEAR                PIC X(09).
001700     05  FS-SEMESTER                 PIC 9(02).
001800     05  FS-TUITION                  PIC 9(07)V99.
001900     05  FS-LAB                      PIC 9(07)V99.
002000     05  FS-LIBRARY                  PIC 9(07)V99.
002100     05  FS-SPORTS                   PIC 9(07)V99.
002200     05  FS-EXAM                     PIC 9(07)V99.
002300     05  FS-HOSTEL                   PIC 9(07)V99.
002400     05  FS-OTHER                    PIC 9(07)V99.
002500     05  FS-TOTAL                    PIC 9(08)V99.
002600     05  FS-DUE-DATE                 PIC 9(08).
002700     05  FS-LATE-PER-DAY             PIC 9(05)V99.
002800     05  FILLER                      PIC X(18).
