000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HSTLUPDT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. REGISTRAR BATCH PROCESSING CENTER.
000600 DATE-WRITTEN. 01/01/08.
000700 DATE-COMPILED. 01/01/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG
001100*    01/01/08  JFS  ORIGINAL -- ALLOCATE/TRANSFER/VACATE AGAINST
001200*                   ROOMS AND ALLOCATIONS (BOTH VSAM KSDS),
001300*                   REPORT 5 HOSTEL OCCUPANCY SUMMARY
001400*    08/14/09  JFH  ADDED 750-WRITE-MGMT-SUMMARY -- DEAN'S OFFICE
001500*                   WANTED ATTENDANCE/FEE/GPA ROLL-UP NUMBERS IN
001600*                   ONE PLACE INSTEAD OF FOUR SEPARATE JOB LOGS
001700*                   (TICKET 4820)
001800*    03/30/10  TGD  FIXED ROOM STATUS NOT RESET TO AVAILABLE ON
001900*                   VACATE/TRANSFER WHEN OCCUPANCY FELL BELOW
002000*                   CAPACITY (TICKET 5233)
002100*    06/03/11  TGD  ROOMS WAS ACCESS MODE RANDOM BUT
002200*                   500-OCCUPANCY-PASS STARTS IT AND READS IT
002300*                   NEXT TO ROLL THE OCCUPANCY SUMMARY -- CHANGED
002400*                   TO DYNAMIC LIKE ALLOCATIONS ALREADY IS
002500*                   (TICKET 6021)
002600*    06/03/11  TGD  RESTORED THE 77-LEVEL WS-EDIT-DATE/HOS-HEX-
002700*                   VAL SCRATCH ITEMS DALYUPDT HAS ALWAYS
002800*                   CARRIED -- DROPPED SOMEWHERE IN THE VSAM
002900*                   CONVERSION (TICKET 6021)
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS NEXT-PAGE.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT SYSOUT
004100     ASSIGN TO UT-S-SYSOUT
004200       ORGANIZATION IS SEQUENTIAL.
004300
004400     SELECT HSTLTRAN
004500     ASSIGN TO UT-S-HSTLTRAN
004600       ACCESS MODE IS SEQUENTIAL
004700       FILE STATUS IS OFCODE.
004800
004900     SELECT HSTLRPT
005000     ASSIGN TO UT-S-HSTLRPT
005100       ACCESS MODE IS SEQUENTIAL
005200       FILE STATUS IS OFCODE.
005300
005400     SELECT HSTLERR
005500     ASSIGN TO UT-S-HSTLERR
005600       ACCESS MODE IS SEQUENTIAL
005700       FILE STATUS IS OFCODE.
005800
005900     SELECT ATTENDANCE
006000     ASSIGN TO UT-S-ATTENDANCE
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS OFCODE.
006300
006400     SELECT FEESTRUCT
006500     ASSIGN TO UT-S-FEESTRUCT
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS OFCODE.
006800
006900     SELECT FEEPAYMENTS
007000     ASSIGN TO UT-S-FEEPAYMENTS
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS OFCODE.
007300
007400     SELECT SEMRESULTS
007500     ASSIGN TO UT-S-SEMRESULTS
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS OFCODE.
007800
007900     SELECT ROOMS
008000            ASSIGN       TO ROOMS
008100            ORGANIZATION IS INDEXED
008200            ACCESS MODE  IS DYNAMIC
008300            RECORD KEY   IS RM-ID-KEY
008400            FILE STATUS  IS ROOMS-STATUS.
008500
008600     SELECT ALLOCATIONS
008700            ASSIGN       TO ALLOCATIONS
008800            ORGANIZATION IS INDEXED
008900            ACCESS MODE  IS DYNAMIC
009000            RECORD KEY   IS AL-ID-KEY
009100            FILE STATUS  IS ALLOCATIONS-STATUS.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  SYSOUT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 80 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS SYSOUT-REC.
010100 01  SYSOUT-REC  PIC X(80).
010200
010300****** TODAY'S HOSTEL DESK TRANSACTIONS -- ALLOCATE/TRANSFER/
010400****** VACATE, ACTION CODE IN HT-ACTION
010500 FD  HSTLTRAN
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 30 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS HSTLTRAN-REC.
011100 01  HSTLTRAN-REC  PIC X(30).
011200
011300 FD  HSTLRPT
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 132 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS RPT-REC.
011900 01  RPT-REC  PIC X(132).
012000
012100 FD  HSTLERR
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 70 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS HSTLERR-REC.
012700 01  HSTLERR-REC.
012800     05  ERR-MSG-HST                 PIC X(40).
012900     05  REST-OF-HST-REC             PIC X(30).
013000
013100****** RE-READ FOR THE U7 MANAGEMENT-SUMMARY ROLL-UP ONLY --
013200****** ATTMARK OWNS THIS FILE FOR POSTING, HSTLUPDT NEVER WRITES
013300 FD  ATTENDANCE
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 40 CHARACTERS
013700     BLOCK CONTAINS 0 RECORDS
013800     DATA RECORD IS ATTENDANCE-FILE-REC.
013900 01  ATTENDANCE-FILE-REC  PIC X(40).
014000
014100 FD  FEESTRUCT
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 120 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS FEESTRUCT-FILE-REC.
014700 01  FEESTRUCT-FILE-REC  PIC X(120).
014800
014900 FD  FEEPAYMENTS
015000     RECORDING MODE IS F
015100     LABEL RECORDS ARE STANDARD
015200     RECORD CONTAINS 100 CHARACTERS
015300     BLOCK CONTAINS 0 RECORDS
015400     DATA RECORD IS FEEPAYMENTS-FILE-REC.
015500 01  FEEPAYMENTS-FILE-REC  PIC X(100).
015600
015700 FD  SEMRESULTS
015800     RECORDING MODE IS F
015900     LABEL RECORDS ARE STANDARD
016000     RECORD CONTAINS 40 CHARACTERS
016100     BLOCK CONTAINS 0 RECORDS
016200     DATA RECORD IS SEMRESULTS-FILE-REC.
016300 01  SEMRESULTS-FILE-REC  PIC X(40).
016400
016500****** VSAM KSDS -- SEE ROOM.cpy FOR THE FULL RECORD, LOADED VIA
016600****** READ...INTO / WRITE...FROM ROOM-MASTER-REC
016700 FD  ROOMS
016800     RECORD CONTAINS 40 CHARACTERS
016900     DATA RECORD IS ROOMS-REC.
017000 01  ROOMS-REC.
017100     05  RM-ID-KEY                   PIC 9(06).
017200     05  FILLER                      PIC X(34).
017300
017400****** VSAM KSDS -- SEE ALLOC.cpy FOR THE FULL RECORD
017500 FD  ALLOCATIONS
017600     RECORD CONTAINS 40 CHARACTERS
017700     DATA RECORD IS ALLOCATIONS-REC.
017800 01  ALLOCATIONS-REC.
017900     05  AL-ID-KEY                   PIC 9(06).
018000     05  FILLER                      PIC X(34).
018100
018200** QSAM FILE
018300 WORKING-STORAGE SECTION.
018400
018500 77  WS-EDIT-DATE                      PIC 9(6).
018600 77  HOS-HEX-VAL                       PIC X(1) VALUE X'00'.
018700
018800 01  FILE-STATUS-CODES.
018900     05  ROOMS-STATUS                PIC X(2).
019000         88  ROOM-FOUND       VALUE "00".
019100     05  ALLOCATIONS-STATUS          PIC X(2).
019200         88  ALLOC-FOUND      VALUE "00".
019300     05  OFCODE                      PIC X(2).
019400         88  CODE-WRITE      VALUE SPACES.
019500     05  FILLER                      PIC X(04).
019600
019700 COPY ROOM.
019800 COPY ALLOC.
019900 COPY ATTEND.
020000 COPY FEESTR.
020100 COPY FEEPAY.
020200 COPY SEMRES.
020300
020400******************************************************************
020500*  HOSTEL-DESK TRANSACTION -- UPSTREAM JOB STEP ASSIGNS THE NEW
020600*  ALLOCATION NUMBER(S) (HT-ALLOC-ID / HT-NEW-ALLOC-ID), SO THIS
020700*  PROGRAM NEVER NEEDS TO GENERATE ONE OF ITS OWN
020800******************************************************************
020900 01  HOSTEL-TRAN-REC.
021000     05  HT-ACTION                   PIC X(01).
021100         88  HT-ALLOCATE-ACTION VALUE "A".
021200         88  HT-TRANSFER-ACTION VALUE "T".
021300         88  HT-VACATE-ACTION   VALUE "V".
021400     05  HT-ALLOC-ID                 PIC 9(06).
021500     05  HT-NEW-ALLOC-ID             PIC 9(06).
021600     05  HT-STUDENT-ID               PIC 9(06).
021700     05  HT-HOSTEL-ID                PIC 9(04).
021800     05  HT-ROOM-ID                  PIC 9(06).
021900     05  FILLER                      PIC X(01).
022000
022100******************************************************************
022200*  A STUDENT MAY HAVE AT MOST ONE ACTIVE ALLOCATION -- ALLOCATIONS
022300*  IS KEYED BY ALLOCATION NUMBER, NOT BY STUDENT, SO THIS TABLE IS
022400*  PRE-LOADED AT HOUSEKEEPING FROM THE ACTIVE ROWS ON FILE AND
022500*  KEPT CURRENT AS TODAY'S ALLOCATE/TRANSFER/VACATE TRANSACTIONS
022600*  POST
022700******************************************************************
022800 01  STUDENT-ALLOC-TABLE.
022900     05  SA-TBL-ROW OCCURS 4000 TIMES
023000                    INDEXED BY SA-IDX.
023100         10  SA-TBL-STUDENT-ID       PIC 9(06).
023200         10  SA-TBL-ALLOC-ID         PIC 9(06).
023300         10  SA-TBL-ROOM-ID          PIC 9(06).
023400         10  SA-TBL-HOSTEL-ID        PIC 9(04).
023500         10  FILLER                  PIC X(02).
023600 01  STUDENT-ALLOC-TABLE-X REDEFINES STUDENT-ALLOC-TABLE.
023700     05  SA-TBL-ROW-X OCCURS 4000 TIMES
023800                      PIC X(18).
023900
024000******************************************************************
024100*  PER-HOSTEL ROLL-UP FOR REPORT 5 -- ROOMS IS KEYED BY ROOM, NOT
024200*  BY HOSTEL, SO THE OCCUPANCY SWEEP ACCUMULATES INTO THIS TABLE
024300*  RATHER THAN RELYING ON SORTED INPUT
024400******************************************************************
024500 01  HOSTEL-TOTALS-TABLE.
024600     05  HO-TBL-ROW OCCURS 200 TIMES
024700                    INDEXED BY HO-IDX.
024800         10  HO-TBL-HOSTEL-ID        PIC 9(04).
024900         10  HO-TBL-ROOMS-CT         PIC 9(04) COMP.
025000         10  HO-TBL-CAPACITY         PIC 9(05) COMP.
025100         10  HO-TBL-OCCUPIED         PIC 9(05) COMP.
025200         10  FILLER                  PIC X(02).
025300
025400******************************************************************
025500*  SEMESTER-WISE AVERAGE GPA FOR THE MANAGEMENT SUMMARY -- BUILT
025600*  FROM SEMRESULTS THE SAME SEARCH-OR-INSERT WAY GRDLIST ROLLS UP
025700*  CGPA ACROSS SEMESTERS
025800******************************************************************
025900 01  SEMESTER-AVG-TABLE.
026000     05  SM-TBL-ROW OCCURS 24 TIMES
026100                   INDEXED BY SM-IDX.
026200         10  SM-TBL-SEMESTER         PIC 9(02).
026300         10  SM-TBL-GPA-SUM          PIC 9(06)V99 COMP-3.
026400         10  SM-TBL-COUNT            PIC 9(05) COMP.
026500         10  FILLER                  PIC X(02).
026600
026700 01  WS-HDR-REC.
026800     05  FILLER                      PIC X(01) VALUE " ".
026900     05  HDR-DATE.
027000         10  HDR-YY                  PIC 9(04).
027100         10  DASH-1                  PIC X(01) VALUE "-".
027200         10  HDR-MM                  PIC 9(02).
027300         10  DASH-2                  PIC X(01) VALUE "-".
027400         10  HDR-DD                  PIC 9(02).
027500     05  HDR-DATE-X REDEFINES HDR-DATE
027600                              PIC X(10).
027700     05  FILLER                      PIC X(20) VALUE SPACE.
027800     05  FILLER                      PIC X(50) VALUE
027900         "Hostel Occupancy Summary".
028000     05  FILLER                      PIC X(26)
028100         VALUE "Page Number:" JUSTIFIED RIGHT.
028200     05  PAGE-NBR-O                  PIC ZZ9.
028300
028400 01  WS-COLM-HDR-REC.
028500     05  FILLER     PIC X(10) VALUE "HOSTEL".
028600     05  FILLER     PIC X(10) VALUE "ROOMS".
028700     05  FILLER     PIC X(12) VALUE "CAPACITY".
028800     05  FILLER     PIC X(12) VALUE "OCCUPIED".
028900     05  FILLER     PIC X(10) VALUE "PCT OCC".
029000     05  FILLER     PIC X(78) VALUE SPACES.
029100
029200 01  WS-BLANK-LINE.
029300     05  FILLER     PIC X(132) VALUE SPACES.
029400
029500 01  WS-OCCUPANCY-RPT-REC.
029600     05  HOC-HOSTEL-ID-O             PIC 9(04).
029700     05  FILLER                      PIC X(08) VALUE SPACES.
029800     05  HOC-ROOMS-O                 PIC ZZZ9.
029900     05  FILLER                      PIC X(08) VALUE SPACES.
030000     05  HOC-CAPACITY-O              PIC ZZZZ9.
030100     05  FILLER                      PIC X(07) VALUE SPACES.
030200     05  HOC-OCCUPIED-O              PIC ZZZZ9.
030300     05  FILLER                      PIC X(07) VALUE SPACES.
030400     05  HOC-PCT-O                   PIC ZZ9.99.
030500     05  FILLER                      PIC X(72) VALUE SPACES.
030600
030700 01  WS-OCC-TOTAL-REC.
030800     05  FILLER                      PIC X(16) VALUE
030900         "OVERALL TOTAL: ".
031000     05  HOT-ROOMS-O                 PIC ZZZ9.
031100     05  FILLER                      PIC X(16) VALUE
031200         "  CAPACITY: ".
031300     05  HOT-CAPACITY-O              PIC ZZZZ9.
031400     05  FILLER                      PIC X(16) VALUE
031500         "  OCCUPIED: ".
031600     05  HOT-OCCUPIED-O              PIC ZZZZ9.
031700     05  FILLER                      PIC X(12) VALUE
031800         "  PCT: ".
031900     05  HOT-PCT-O                   PIC ZZ9.99.
032000     05  FILLER                      PIC X(42) VALUE SPACES.
032100
032200 01  WS-TRAILER-REC.
032300     05  FILLER                      PIC X(16) VALUE
032400         "ALLOCATED: ".
032500     05  TRL-ALLOC-CT-O              PIC ZZZ,ZZ9.
032600     05  FILLER                      PIC X(16) VALUE
032700         "  TRANSFERRED: ".
032800     05  TRL-XFER-CT-O               PIC ZZZ,ZZ9.
032900     05  FILLER                      PIC X(16) VALUE
033000         "  VACATED: ".
033100     05  TRL-VACATE-CT-O             PIC ZZZ,ZZ9.
033200     05  FILLER                      PIC X(18) VALUE
033300         "  REJECTED: ".
033400     05  TRL-REJECT-CT-O             PIC ZZZ,ZZ9.
033500     05  FILLER                      PIC X(20) VALUE SPACES.
033600
033700 01  WS-MGMT-HDR-REC.
033800     05  FILLER                      PIC X(01) VALUE " ".
033900     05  FILLER                      PIC X(50) VALUE
034000         "Management Summary".
034100     05  FILLER                      PIC X(81) VALUE SPACES.
034200
034300 01  WS-ATT-SUMMARY-REC.
034400     05  FILLER                      PIC X(22) VALUE
034500         "ATTENDANCE -- TOTAL: ".
034600     05  MGT-ATT-TOTAL-O             PIC ZZZ,ZZ9.
034700     05  FILLER                      PIC X(12) VALUE
034800         "  PRESENT: ".
034900     05  MGT-ATT-PRESENT-O           PIC ZZZ,ZZ9.
035000     05  FILLER                      PIC X(10) VALUE
035100         "  LATE: ".
035200     05  MGT-ATT-LATE-O              PIC ZZZ,ZZ9.
035300     05  FILLER                      PIC X(12) VALUE
035400         "  ABSENT: ".
035500     05  MGT-ATT-ABSENT-O            PIC ZZZ,ZZ9.
035600     05  FILLER                      PIC X(13) VALUE
035700         "  EXCUSED: ".
035800     05  MGT-ATT-EXCUSED-O           PIC ZZZ,ZZ9.
035900     05  FILLER                      PIC X(10) VALUE
036000         "  PCT: ".
036100     05  MGT-ATT-PCT-O               PIC ZZ9.99.
036200     05  FILLER                      PIC X(06) VALUE SPACES.
036300
036400 01  WS-HOSTEL-SUMMARY-REC.
036500     05  FILLER                      PIC X(35) VALUE
036600         "HOSTEL OCCUPANCY -- OVERALL CAPACITY: ".
036700     05  MGT-HOS-CAPACITY-O          PIC ZZZZ9.
036800     05  FILLER                      PIC X(14) VALUE
036900         "  OCCUPIED: ".
037000     05  MGT-HOS-OCCUPIED-O          PIC ZZZZ9.
037100     05  FILLER                      PIC X(10) VALUE
037200         "  PCT: ".
037300     05  MGT-HOS-PCT-O               PIC ZZ9.99.
037400     05  FILLER                      PIC X(58) VALUE SPACES.
037500
037600 01  WS-FEE-SUMMARY-REC.
037700     05  FILLER                      PIC X(20) VALUE
037800         "FEES -- TOTAL DUE: ".
037900     05  MGT-FEE-DUE-O               PIC ZZZ,ZZZ,ZZ9.99.
038000     05  FILLER                      PIC X(16) VALUE
038100         "  COLLECTED: ".
038200     05  MGT-FEE-COLLECTED-O         PIC ZZZ,ZZZ,ZZ9.99.
038300     05  FILLER                      PIC X(18) VALUE
038400         "  OUTSTANDING: ".
038500     05  MGT-FEE-OUTSTANDING-O       PIC ZZZ,ZZZ,ZZ9.99.
038600     05  FILLER                      PIC X(28) VALUE SPACES.
038700
038800 01  WS-GPA-DETAIL-REC.
038900     05  FILLER                      PIC X(22) VALUE
039000         "SEMESTER AVERAGE GPA -- SEM: ".
039100     05  MGT-GPA-SEM-O               PIC Z9.
039200     05  FILLER                      PIC X(12) VALUE
039300         "  GPA: ".
039400     05  MGT-GPA-AVG-O               PIC 9.99.
039500     05  FILLER                      PIC X(92) VALUE SPACES.
039600
039700 01  WS-CURRENT-DATE-FIELDS.
039800     05  WS-CURRENT-DATE.
039900         10  WS-CURRENT-YEAR          PIC 9(04).
040000         10  WS-CURRENT-MONTH         PIC 9(02).
040100         10  WS-CURRENT-DAY           PIC 9(02).
040200     05  WS-CURRENT-DATE-N REDEFINES WS-CURRENT-DATE
040300                           PIC 9(08).
040400     05  FILLER                       PIC X(05).
040500
040600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
040700     05  RECORDS-READ                 PIC 9(07) COMP.
040800     05  ALLOCATED-CT                 PIC 9(07) COMP.
040900     05  TRANSFERRED-CT               PIC 9(07) COMP.
041000     05  VACATED-CT                   PIC 9(07) COMP.
041100     05  TRANS-REJECTED-CT            PIC 9(07) COMP.
041200     05  SA-TABLE-SIZE                PIC 9(05) COMP.
041300     05  HOSTEL-TABLE-SIZE            PIC 9(04) COMP.
041400     05  SEM-TABLE-SIZE                PIC 9(03) COMP.
041500     05  WS-LINES                     PIC 9(02) COMP.
041600     05  WS-PAGES                     PIC 9(03) COMP.
041700     05  WS-OCC-PCT                   PIC 9(03)V99 COMP-3.
041800     05  ATT-TOTAL-CT                 PIC 9(07) COMP.
041900     05  ATT-PRESENT-CT               PIC 9(07) COMP.
042000     05  ATT-LATE-CT                  PIC 9(07) COMP.
042100     05  ATT-ABSENT-CT                PIC 9(07) COMP.
042200     05  ATT-EXCUSED-CT               PIC 9(07) COMP.
042300     05  FEE-TOTAL-DUE                PIC 9(09)V99 COMP-3.
042400     05  FEE-TOTAL-COLLECTED          PIC 9(09)V99 COMP-3.
042500     05  FEE-OUTSTANDING              PIC S9(09)V99 COMP-3.
042600     05  FILLER                       PIC X(06).
042700
042800 01  FLAGS-AND-SWITCHES.
042900     05  MORE-HSTLTRAN-SW            PIC X(01) VALUE "Y".
043000         88  NO-MORE-HSTLTRAN  VALUE "N".
043100         88  MORE-HSTLTRAN     VALUE "Y".
043200     05  MORE-ATTREAD-SW             PIC X(01) VALUE "Y".
043300         88  NO-MORE-ATTREAD   VALUE "N".
043400     05  MORE-FEESTR-SW              PIC X(01) VALUE "Y".
043500         88  NO-MORE-FEESTR    VALUE "N".
043600     05  MORE-FEEPAY-SW              PIC X(01) VALUE "Y".
043700         88  NO-MORE-FEEPAY    VALUE "N".
043800     05  MORE-SEMRES-SW              PIC X(01) VALUE "Y".
043900         88  NO-MORE-SEMRES    VALUE "N".
044000     05  ERROR-FOUND-SW              PIC X(01) VALUE "N".
044100         88  ERROR-FOUND       VALUE "Y".
044200     05  SA-ROW-FOUND-SW             PIC X(01) VALUE "N".
044300         88  SA-ROW-FOUND      VALUE "Y".
044400     05  FILLER                      PIC X(04).
044500
044600 COPY ABENDREC.
044700
044800 PROCEDURE DIVISION.
044900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
045000     PERFORM 100-MAINLINE THRU 100-EXIT
045100             UNTIL NO-MORE-HSTLTRAN.
045200     PERFORM 500-OCCUPANCY-PASS THRU 500-EXIT.
045300     PERFORM 750-WRITE-MGMT-SUMMARY THRU 750-EXIT.
045400     PERFORM 999-CLEANUP THRU 999-EXIT.
045500     MOVE +0 TO RETURN-CODE.
045600     GOBACK.
045700
045800 000-HOUSEKEEPING.
045900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
046000     DISPLAY "******** BEGIN JOB HSTLUPDT ********".
046100     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
046200     ACCEPT WS-EDIT-DATE FROM DATE.
046300     MOVE WS-CURRENT-YEAR TO HDR-YY.
046400     MOVE WS-CURRENT-MONTH TO HDR-MM.
046500     MOVE WS-CURRENT-DAY TO HDR-DD.
046600
046700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
046800     MOVE +1 TO WS-LINES.
046900     MOVE +1 TO WS-PAGES.
047000
047100     OPEN INPUT HSTLTRAN.
047200     OPEN I-O ROOMS, ALLOCATIONS.
047300     OPEN OUTPUT HSTLRPT, HSTLERR, SYSOUT.
047400
047500     PERFORM 810-LOAD-STUDENT-ALLOC-TBL THRU 810-EXIT.
047600     PERFORM 900-READ-HSTLTRAN THRU 900-EXIT.
047700     IF NO-MORE-HSTLTRAN
047800         MOVE "EMPTY HOSTEL TRANSACTION FILE" TO ABEND-REASON
047900         GO TO 1000-ABEND-RTN.
048000 000-EXIT.
048100     EXIT.
048200
048300 100-MAINLINE.
048400     MOVE "100-MAINLINE" TO PARA-NAME.
048500     MOVE "N" TO ERROR-FOUND-SW.
048600
048700     EVALUATE TRUE
048800         WHEN HT-ALLOCATE-ACTION
048900             PERFORM 300-PROCESS-ALLOCATE THRU 300-EXIT
049000         WHEN HT-TRANSFER-ACTION
049100             PERFORM 320-PROCESS-TRANSFER THRU 320-EXIT
049200         WHEN HT-VACATE-ACTION
049300             PERFORM 360-PROCESS-VACATE THRU 360-EXIT
049400         WHEN OTHER
049500             MOVE "** INVALID TRANSACTION ACTION CODE" TO
049600                  ERR-MSG-HST
049700             MOVE "Y" TO ERROR-FOUND-SW
049800     END-EVALUATE.
049900
050000     IF ERROR-FOUND
050100         MOVE HOSTEL-TRAN-REC TO REST-OF-HST-REC
050200         PERFORM 795-WRITE-HSTLERR THRU 795-EXIT.
050300
050400     PERFORM 900-READ-HSTLTRAN THRU 900-EXIT.
050500 100-EXIT.
050600     EXIT.
050700
050800 300-PROCESS-ALLOCATE.
050900     MOVE "300-PROCESS-ALLOCATE" TO PARA-NAME.
051000     PERFORM 850-FIND-STUDENT-ROW THRU 850-EXIT.
051100     IF SA-ROW-FOUND
051200         MOVE "** STUDENT ALREADY HAS ACTIVE ALLOCATION" TO
051300              ERR-MSG-HST
051400         MOVE "Y" TO ERROR-FOUND-SW
051500         GO TO 300-EXIT.
051600
051700     MOVE HT-ROOM-ID TO RM-ID-KEY.
051800     READ ROOMS INTO ROOM-MASTER-REC.
051900     IF NOT ROOM-FOUND OR RM-HOSTEL-ID NOT = HT-HOSTEL-ID
052000         MOVE "** ROOM NOT ON FILE OR NOT IN THAT HOSTEL" TO
052100              ERR-MSG-HST
052200         MOVE "Y" TO ERROR-FOUND-SW
052300         GO TO 300-EXIT.
052400
052500     IF RM-MAINTENANCE OR RM-OCCUPIED NOT < RM-CAPACITY
052600         MOVE "** ROOM UNDER MAINTENANCE OR AT CAPACITY" TO
052700              ERR-MSG-HST
052800         MOVE "Y" TO ERROR-FOUND-SW
052900         GO TO 300-EXIT.
053000
053100     ADD +1 TO RM-OCCUPIED.
053200     IF RM-OCCUPIED NOT < RM-CAPACITY
053300         MOVE "OCCUPIED  " TO RM-STATUS
053400     ELSE
053500         MOVE "AVAILABLE " TO RM-STATUS.
053600     REWRITE ROOMS-REC FROM ROOM-MASTER-REC.
053700
053800     MOVE HT-ALLOC-ID TO AL-ID.
053900     MOVE HT-STUDENT-ID TO AL-STUDENT-ID.
054000     MOVE HT-HOSTEL-ID TO AL-HOSTEL-ID.
054100     MOVE HT-ROOM-ID TO AL-ROOM-ID.
054200     MOVE "ACTIVE      " TO AL-STATUS.
054300     WRITE ALLOCATIONS-REC FROM ALLOCATION-REC
054400         INVALID KEY
054500             MOVE "** DUPLICATE ALLOCATION NUMBER" TO
054600                  ERR-MSG-HST
054700             MOVE "Y" TO ERROR-FOUND-SW
054800             GO TO 300-EXIT.
054900
055000     ADD +1 TO SA-TABLE-SIZE.
055100     SET SA-IDX TO SA-TABLE-SIZE.
055200     MOVE HT-STUDENT-ID TO SA-TBL-STUDENT-ID (SA-IDX).
055300     MOVE HT-ALLOC-ID TO SA-TBL-ALLOC-ID (SA-IDX).
055400     MOVE HT-ROOM-ID TO SA-TBL-ROOM-ID (SA-IDX).
055500     MOVE HT-HOSTEL-ID TO SA-TBL-HOSTEL-ID (SA-IDX).
055600
055700     ADD +1 TO ALLOCATED-CT.
055800 300-EXIT.
055900     EXIT.
056000
056100 320-PROCESS-TRANSFER.                                            TKT 5233
056200     MOVE "320-PROCESS-TRANSFER" TO PARA-NAME.
056300     PERFORM 850-FIND-STUDENT-ROW THRU 850-EXIT.
056400     IF NOT SA-ROW-FOUND
056500         MOVE "** STUDENT HAS NO ACTIVE ALLOCATION" TO
056600              ERR-MSG-HST
056700         MOVE "Y" TO ERROR-FOUND-SW
056800         GO TO 320-EXIT.
056900
057000     MOVE HT-ROOM-ID TO RM-ID-KEY.
057100     READ ROOMS INTO ROOM-MASTER-REC.
057200     IF NOT ROOM-FOUND OR RM-HOSTEL-ID NOT = HT-HOSTEL-ID
057300         MOVE "** NEW ROOM NOT ON FILE OR NOT IN HOSTEL" TO
057400              ERR-MSG-HST
057500         MOVE "Y" TO ERROR-FOUND-SW
057600         GO TO 320-EXIT.
057700
057800     IF RM-MAINTENANCE OR RM-OCCUPIED NOT < RM-CAPACITY
057900         MOVE "** NEW ROOM UNDER MAINTENANCE OR AT CAPACITY"
058000              TO ERR-MSG-HST
058100         MOVE "Y" TO ERROR-FOUND-SW
058200         GO TO 320-EXIT.
058300
058400     ADD +1 TO RM-OCCUPIED.
058500     IF RM-OCCUPIED NOT < RM-CAPACITY
058600         MOVE "OCCUPIED  " TO RM-STATUS
058700     ELSE
058800         MOVE "AVAILABLE " TO RM-STATUS.
058900     REWRITE ROOMS-REC FROM ROOM-MASTER-REC.
059000
059100     MOVE SA-TBL-ROOM-ID (SA-IDX) TO RM-ID-KEY.
059200     READ ROOMS INTO ROOM-MASTER-REC.
059300     IF ROOM-FOUND
059400         IF RM-OCCUPIED > ZERO
059500             SUBTRACT 1 FROM RM-OCCUPIED
059600         END-IF
059700         IF NOT RM-MAINTENANCE
059800             IF RM-OCCUPIED < RM-CAPACITY
059900                 MOVE "AVAILABLE " TO RM-STATUS
060000             ELSE
060100                 MOVE "OCCUPIED  " TO RM-STATUS
060200             END-IF
060300         END-IF
060400         REWRITE ROOMS-REC FROM ROOM-MASTER-REC.
060500
060600     MOVE SA-TBL-ALLOC-ID (SA-IDX) TO AL-ID-KEY.
060700     READ ALLOCATIONS INTO ALLOCATION-REC.
060800     IF ALLOC-FOUND
060900         MOVE "TRANSFERRED " TO AL-STATUS
061000         REWRITE ALLOCATIONS-REC FROM ALLOCATION-REC.
061100
061200     MOVE HT-NEW-ALLOC-ID TO AL-ID.
061300     MOVE HT-STUDENT-ID TO AL-STUDENT-ID.
061400     MOVE HT-HOSTEL-ID TO AL-HOSTEL-ID.
061500     MOVE HT-ROOM-ID TO AL-ROOM-ID.
061600     MOVE "ACTIVE      " TO AL-STATUS.
061700     WRITE ALLOCATIONS-REC FROM ALLOCATION-REC
061800         INVALID KEY
061900             MOVE "** DUPLICATE ALLOCATION NUMBER" TO
062000                  ERR-MSG-HST
062100             MOVE "Y" TO ERROR-FOUND-SW
062200             GO TO 320-EXIT.
062300
062400     MOVE HT-NEW-ALLOC-ID TO SA-TBL-ALLOC-ID (SA-IDX).
062500     MOVE HT-ROOM-ID TO SA-TBL-ROOM-ID (SA-IDX).
062600     MOVE HT-HOSTEL-ID TO SA-TBL-HOSTEL-ID (SA-IDX).
062700
062800     ADD +1 TO TRANSFERRED-CT.
062900 320-EXIT.
063000     EXIT.
063100
063200 360-PROCESS-VACATE.                                              TKT 5233
063300     MOVE "360-PROCESS-VACATE" TO PARA-NAME.
063400     PERFORM 850-FIND-STUDENT-ROW THRU 850-EXIT.
063500     IF NOT SA-ROW-FOUND
063600         MOVE "** STUDENT HAS NO ACTIVE ALLOCATION" TO
063700              ERR-MSG-HST
063800         MOVE "Y" TO ERROR-FOUND-SW
063900         GO TO 360-EXIT.
064000
064100     MOVE SA-TBL-ALLOC-ID (SA-IDX) TO AL-ID-KEY.
064200     READ ALLOCATIONS INTO ALLOCATION-REC.
064300     IF ALLOC-FOUND
064400         MOVE "VACATED     " TO AL-STATUS
064500         REWRITE ALLOCATIONS-REC FROM ALLOCATION-REC.
064600
064700     MOVE SA-TBL-ROOM-ID (SA-IDX) TO RM-ID-KEY.
064800     READ ROOMS INTO ROOM-MASTER-REC.
064900     IF ROOM-FOUND
065000         IF RM-OCCUPIED > ZERO
065100             SUBTRACT 1 FROM RM-OCCUPIED
065200         END-IF
065300         IF NOT RM-MAINTENANCE
065400             IF RM-OCCUPIED < RM-CAPACITY
065500                 MOVE "AVAILABLE " TO RM-STATUS
065600             ELSE
065700                 MOVE "OCCUPIED  " TO RM-STATUS
065800             END-IF
065900         END-IF
066000         REWRITE ROOMS-REC FROM ROOM-MASTER-REC.
066100
066200     MOVE ZERO TO SA-TBL-STUDENT-ID (SA-IDX).
066300     MOVE ZERO TO SA-TBL-ALLOC-ID (SA-IDX).
066400     MOVE ZERO TO SA-TBL-ROOM-ID (SA-IDX).
066500     MOVE ZERO TO SA-TBL-HOSTEL-ID (SA-IDX).
066600
066700     ADD +1 TO VACATED-CT.
066800 360-EXIT.
066900     EXIT.
067000
067100 500-OCCUPANCY-PASS.
067200     MOVE "500-OCCUPANCY-PASS" TO PARA-NAME.
067300     MOVE ZERO TO WS-LINES.
067400     MOVE +1 TO WS-PAGES.
067500     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
067600
067700     MOVE LOW-VALUES TO RM-ID-KEY.
067800     START ROOMS KEY IS NOT LESS THAN RM-ID-KEY
067900         INVALID KEY
068000             GO TO 505-PRINT-TOTALS.
068100
068200     PERFORM 510-ACCUM-ONE-ROOM THRU 510-EXIT
068300         UNTIL NOT ROOM-FOUND.
068400
068500 505-PRINT-TOTALS.
068600     PERFORM 520-PRINT-ONE-HOSTEL THRU 520-EXIT
068700         VARYING HO-IDX FROM 1 BY 1
068800         UNTIL HO-IDX > HOSTEL-TABLE-SIZE.
068900     PERFORM 740-WRITE-OCC-TOTAL THRU 740-EXIT.
069000 500-EXIT.
069100     EXIT.
069200
069300 510-ACCUM-ONE-ROOM.
069400     MOVE "510-ACCUM-ONE-ROOM" TO PARA-NAME.
069500     READ ROOMS NEXT INTO ROOM-MASTER-REC
069600         AT END
069700             MOVE "23" TO ROOMS-STATUS
069800             GO TO 510-EXIT.
069900
070000     SET HO-IDX TO 1.
070100     SEARCH HO-TBL-ROW
070200         AT END
070300             ADD +1 TO HOSTEL-TABLE-SIZE
070400             SET HO-IDX TO HOSTEL-TABLE-SIZE
070500             MOVE RM-HOSTEL-ID TO HO-TBL-HOSTEL-ID (HO-IDX)
070600             MOVE ZERO TO HO-TBL-ROOMS-CT (HO-IDX)
070700             MOVE ZERO TO HO-TBL-CAPACITY (HO-IDX)
070800             MOVE ZERO TO HO-TBL-OCCUPIED (HO-IDX)
070900         WHEN HO-TBL-HOSTEL-ID (HO-IDX) = RM-HOSTEL-ID
071000             NEXT SENTENCE.
071100
071200     ADD +1 TO HO-TBL-ROOMS-CT (HO-IDX).
071300     ADD RM-CAPACITY TO HO-TBL-CAPACITY (HO-IDX).
071400     ADD RM-OCCUPIED TO HO-TBL-OCCUPIED (HO-IDX).
071500 510-EXIT.
071600     EXIT.
071700
071800 520-PRINT-ONE-HOSTEL.
071900     MOVE "520-PRINT-ONE-HOSTEL" TO PARA-NAME.
072000     IF HO-TBL-CAPACITY (HO-IDX) = ZERO
072100         MOVE ZERO TO WS-OCC-PCT
072200     ELSE
072300         COMPUTE WS-OCC-PCT ROUNDED =
072400             HO-TBL-OCCUPIED (HO-IDX) /
072500             HO-TBL-CAPACITY (HO-IDX) * 100.
072600
072700     MOVE HO-TBL-HOSTEL-ID (HO-IDX) TO HOC-HOSTEL-ID-O.
072800     MOVE HO-TBL-ROOMS-CT (HO-IDX) TO HOC-ROOMS-O.
072900     MOVE HO-TBL-CAPACITY (HO-IDX) TO HOC-CAPACITY-O.
073000     MOVE HO-TBL-OCCUPIED (HO-IDX) TO HOC-OCCUPIED-O.
073100     MOVE WS-OCC-PCT TO HOC-PCT-O.
073200     PERFORM 730-WRITE-OCC-DETAIL THRU 730-EXIT.
073300 520-EXIT.
073400     EXIT.
073500
073600 700-WRITE-PAGE-HDR.
073700     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
073800     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
073900     MOVE WS-PAGES TO PAGE-NBR-O.
074000     WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING NEXT-PAGE.
074100     WRITE RPT-REC FROM WS-COLM-HDR-REC AFTER ADVANCING 2.
074200     MOVE +3 TO WS-LINES.
074300     ADD +1 TO WS-PAGES.
074400 700-EXIT.
074500     EXIT.
074600
074700 730-WRITE-OCC-DETAIL.
074800     MOVE "730-WRITE-OCC-DETAIL" TO PARA-NAME.
074900     IF WS-LINES > 50
075000         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
075100     WRITE RPT-REC FROM WS-OCCUPANCY-RPT-REC AFTER ADVANCING 1.
075200     ADD +1 TO WS-LINES.
075300 730-EXIT.
075400     EXIT.
075500
075600 740-WRITE-OCC-TOTAL.
075700     MOVE "740-WRITE-OCC-TOTAL" TO PARA-NAME.
075800     MOVE ZERO TO HOT-ROOMS-O, HOT-CAPACITY-O, HOT-OCCUPIED-O.
075900     PERFORM 745-SUM-HOSTEL-TOTALS THRU 745-EXIT.
076000
076100     IF HOT-CAPACITY-O = ZERO
076200         MOVE ZERO TO HOT-PCT-O
076300     ELSE
076400         COMPUTE HOT-PCT-O ROUNDED =
076500             HOT-OCCUPIED-O / HOT-CAPACITY-O * 100.
076600
076700     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
076800     WRITE RPT-REC FROM WS-OCC-TOTAL-REC AFTER ADVANCING 1.
076900 740-EXIT.
077000     EXIT.
077100
077200 745-SUM-HOSTEL-TOTALS.
077300     MOVE "745-SUM-HOSTEL-TOTALS" TO PARA-NAME.
077400     MOVE ZERO TO HOT-ROOMS-O.
077500     MOVE ZERO TO HOT-CAPACITY-O.
077600     MOVE ZERO TO HOT-OCCUPIED-O.
077700     PERFORM 747-ADD-ONE-HOSTEL THRU 747-EXIT
077800         VARYING HO-IDX FROM 1 BY 1
077900         UNTIL HO-IDX > HOSTEL-TABLE-SIZE.
078000 745-EXIT.
078100     EXIT.
078200
078300 747-ADD-ONE-HOSTEL.
078400     MOVE "747-ADD-ONE-HOSTEL" TO PARA-NAME.
078500     ADD HO-TBL-ROOMS-CT (HO-IDX) TO HOT-ROOMS-O.
078600     ADD HO-TBL-CAPACITY (HO-IDX) TO HOT-CAPACITY-O.
078700     ADD HO-TBL-OCCUPIED (HO-IDX) TO HOT-OCCUPIED-O.
078800 747-EXIT.
078900     EXIT.
079000
079100 750-WRITE-MGMT-SUMMARY.                                          TKT 4820
079200     MOVE "750-WRITE-MGMT-SUMMARY" TO PARA-NAME.
079300     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
079400     WRITE RPT-REC FROM WS-MGMT-HDR-REC AFTER ADVANCING NEXT-PAGE.
079500
079600     OPEN INPUT ATTENDANCE, FEESTRUCT, FEEPAYMENTS, SEMRESULTS.
079700
079800     PERFORM 760-READ-ATTENDANCE THRU 760-EXIT.
079900     PERFORM 765-ACCUM-ONE-ATTEND THRU 765-EXIT
080000         UNTIL NO-MORE-ATTREAD.
080100     IF ATT-TOTAL-CT = ZERO
080200         MOVE ZERO TO MGT-ATT-PCT-O
080300     ELSE
080400         COMPUTE MGT-ATT-PCT-O ROUNDED =
080500             ATT-PRESENT-CT / ATT-TOTAL-CT * 100.
080600     MOVE ATT-TOTAL-CT TO MGT-ATT-TOTAL-O.
080700     MOVE ATT-PRESENT-CT TO MGT-ATT-PRESENT-O.
080800     MOVE ATT-LATE-CT TO MGT-ATT-LATE-O.
080900     MOVE ATT-ABSENT-CT TO MGT-ATT-ABSENT-O.
081000     MOVE ATT-EXCUSED-CT TO MGT-ATT-EXCUSED-O.
081100     WRITE RPT-REC FROM WS-ATT-SUMMARY-REC AFTER ADVANCING 2.
081200
081300     MOVE HOT-CAPACITY-O TO MGT-HOS-CAPACITY-O.
081400     MOVE HOT-OCCUPIED-O TO MGT-HOS-OCCUPIED-O.
081500     MOVE HOT-PCT-O TO MGT-HOS-PCT-O.
081600     WRITE RPT-REC FROM WS-HOSTEL-SUMMARY-REC AFTER ADVANCING 1.
081700
081800     PERFORM 770-READ-FEESTRUCT THRU 770-EXIT.
081900     PERFORM 775-ACCUM-ONE-FEESTR THRU 775-EXIT
082000         UNTIL NO-MORE-FEESTR.
082100     PERFORM 780-READ-FEEPAYMENTS THRU 780-EXIT.
082200     PERFORM 785-ACCUM-ONE-PAYMENT THRU 785-EXIT
082300         UNTIL NO-MORE-FEEPAY.
082400     COMPUTE FEE-OUTSTANDING =
082500         FEE-TOTAL-DUE - FEE-TOTAL-COLLECTED.
082600     MOVE FEE-TOTAL-DUE TO MGT-FEE-DUE-O.
082700     MOVE FEE-TOTAL-COLLECTED TO MGT-FEE-COLLECTED-O.
082800     MOVE FEE-OUTSTANDING TO MGT-FEE-OUTSTANDING-O.
082900     WRITE RPT-REC FROM WS-FEE-SUMMARY-REC AFTER ADVANCING 1.
083000
083100     PERFORM 790-READ-SEMRESULTS THRU 790-EXIT.
083200     PERFORM 792-ACCUM-ONE-SEMRES THRU 792-EXIT
083300         UNTIL NO-MORE-SEMRES.
083400     PERFORM 796-PRINT-ONE-SEM-GPA THRU 796-EXIT
083500         VARYING SM-IDX FROM 1 BY 1
083600         UNTIL SM-IDX > SEM-TABLE-SIZE.
083700
083800     CLOSE ATTENDANCE, FEESTRUCT, FEEPAYMENTS, SEMRESULTS.
083900 750-EXIT.
084000     EXIT.
084100
084200 760-READ-ATTENDANCE.
084300     MOVE "760-READ-ATTENDANCE" TO PARA-NAME.
084400     READ ATTENDANCE INTO ATTENDANCE-REC
084500         AT END MOVE "N" TO MORE-ATTREAD-SW.
084600 760-EXIT.
084700     EXIT.
084800
084900 765-ACCUM-ONE-ATTEND.
085000     MOVE "765-ACCUM-ONE-ATTEND" TO PARA-NAME.
085100     ADD +1 TO ATT-TOTAL-CT.
085200     EVALUATE TRUE
085300         WHEN ATT-PRESENT  ADD +1 TO ATT-PRESENT-CT
085400         WHEN ATT-LATE     ADD +1 TO ATT-LATE-CT
085500         WHEN ATT-ABSENT   ADD +1 TO ATT-ABSENT-CT
085600         WHEN ATT-EXCUSED  ADD +1 TO ATT-EXCUSED-CT
085700     END-EVALUATE.
085800     PERFORM 760-READ-ATTENDANCE THRU 760-EXIT.
085900 765-EXIT.
086000     EXIT.
086100
086200 770-READ-FEESTRUCT.
086300     MOVE "770-READ-FEESTRUCT" TO PARA-NAME.
086400     READ FEESTRUCT INTO FEE-STRUCTURE-REC
086500         AT END MOVE "N" TO MORE-FEESTR-SW.
086600 770-EXIT.
086700     EXIT.
086800
086900 775-ACCUM-ONE-FEESTR.
087000     MOVE "775-ACCUM-ONE-FEESTR" TO PARA-NAME.
087100     ADD FS-TOTAL TO FEE-TOTAL-DUE.
087200     PERFORM 770-READ-FEESTRUCT THRU 770-EXIT.
087300 775-EXIT.
087400     EXIT.
087500
087600 780-READ-FEEPAYMENTS.
087700     MOVE "780-READ-FEEPAYMENTS" TO PARA-NAME.
087800     READ FEEPAYMENTS INTO FEE-PAYMENT-REC
087900         AT END MOVE "N" TO MORE-FEEPAY-SW.
088000 780-EXIT.
088100     EXIT.
088200
088300 785-ACCUM-ONE-PAYMENT.
088400     MOVE "785-ACCUM-ONE-PAYMENT" TO PARA-NAME.
088500     IF FP-COMPLETED
088600         ADD FP-AMOUNT TO FEE-TOTAL-COLLECTED.
088700     PERFORM 780-READ-FEEPAYMENTS THRU 780-EXIT.
088800 785-EXIT.
088900     EXIT.
089000
089100 790-READ-SEMRESULTS.
089200     MOVE "790-READ-SEMRESULTS" TO PARA-NAME.
089300     READ SEMRESULTS INTO SEMESTER-RESULT-REC
089400         AT END MOVE "N" TO MORE-SEMRES-SW.
089500 790-EXIT.
089600     EXIT.
089700
089800 792-ACCUM-ONE-SEMRES.
089900     MOVE "792-ACCUM-ONE-SEMRES" TO PARA-NAME.
090000     SET SM-IDX TO 1.
090100     SEARCH SM-TBL-ROW
090200         AT END
090300             ADD +1 TO SEM-TABLE-SIZE
090400             SET SM-IDX TO SEM-TABLE-SIZE
090500             MOVE SR-SEMESTER TO SM-TBL-SEMESTER (SM-IDX)
090600             MOVE ZERO TO SM-TBL-GPA-SUM (SM-IDX)
090700             MOVE ZERO TO SM-TBL-COUNT (SM-IDX)
090800         WHEN SM-TBL-SEMESTER (SM-IDX) = SR-SEMESTER
090900             NEXT SENTENCE.
091000
091100     ADD SR-GPA TO SM-TBL-GPA-SUM (SM-IDX).
091200     ADD +1 TO SM-TBL-COUNT (SM-IDX).
091300     PERFORM 790-READ-SEMRESULTS THRU 790-EXIT.
091400 792-EXIT.
091500     EXIT.
091600
091700 796-PRINT-ONE-SEM-GPA.
091800     MOVE "796-PRINT-ONE-SEM-GPA" TO PARA-NAME.
091900     IF SM-TBL-COUNT (SM-IDX) = ZERO
092000         MOVE ZERO TO MGT-GPA-AVG-O
092100     ELSE
092200         COMPUTE MGT-GPA-AVG-O ROUNDED =
092300             SM-TBL-GPA-SUM (SM-IDX) / SM-TBL-COUNT (SM-IDX).
092400     MOVE SM-TBL-SEMESTER (SM-IDX) TO MGT-GPA-SEM-O.
092500     WRITE RPT-REC FROM WS-GPA-DETAIL-REC AFTER ADVANCING 1.
092600 796-EXIT.
092700     EXIT.
092800
092900 795-WRITE-HSTLERR.
093000     MOVE "795-WRITE-HSTLERR" TO PARA-NAME.
093100     WRITE HSTLERR-REC.
093200     ADD +1 TO TRANS-REJECTED-CT.
093300 795-EXIT.
093400     EXIT.
093500
093600 810-LOAD-STUDENT-ALLOC-TBL.
093700     MOVE "810-LOAD-STUDENT-ALLOC-TBL" TO PARA-NAME.
093800     MOVE ZERO TO SA-TABLE-SIZE.
093900     MOVE LOW-VALUES TO AL-ID-KEY.
094000     START ALLOCATIONS KEY IS NOT LESS THAN AL-ID-KEY
094100         INVALID KEY
094200             GO TO 810-EXIT.
094300
094400     PERFORM 815-READ-ALLOCATIONS-SEQ THRU 815-EXIT
094500         UNTIL NOT ALLOC-FOUND.
094600 810-EXIT.
094700     EXIT.
094800
094900 815-READ-ALLOCATIONS-SEQ.
095000     MOVE "815-READ-ALLOCATIONS-SEQ" TO PARA-NAME.
095100     READ ALLOCATIONS NEXT INTO ALLOCATION-REC
095200         AT END
095300             MOVE "23" TO ALLOCATIONS-STATUS
095400             GO TO 815-EXIT.
095500
095600     IF AL-ACTIVE
095700         ADD +1 TO SA-TABLE-SIZE
095800         SET SA-IDX TO SA-TABLE-SIZE
095900         MOVE AL-STUDENT-ID TO SA-TBL-STUDENT-ID (SA-IDX)
096000         MOVE AL-ID TO SA-TBL-ALLOC-ID (SA-IDX)
096100         MOVE AL-ROOM-ID TO SA-TBL-ROOM-ID (SA-IDX)
096200         MOVE AL-HOSTEL-ID TO SA-TBL-HOSTEL-ID (SA-IDX).
096300 815-EXIT.
096400     EXIT.
096500
096600 850-FIND-STUDENT-ROW.
096700     MOVE "850-FIND-STUDENT-ROW" TO PARA-NAME.
096800     MOVE "N" TO SA-ROW-FOUND-SW.
096900     IF SA-TABLE-SIZE > ZERO
097000         SET SA-IDX TO 1
097100         SEARCH SA-TBL-ROW
097200             AT END NEXT SENTENCE
097300             WHEN SA-TBL-STUDENT-ID (SA-IDX) = HT-STUDENT-ID
097400                 MOVE "Y" TO SA-ROW-FOUND-SW.
097500 850-EXIT.
097600     EXIT.
097700
097800 860-CLOSE-FILES.
097900     MOVE "860-CLOSE-FILES" TO PARA-NAME.
098000     CLOSE HSTLTRAN, ROOMS, ALLOCATIONS, HSTLRPT, HSTLERR, SYSOUT.
098100 860-EXIT.
098200     EXIT.
098300
098400 900-READ-HSTLTRAN.
098500     MOVE "900-READ-HSTLTRAN" TO PARA-NAME.
098600     READ HSTLTRAN INTO HOSTEL-TRAN-REC
098700         AT END MOVE "N" TO MORE-HSTLTRAN-SW
098800         GO TO 900-EXIT
098900     END-READ.
099000     ADD +1 TO RECORDS-READ.
099100 900-EXIT.
099200     EXIT.
099300
099400 999-CLEANUP.
099500     MOVE "999-CLEANUP" TO PARA-NAME.
099600     MOVE ALLOCATED-CT TO TRL-ALLOC-CT-O.
099700     MOVE TRANSFERRED-CT TO TRL-XFER-CT-O.
099800     MOVE VACATED-CT TO TRL-VACATE-CT-O.
099900     MOVE TRANS-REJECTED-CT TO TRL-REJECT-CT-O.
100000     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 2.
100100     WRITE RPT-REC FROM WS-TRAILER-REC AFTER ADVANCING 1.
100200
100300     PERFORM 860-CLOSE-FILES THRU 860-EXIT.
100400
100500     DISPLAY "** TRANSACTIONS READ **".
100600     DISPLAY RECORDS-READ.
100700     DISPLAY "** ALLOCATED / TRANSFERRED / VACATED **".
100800     DISPLAY ALLOCATED-CT.
100900     DISPLAY TRANSFERRED-CT.
101000     DISPLAY VACATED-CT.
101100     DISPLAY "** TRANSACTIONS REJECTED **".
101200     DISPLAY TRANS-REJECTED-CT.
101300     DISPLAY "******** NORMAL END OF JOB HSTLUPDT ********".
101400 999-EXIT.
101500     EXIT.
101600
101700 1000-ABEND-RTN.
101800     MOVE "1000-ABEND-RTN" TO PARA-NAME.
101900     WRITE SYSOUT-REC FROM ABEND-REASON.
102000     PERFORM 860-CLOSE-FILES THRU 860-EXIT.
102100     DISPLAY "*** ABNORMAL END OF JOB-HSTLUPDT ***" UPON CONSOLE.
102200     DIVIDE ZERO-VAL INTO ONE-VAL.
