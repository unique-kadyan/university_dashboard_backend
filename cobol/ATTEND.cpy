000100******************************************************************
000200*    ATTEND.cpy  --  ATTENDANCE TRANSACTION RECORD
000300*    (FILE: ATTENDANCE) SEQUENTIAL BY ENROLLMENT/DATE, 40-BYTE
000400*    FIXED RECORD, WRITTEN BY ATTMARK ON A SUCCESSFUL BULK MARK
000500******************************************************************
000600* CHANGE LOG
000700*   01/01/08  JFS  ORIGINAL LAYOUT
000800******************************************************************
000900 01  ATTENDANCE-REC.
001000     05  ATT-ENROLL-ID               PIC 9(06).
001100     05  ATT-STUDENT-ID              PIC 9(06).
001200     05  ATT-DATE                    PIC 9(08).
001300     05  ATT-STATUS                  PIC X(08).
001400         88  ATT-PRESENT      VALUE "PRESENT ".
001500         88  ATT-ABSENT       VALUE "ABSENT  ".
001600         88  ATT-LATE         VALUE "LATE    ".
001700         88  ATT-EXCUSED      VALUE "EXCUSED ".
001800     05  FILLER                      PIC X(12).
