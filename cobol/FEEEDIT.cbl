000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FEEEDIT.
000400 AUTHOR. R B WOZNIAK.
000500 INSTALLATION. REGISTRAR BATCH PROCESSING CENTER.
000600 DATE-WRITTEN. 01/23/88.
000700 DATE-COMPILED. 01/23/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG
001100*    01/23/88  JFS  ORIGINAL -- POSTS PENDING FEE PAYMENTS,
001200*                   RATES A LATE FEE VIA FEECALC WHEN THE
001300*                   PAYMENT IS DATED PAST THE STRUCTURE'S DUE
001400*                   DATE, AND LISTS DEFAULTERS
001500*    09/09/91  RBW  SPLIT OUT FP-LATE-FEE AND FP-DISCOUNT ON THE
001600*                   PAYMENT RECORD -- SEE 300-PROCESS-PAYMENT
001700*    04/02/96  TGD  ADDED 350-VALIDATE-REFUND FOR REFUND-REQUEST
001800*                   ROWS COMING IN WITH FP-STATUS = REFUNDED
001900*    11/20/98  TGD  Y2K REVIEW -- ALL DATE FIELDS ARE 9(08)
002000*                   YYYYMMDD, FULL 4-DIGIT CENTURY, NO CHANGE
002100*    03/11/02  JFH  ADDED RECEIPT-NUMBER GENERATOR (TICKET 4471)
002200*    09/30/05  JFH  ADDED GRAND-TOTAL TRAILER ON REPORT 2
002300*    06/02/11  TGD  850-NEXT-RECEIPT WAS MOVING THE RAW COMP
002400*                   COUNTER INTO WS-RECEIPT-X WITH NO EDIT AND
002500*                   NO "RCP-" PREFIX -- REBUILT AS AN EDITED,
002600*                   PREFIXED RECEIPT NUMBER (TICKET 6014)
002700*    06/02/11  TGD  ADDED A STUMSTR LOOKUP IN 300-PROCESS-
002800*                   PAYMENT -- A PAYMENT WAS POSTING AGAINST A
002900*                   FEE STRUCTURE WITH NO CHECK THAT THE
003000*                   STUDENT WAS STILL ON THE STUDENT MASTER
003100*                   (TICKET 6014)
003200*    06/03/11  TGD  350-VALIDATE-REFUND COULD NEVER CATCH A
003300*                   REFUND AGAINST A PAYMENT THAT WASN'T
003400*                   COMPLETED -- FP-STATUS ON A REFUND-REQUEST
003500*                   ROW IS ALREADY REFUNDED BY THE TIME WE SEE
003600*                   IT. NOW CHECKS THE NEW FP-PRIOR-STATUS ON
003700*                   FEEPAY.cpy INSTEAD. ALSO MATCHED STU-ID-KEY
003800*                   ON STUMSTR TO STUDENT.cpy'S STU-ID, PIC
003900*                   9(06) NOT X(06) (TICKET 6021)
004000*    06/03/11  TGD  RESTORED THE 77-LEVEL WS-EDIT-DATE/FEE-HEX-
004100*                   VAL SCRATCH ITEMS DALYEDIT HAS ALWAYS
004200*                   CARRIED -- DROPPED SOMEWHERE IN THE VSAM
004300*                   CONVERSION (TICKET 6021)
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS NEXT-PAGE.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT SYSOUT
005500     ASSIGN TO UT-S-SYSOUT
005600       ORGANIZATION IS SEQUENTIAL.
005700
005800     SELECT FEEPAY
005900     ASSIGN TO UT-S-FEEPAY
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS OFCODE.
006200
006300     SELECT FEERPT
006400     ASSIGN TO UT-S-FEERPT
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS OFCODE.
006700
006800     SELECT FEEERR
006900     ASSIGN TO UT-S-FEEERR
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS OFCODE.
007200
007300     SELECT FEESTR
007400            ASSIGN       TO FEESTR
007500            ORGANIZATION IS INDEXED
007600            ACCESS MODE  IS DYNAMIC
007700            RECORD KEY   IS FS-ID-KEY
007800            FILE STATUS  IS FEESTR-STATUS.
007900
008000     SELECT STUMSTR
008100            ASSIGN       TO STUMSTR
008200            ORGANIZATION IS INDEXED
008300            ACCESS MODE  IS RANDOM
008400            RECORD KEY   IS STU-ID-KEY
008500            FILE STATUS  IS STUMSTR-STATUS.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  SYSOUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 80 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS SYSOUT-REC.
009500 01  SYSOUT-REC  PIC X(80).
009600
009700 FD  FEERPT
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 132 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS RPT-REC.
010300 01  RPT-REC  PIC X(132).
010400
010500****** PAYMENT TRANSACTIONS -- PENDING ROWS ARE POSTED HERE AND
010600****** REWRITTEN COMPLETED/FAILED IN PLACE; REFUND-REQUEST ROWS
010700****** COME IN AS FP-STATUS = REFUNDED AND ARE VALIDATED
010800 FD  FEEPAY
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 100 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS FEEPAY-REC.
011400 01  FEEPAY-REC  PIC X(100).
011500
011600 FD  FEEERR
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 140 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS FEEERR-REC.
012200 01  FEEERR-REC.
012300     05  ERR-MSG-FEE                 PIC X(40).
012400     05  REST-OF-FEE-REC             PIC X(100).
012500
012600****** VSAM KSDS, DYNAMIC ACCESS -- RANDOM LOOKUP PER PAYMENT
012700****** AND A FULL SEQUENTIAL SWEEP FOR THE DEFAULTER REPORT
012800 FD  FEESTR
012900     RECORD CONTAINS 120 CHARACTERS
013000     DATA RECORD IS FEESTR-REC.
013100 01  FEESTR-REC.
013200     05  FS-ID-KEY                   PIC X(06).
013300     05  FILLER                      PIC X(114).
013400
013500 FD  STUMSTR
013600     RECORD CONTAINS 80 CHARACTERS
013700     DATA RECORD IS STUMSTR-REC.
013800 01  STUMSTR-REC.
013900     05  STU-ID-KEY                  PIC 9(06).
014000     05  FILLER                      PIC X(74).
014100
014200** QSAM FILE
014300 WORKING-STORAGE SECTION.
014400
014500 77  WS-EDIT-DATE                      PIC 9(6).
014600 77  FEE-HEX-VAL                       PIC X(1) VALUE X'00'.
014700
014800 01  FILE-STATUS-CODES.
014900     05  FEESTR-STATUS               PIC X(2).
015000         88  FEESTR-FOUND    VALUE "00".
015100     05  STUMSTR-STATUS              PIC X(2).
015200         88  STUMSTR-FOUND   VALUE "00".
015300     05  OFCODE                      PIC X(2).
015400         88  CODE-WRITE      VALUE SPACES.
015500     05  FILLER                      PIC X(04).
015600
015700 COPY FEEPAY.
015800 COPY FEESTR.
015900 COPY STUDENT.
016000
016100 01  WS-HDR-REC.
016200     05  FILLER                      PIC X(01) VALUE " ".
016300     05  HDR-DATE.
016400         10  HDR-YY                  PIC 9(04).
016500         10  DASH-1                  PIC X(01) VALUE "-".
016600         10  HDR-MM                  PIC 9(02).
016700         10  DASH-2                  PIC X(01) VALUE "-".
016800         10  HDR-DD                  PIC 9(02).
016900     05  FILLER                      PIC X(20) VALUE SPACE.
017000     05  FILLER                      PIC X(50) VALUE
017100         "Fee Defaulter List".
017200     05  FILLER                      PIC X(26)
017300         VALUE "Page Number:" JUSTIFIED RIGHT.
017400     05  PAGE-NBR-O                  PIC ZZ9.
017500
017600 01  WS-COLM-HDR-REC.
017700     05  FILLER     PIC X(08) VALUE "FS-ID".
017800     05  FILLER     PIC X(08) VALUE "STU-ID".
017900     05  FILLER     PIC X(12) VALUE "DUE DATE".
018000     05  FILLER     PIC X(14) VALUE "BALANCE".
018100     05  FILLER     PIC X(10) VALUE "DAYS O/D".
018200     05  FILLER     PIC X(80) VALUE SPACES.
018300
018400 01  WS-BLANK-LINE.
018500     05  FILLER     PIC X(132) VALUE SPACES.
018600
018700 01  WS-DEFAULTER-RPT-REC.
018800     05  DEF-FS-ID-O                 PIC 9(06).
018900     05  FILLER                      PIC X(02) VALUE SPACES.
019000     05  DEF-STU-ID-O                PIC 9(06).
019100     05  FILLER                      PIC X(02) VALUE SPACES.
019200     05  DEF-DUE-DATE-O               PIC 9(08).
019300     05  FILLER                      PIC X(02) VALUE SPACES.
019400     05  DEF-BALANCE-O               PIC ZZZ,ZZ9.99.
019500     05  FILLER                      PIC X(02) VALUE SPACES.
019600     05  DEF-DAYS-OD-O               PIC ZZZZ9.
019700     05  FILLER                      PIC X(80) VALUE SPACES.
019800
019900 01  WS-TRAILER-REC.
020000     05  FILLER                      PIC X(22) VALUE
020100         "DEFAULTERS LISTED: ".
020200     05  TRL-DEFAULT-CT-O            PIC ZZZ,ZZ9.
020300     05  FILLER                      PIC X(22) VALUE
020400         "   FEES COLLECTED: ".
020500     05  TRL-COLLECTED-O             PIC ZZ,ZZZ,ZZ9.99.
020600     05  FILLER                      PIC X(66) VALUE SPACES.
020700
020800******************************************************************
020900*  AMOUNT-PAID-TO-DATE TABLE -- ACCUMULATED FROM COMPLETED
021000*  PAYMENTS BY 810-LOAD-PAID-TABLE AND UPDATED IN PLACE AS
021100*  300-PROCESS-PAYMENT COMPLETES TODAY'S PENDING ROWS, SO
021200*  500-DEFAULTER-PASS SEES A CURRENT BALANCE FOR EVERY STRUCTURE
021300******************************************************************
021400 01  PAID-TABLE.
021500     05  PAID-TBL-ROW OCCURS 2000 TIMES
021600                      INDEXED BY PAID-IDX.
021700         10  PAID-TBL-FS-ID           PIC 9(06).
021800         10  PAID-TBL-AMT             PIC S9(08)V99 COMP-3.
021900         10  FILLER                   PIC X(04).
022000
022100 01  WS-CURRENT-DATE-FIELDS.
022200     05  WS-CURRENT-DATE.
022300         10  WS-CURRENT-YEAR          PIC 9(04).
022400         10  WS-CURRENT-MONTH         PIC 9(02).
022500         10  WS-CURRENT-DAY           PIC 9(02).
022600     05  WS-CURRENT-DATE-N REDEFINES WS-CURRENT-DATE
022700                           PIC 9(08).
022800     05  FILLER                       PIC X(05).
022900
023000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
023100     05  RECORDS-WRITTEN              PIC 9(07) COMP.
023200     05  RECORDS-READ                 PIC 9(07) COMP.
023300     05  FEE-RECORDS-IN-ERROR         PIC 9(07) COMP.
023400     05  PAID-TABLE-SIZE              PIC 9(05) COMP.
023500     05  DEFAULTER-CT                 PIC 9(07) COMP.
023600     05  NEXT-RECEIPT-NBR             PIC 9(09) COMP.
023700     05  WS-LINES                     PIC 9(02) COMP.
023800     05  WS-PAGES                     PIC 9(03) COMP.
023900     05  WS-BALANCE                   PIC S9(08)V99 COMP-3.
024000     05  WS-BALANCE-X REDEFINES WS-BALANCE
024100                      PIC S9(06)V9(04) COMP-3.
024200     05  WS-DAYS-OVERDUE              PIC 9(05) COMP.
024300     05  WS-GRAND-COLLECTED           PIC S9(09)V99 COMP-3.
024400     05  FILLER                       PIC X(06).
024500
024600 01  MISC-WS-FLDS.
024700*    RECEIPT NUMBER IS "RCP-" FOLLOWED BY THE 10-DIGIT ZERO-
024800*    FILLED SEQUENCE NUMBER -- BUILT BY 850-NEXT-RECEIPT,
024900*    NEVER BY A RAW MOVE OF THE COMP COUNTER (TICKET 6014)
025000     05  WS-RECEIPT-X.
025100         10  FILLER                   PIC X(04) VALUE "RCP-".
025200         10  WS-RECEIPT-NBR-O         PIC 9(10).
025300     05  FILLER                       PIC X(04).
025400
025500 01  DATE-DIFF-PASS-AREA.
025600     05  DD-FROM-DATE                 PIC 9(08).
025700     05  DD-TO-DATE                   PIC 9(08).
025800     05  DD-DAYS-BETWEEN              PIC 9(05) COMP.
025900     05  DD-DAYS-BETWEEN-X REDEFINES DD-DAYS-BETWEEN
026000                           PIC 9(03)9(02) COMP.
026100     05  FILLER                       PIC X(04).
026200
026300 01  FEE-CALC-PASS-AREA.
026400     05  FC-TYPE-SW                   PIC X.
026500     05  FC-DAYS-OVERDUE              PIC 9(04) COMP.
026600     05  FC-RATE-PER-DAY              PIC 9(05)V99 COMP-3.
026700     05  FC-MAX-FEE-CAP               PIC 9(07)V99 COMP-3.
026800     05  FC-CALCULATED-FEE            PIC 9(07)V99 COMP-3.
026900     05  FILLER                       PIC X(04).
027000
027100 01  RETURN-LTH-AREA                  PIC S9(04) COMP.
027200 01  RETURN-CD-AREA                   PIC 9(04) COMP.
027300
027400 01  FLAGS-AND-SWITCHES.
027500     05  MORE-FEEPAY-SW               PIC X(01) VALUE "Y".
027600         88  NO-MORE-FEEPAY   VALUE "N".
027700         88  MORE-FEEPAY      VALUE "Y".
027800     05  MORE-PAIDLD-SW               PIC X(01) VALUE "Y".
027900         88  NO-MORE-PAIDLD   VALUE "N".
028000         88  MORE-PAIDLD      VALUE "Y".
028100     05  MORE-DEFPASS-SW              PIC X(01) VALUE "Y".
028200         88  NO-MORE-DEFPASS  VALUE "N".
028300         88  MORE-DEFPASS     VALUE "Y".
028400     05  PAID-ROW-FOUND-SW            PIC X(01) VALUE "N".
028500         88  PAID-ROW-FOUND   VALUE "Y".
028600     05  ERROR-FOUND-SW               PIC X(01) VALUE "N".
028700         88  RECORD-ERROR-FOUND VALUE "Y".
028800         88  VALID-RECORD       VALUE "N".
028900     05  FILLER                       PIC X(04).
029000
029100 COPY ABENDREC.
029200
029300 PROCEDURE DIVISION.
029400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029500     PERFORM 100-MAINLINE THRU 100-EXIT
029600             UNTIL NO-MORE-FEEPAY.
029700     PERFORM 500-DEFAULTER-PASS THRU 500-EXIT.
029800     PERFORM 999-CLEANUP THRU 999-EXIT.
029900     MOVE +0 TO RETURN-CODE.
030000     GOBACK.
030100
030200 000-HOUSEKEEPING.
030300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
030400     DISPLAY "******** BEGIN JOB FEEEDIT ********".
030500     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
030600     ACCEPT WS-EDIT-DATE FROM DATE.
030700     MOVE WS-CURRENT-YEAR TO HDR-YY.
030800     MOVE WS-CURRENT-MONTH TO HDR-MM.
030900     MOVE WS-CURRENT-DAY TO HDR-DD.
031000
031100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
031200     MOVE +1 TO WS-LINES.
031300     MOVE +1 TO WS-PAGES.
031400     MOVE 100000001 TO NEXT-RECEIPT-NBR.
031500
031600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
031700     PERFORM 810-LOAD-PAID-TABLE THRU 810-EXIT.
031800     PERFORM 820-REOPEN-FOR-POSTING THRU 820-EXIT.
031900     PERFORM 900-READ-FEEPAY THRU 900-EXIT.
032000
032100     IF NO-MORE-FEEPAY
032200         MOVE "EMPTY FEE PAYMENTS FILE" TO ABEND-REASON
032300         GO TO 1000-ABEND-RTN.
032400     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
032500 000-EXIT.
032600     EXIT.
032700
032800 100-MAINLINE.
032900     MOVE "100-MAINLINE" TO PARA-NAME.
033000     EVALUATE TRUE
033100         WHEN FP-PENDING
033200             PERFORM 300-PROCESS-PAYMENT THRU 300-EXIT
033300             REWRITE FEEPAY-REC FROM FEE-PAYMENT-REC
033400         WHEN FP-REFUNDED
033500             PERFORM 350-VALIDATE-REFUND THRU 350-EXIT
033600             REWRITE FEEPAY-REC FROM FEE-PAYMENT-REC
033700         WHEN OTHER
033800             CONTINUE
033900     END-EVALUATE.
034000     PERFORM 900-READ-FEEPAY THRU 900-EXIT.
034100 100-EXIT.
034200     EXIT.
034300
034400 300-PROCESS-PAYMENT.
034500     MOVE "300-PROCESS-PAYMENT" TO PARA-NAME.
034600     MOVE FP-FEESTR-ID TO FS-ID-KEY.
034700     READ FEESTR INTO FEE-STRUCTURE-REC.
034800     IF NOT FEESTR-FOUND
034900         MOVE "** FEE STRUCTURE NOT ON FILE" TO ERR-MSG-FEE
035000         MOVE FEE-PAYMENT-REC TO REST-OF-FEE-REC
035100         PERFORM 795-WRITE-FEEERR THRU 795-EXIT
035200         MOVE "FAILED    " TO FP-STATUS
035300         GO TO 300-EXIT.
035400
035500     MOVE FP-STUDENT-ID TO STU-ID-KEY.
035600     READ STUMSTR INTO STUDENT-MASTER-REC.
035700     IF NOT STUMSTR-FOUND
035800         MOVE "** STUDENT NOT ON STUMSTR" TO ERR-MSG-FEE
035900         MOVE FEE-PAYMENT-REC TO REST-OF-FEE-REC
036000         PERFORM 795-WRITE-FEEERR THRU 795-EXIT
036100         MOVE "FAILED    " TO FP-STATUS
036200         GO TO 300-EXIT.
036300
036400     MOVE FS-DUE-DATE TO DD-FROM-DATE.
036500     MOVE FP-DATE TO DD-TO-DATE.
036600     CALL "DAYDIFF" USING DATE-DIFF-PASS-AREA, RETURN-LTH-AREA.
036700     MOVE DD-DAYS-BETWEEN TO FC-DAYS-OVERDUE.
036800     MOVE "L" TO FC-TYPE-SW.
036900     MOVE FS-LATE-PER-DAY TO FC-RATE-PER-DAY.
037000     MOVE FS-TOTAL TO FC-MAX-FEE-CAP.
037100     CALL "FEECALC" USING FEE-CALC-PASS-AREA, RETURN-CD-AREA.
037200     MOVE FC-CALCULATED-FEE TO FP-LATE-FEE.
037300
037400     PERFORM 850-NEXT-RECEIPT THRU 850-EXIT.
037500     MOVE WS-RECEIPT-X TO FP-RECEIPT.
037600     MOVE "COMPLETED " TO FP-STATUS.
037700     PERFORM 870-APPLY-TO-TABLE THRU 870-EXIT.
037800
037900     COMPUTE WS-GRAND-COLLECTED =
038000         WS-GRAND-COLLECTED + FP-AMOUNT + FP-LATE-FEE.
038100     ADD +1 TO RECORDS-WRITTEN.
038200 300-EXIT.
038300     EXIT.
038400
038500 350-VALIDATE-REFUND.                                             04/02/96
038600     MOVE "350-VALIDATE-REFUND" TO PARA-NAME.
038700*    FP-STATUS IS ALREADY REFUNDED BY THE TIME THIS ROW GETS
038800*    HERE -- ONLY FP-PRIOR-STATUS STILL SHOWS WHAT THE PAYMENT
038900*    WAS BEFORE THE REFUND WAS REQUESTED (TICKET 6021)
039000     IF NOT FP-PRIOR-COMPLETED
039100         MOVE "** REFUND - PRIOR PAYMENT NOT COMPLETED"
039200                                            TO ERR-MSG-FEE
039300         MOVE FEE-PAYMENT-REC TO REST-OF-FEE-REC
039400         PERFORM 795-WRITE-FEEERR THRU 795-EXIT
039500         MOVE "FAILED    " TO FP-STATUS
039600         GO TO 350-EXIT.
039700     MOVE FP-FEESTR-ID TO FS-ID-KEY.
039800     READ FEESTR INTO FEE-STRUCTURE-REC.
039900     IF NOT FEESTR-FOUND
040000         MOVE "** REFUND - STRUCTURE NOT FOUND" TO ERR-MSG-FEE
040100         MOVE FEE-PAYMENT-REC TO REST-OF-FEE-REC
040200         PERFORM 795-WRITE-FEEERR THRU 795-EXIT
040300         MOVE "FAILED    " TO FP-STATUS
040400         GO TO 350-EXIT.
040500
040600     IF FP-AMOUNT > FS-TOTAL
040700         MOVE "** REFUND EXCEEDS FEE TOTAL" TO ERR-MSG-FEE
040800         MOVE FEE-PAYMENT-REC TO REST-OF-FEE-REC
040900         PERFORM 795-WRITE-FEEERR THRU 795-EXIT
041000         MOVE "FAILED    " TO FP-STATUS
041100     ELSE
041200         COMPUTE PAID-TBL-AMT (PAID-IDX) =
041300             PAID-TBL-AMT (PAID-IDX) - FP-AMOUNT
041400         ADD +1 TO RECORDS-WRITTEN.
041500 350-EXIT.
041600     EXIT.
041700
041800 500-DEFAULTER-PASS.
041900     MOVE "500-DEFAULTER-PASS" TO PARA-NAME.
042000     MOVE "Y" TO MORE-DEFPASS-SW.
042100     MOVE ZERO TO WS-LINES.
042200     MOVE +1 TO WS-PAGES.
042300     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
042400
042500     MOVE LOW-VALUES TO FS-ID-KEY.
042600     START FEESTR KEY IS NOT LESS THAN FS-ID-KEY
042700         INVALID KEY MOVE "N" TO MORE-DEFPASS-SW.
042800
042900     PERFORM 510-CHECK-ONE-STRUCTURE THRU 510-EXIT
043000         UNTIL NO-MORE-DEFPASS.
043100 500-EXIT.
043200     EXIT.
043300
043400 510-CHECK-ONE-STRUCTURE.
043500     MOVE "510-CHECK-ONE-STRUCTURE" TO PARA-NAME.
043600     READ FEESTR NEXT INTO FEE-STRUCTURE-REC
043700         AT END MOVE "N" TO MORE-DEFPASS-SW
043800         GO TO 510-EXIT
043900     END-READ.
044000
044100     MOVE "N" TO PAID-ROW-FOUND-SW.
044200     SEARCH PAID-TBL-ROW
044300         AT END
044400             CONTINUE
044500         WHEN PAID-TBL-FS-ID (PAID-IDX) = FS-ID
044600             MOVE "Y" TO PAID-ROW-FOUND-SW.
044700
044800     IF PAID-ROW-FOUND
044900         COMPUTE WS-BALANCE = FS-TOTAL - PAID-TBL-AMT (PAID-IDX)
045000     ELSE
045100         MOVE FS-TOTAL TO WS-BALANCE.
045200
045300     IF WS-BALANCE > ZERO AND FS-DUE-DATE < WS-CURRENT-DATE-N
045400         MOVE FS-DUE-DATE TO DD-FROM-DATE
045500         MOVE WS-CURRENT-DATE-N TO DD-TO-DATE
045600         CALL "DAYDIFF" USING DATE-DIFF-PASS-AREA,
045700                               RETURN-LTH-AREA
045800         MOVE DD-DAYS-BETWEEN TO WS-DAYS-OVERDUE
045900         MOVE FS-ID TO DEF-FS-ID-O
046000         MOVE FS-STUDENT-ID TO DEF-STU-ID-O
046100         MOVE FS-DUE-DATE TO DEF-DUE-DATE-O
046200         MOVE WS-BALANCE TO DEF-BALANCE-O
046300         MOVE WS-DAYS-OVERDUE TO DEF-DAYS-OD-O
046400         PERFORM 740-WRITE-DEFAULTER-DETAIL THRU 740-EXIT
046500         ADD +1 TO DEFAULTER-CT.
046600 510-EXIT.
046700     EXIT.
046800
046900 700-WRITE-PAGE-HDR.
047000     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
047100     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
047200     MOVE WS-PAGES TO PAGE-NBR-O.
047300     WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING NEXT-PAGE.
047400     WRITE RPT-REC FROM WS-COLM-HDR-REC AFTER ADVANCING 2.
047500     MOVE +3 TO WS-LINES.
047600     ADD +1 TO WS-PAGES.
047700 700-EXIT.
047800     EXIT.
047900
048000 740-WRITE-DEFAULTER-DETAIL.
048100     MOVE "740-WRITE-DEFAULTER-DETAIL" TO PARA-NAME.
048200     IF WS-LINES > 50
048300         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
048400     WRITE RPT-REC FROM WS-DEFAULTER-RPT-REC AFTER ADVANCING 1.
048500     ADD +1 TO WS-LINES.
048600 740-EXIT.
048700     EXIT.
048800
048900 795-WRITE-FEEERR.
049000     MOVE "795-WRITE-FEEERR" TO PARA-NAME.
049100     WRITE FEEERR-REC.
049200     ADD +1 TO FEE-RECORDS-IN-ERROR.
049300 795-EXIT.
049400     EXIT.
049500
049600 800-OPEN-FILES.
049700*    FEEPAY IS OPENED INPUT FIRST FOR THE PRE-SCAN IN
049800*    810-LOAD-PAID-TABLE; 820-REOPEN-FOR-POSTING CLOSES IT AND
049900*    REOPENS IT I-O FOR TODAY'S POSTING PASS.
050000     MOVE "800-OPEN-FILES" TO PARA-NAME.
050100     OPEN INPUT FEEPAY.
050200 800-EXIT.
050300     EXIT.
050400
050500 810-LOAD-PAID-TABLE.
050600*    FIRST PASS OVER FEEPAY -- PICKS UP COMPLETED PAYMENTS FROM
050700*    PRIOR RUNS SO TODAY'S DEFAULTER PASS STARTS FROM A TRUE
050800*    BALANCE.  TODAY'S PENDING ROWS ARE FOLDED IN AS THEY POST
050900*    IN 300-PROCESS-PAYMENT VIA 870-APPLY-TO-TABLE.
051000     MOVE "810-LOAD-PAID-TABLE" TO PARA-NAME.
051100     MOVE ZERO TO PAID-TABLE-SIZE.
051200     MOVE "Y" TO MORE-PAIDLD-SW.
051300     PERFORM 815-SCAN-ONE-PAYMENT THRU 815-EXIT
051400         UNTIL NO-MORE-PAIDLD.
051500     CLOSE FEEPAY.
051600 810-EXIT.
051700     EXIT.
051800
051900 815-SCAN-ONE-PAYMENT.
052000     MOVE "815-SCAN-ONE-PAYMENT" TO PARA-NAME.
052100     READ FEEPAY INTO FEE-PAYMENT-REC
052200         AT END MOVE "N" TO MORE-PAIDLD-SW
052300         GO TO 815-EXIT
052400     END-READ.
052500     IF FP-COMPLETED
052600         PERFORM 870-APPLY-TO-TABLE THRU 870-EXIT.
052700 815-EXIT.
052800     EXIT.
052900
053000 820-REOPEN-FOR-POSTING.
053100     MOVE "820-REOPEN-FOR-POSTING" TO PARA-NAME.
053200     OPEN I-O FEEPAY.
053300     OPEN INPUT FEESTR, STUMSTR.
053400     OPEN OUTPUT FEERPT, FEEERR, SYSOUT.
053500     DISPLAY FEESTR-STATUS.
053600 820-EXIT.
053700     EXIT.
053800
053900 850-NEXT-RECEIPT.
054000     MOVE "850-NEXT-RECEIPT" TO PARA-NAME.
054100     ADD +1 TO NEXT-RECEIPT-NBR.
054200     MOVE NEXT-RECEIPT-NBR TO WS-RECEIPT-NBR-O.                   TKT 6014
054300 850-EXIT.
054400     EXIT.
054500
054600 870-APPLY-TO-TABLE.
054700     MOVE "870-APPLY-TO-TABLE" TO PARA-NAME.
054800     MOVE "N" TO PAID-ROW-FOUND-SW.
054900     SEARCH PAID-TBL-ROW
055000         AT END
055100             CONTINUE
055200         WHEN PAID-TBL-FS-ID (PAID-IDX) = FP-FEESTR-ID
055300             MOVE "Y" TO PAID-ROW-FOUND-SW.
055400
055500     IF PAID-ROW-FOUND
055600         COMPUTE PAID-TBL-AMT (PAID-IDX) =
055700             PAID-TBL-AMT (PAID-IDX) + FP-AMOUNT
055800     ELSE
055900         ADD +1 TO PAID-TABLE-SIZE
056000         SET PAID-IDX TO PAID-TABLE-SIZE
056100         MOVE FP-FEESTR-ID TO PAID-TBL-FS-ID (PAID-IDX)
056200         MOVE FP-AMOUNT TO PAID-TBL-AMT (PAID-IDX).
056300 870-EXIT.
056400     EXIT.
056500
056600 850-CLOSE-FILES.
056700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
056800     CLOSE FEEPAY, FEESTR, STUMSTR, FEERPT, FEEERR, SYSOUT.
056900 850-CF-EXIT.
057000     EXIT.
057100
057200 900-READ-FEEPAY.
057300     MOVE "900-READ-FEEPAY" TO PARA-NAME.
057400     READ FEEPAY INTO FEE-PAYMENT-REC
057500         AT END MOVE "N" TO MORE-FEEPAY-SW
057600         GO TO 900-EXIT
057700     END-READ.
057800     ADD +1 TO RECORDS-READ.
057900 900-EXIT.
058000     EXIT.
058100
058200 999-CLEANUP.
058300     MOVE "999-CLEANUP" TO PARA-NAME.
058400     MOVE DEFAULTER-CT TO TRL-DEFAULT-CT-O.
058500     MOVE WS-GRAND-COLLECTED TO TRL-COLLECTED-O.
058600     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 2.
058700     WRITE RPT-REC FROM WS-TRAILER-REC AFTER ADVANCING 1.
058800
058900     PERFORM 850-CLOSE-FILES THRU 850-CF-EXIT.
059000
059100     DISPLAY "** FEE PAYMENTS READ **".
059200     DISPLAY RECORDS-READ.
059300     DISPLAY "** DEFAULTERS LISTED **".
059400     DISPLAY DEFAULTER-CT.
059500     DISPLAY "******** NORMAL END OF JOB FEEEDIT ********".
059600 999-EXIT.
059700     EXIT.
059800
059900 1000-ABEND-RTN.
060000     MOVE "1000-ABEND-RTN" TO PARA-NAME.
060100     WRITE SYSOUT-REC FROM ABEND-REASON.
060200     PERFORM 850-CLOSE-FILES THRU 850-CF-EXIT.
060300     DISPLAY "*** ABNORMAL END OF JOB-FEEEDIT ***" UPON CONSOLE.
060400     DIVIDE ZERO-VAL INTO ONE-VAL.
