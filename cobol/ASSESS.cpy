000100******************************************************************
000200*    ASSESS.cpy  --  ASSESSMENT DEFINITION RECORD
000300*    (FILE: ASSESSMENTS) SEQUENTIAL BY ASM-ID, 40-BYTE FIXED
000400*    RECORD, LOADED TO AN IN-MEMORY TABLE AND SEARCHED BY
000500*    ASM-ID FROM GRDLIST
000600******************************************************************
000700* CHANGE LOG
000800*   09/14/93  RBW  ORIGINAL LAYOUT
000900*   04/11/97  TGD  ADDED ASM-TYPE 88-LEVELS
001000******************************************************************
001100 01  ASSESSMENT-DEF-REC.
001200     05  ASM-ID                      PIC 9(06).
001300     05  ASM-COURSE-ID               PIC 9(04).
001400     05  ASM-TYPE                    PIC X(10).
001500         88  ASM-IS-QUIZ      VALUE "QUIZ      ".
001600         88  ASM-IS-MIDTERM   VALUE "MIDTERM   ".
001700         88  ASM-IS-FINAL     VALUE "FINAL     ".
001800         88  ASM-IS-ASSIGN    VALUE "ASSIGNMENT".
001900     05  ASM-MAX-MARKS               PIC 9(04)V99.
002000     05  ASM-WEIGHTAGE               PIC 9(03)V99.
002100     05  FILLER                      PIC X(09).
