000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ENRPOST.
000400 AUTHOR. R B WOZNIAK.
000500 INSTALLATION. REGISTRAR BATCH PROCESSING CENTER.
000600 DATE-WRITTEN. 09/14/93.
000700 DATE-COMPILED. 09/14/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG
001100*    09/14/93  RBW  ORIGINAL -- BULK-POSTS ENROLLMENT REQUESTS,
001200*                   REJECTS AN INACTIVE STUDENT, AN INACTIVE
001300*                   PROGRAM, OR A SECOND REQUEST FOR THE SAME
001400*                   STUDENT/PROGRAM/SEMESTER ALREADY ON FILE
001500*    05/19/96  TGD  ADDED THE DUPLICATE-ENROLLMENT CHECK AGAINST
001600*                   820-LOAD-EXIST-TABLE (REQ 1140 -- REGISTRAR
001700*                   WAS GETTING TWO ROWS FOR ONE STUDENT)
001800*    11/20/98  TGD  Y2K REVIEW -- ENR-DATE IS 9(08) CCYYMMDD,
001900*                   NO CHANGE REQUIRED
002000*    03/11/02  JFH  ADDED BATCH TOTALS TRAILER ON SYSOUT (TICKET
002100*                   4471 -- SAME REQUEST AS FEEEDIT'S)
002200*    06/03/11  TGD  RESTORED THE 77-LEVEL WS-EDIT-DATE/ENR-HEX-
002300*                   VAL SCRATCH ITEMS TRMTUPDT HAS ALWAYS
002400*                   CARRIED -- DROPPED SOMEWHERE IN THE VSAM
002500*                   CONVERSION (TICKET 6021)
002600******************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-390.
003000 OBJECT-COMPUTER. IBM-390.
003100 SPECIAL-NAMES.
003200     C01 IS NEXT-PAGE.
003300
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT SYSOUT
003700     ASSIGN TO UT-S-SYSOUT
003800       ORGANIZATION IS SEQUENTIAL.
003900
004000     SELECT ENRTRAN
004100     ASSIGN TO UT-S-ENRTRAN
004200       ACCESS MODE IS SEQUENTIAL
004300       FILE STATUS IS OFCODE.
004400
004500     SELECT PROGSRCH
004600     ASSIGN TO UT-S-PROGSRCH
004700       ACCESS MODE IS SEQUENTIAL
004800       FILE STATUS IS OFCODE.
004900
005000     SELECT ENROLLMENTS
005100     ASSIGN TO UT-S-ENROLL
005200       ACCESS MODE IS SEQUENTIAL
005300       FILE STATUS IS OFCODE.
005400
005500     SELECT ENRERR
005600     ASSIGN TO UT-S-ENRERR
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS OFCODE.
005900
006000     SELECT STUMSTR
006100            ASSIGN       TO STUMSTR
006200            ORGANIZATION IS INDEXED
006300            ACCESS MODE  IS RANDOM
006400            RECORD KEY   IS STU-ID-KEY
006500            FILE STATUS  IS STUMSTR-STATUS.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  SYSOUT
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 80 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS SYSOUT-REC.
007500 01  SYSOUT-REC  PIC X(80).
007600
007700****** TODAY'S BULK ENROLLMENT REQUESTS -- NEW ENR-ID IS ASSIGNED
007800****** UPSTREAM BY THE REGISTRATION FRONT END, NOT BY THIS JOB
007900 FD  ENRTRAN
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 30 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS ENRTRAN-REC.
008500 01  ENRTRAN-REC  PIC X(30).
008600
008700****** PROGRAM MASTER -- LOADED ONCE TO THE IN-MEMORY PRG-TABLE
008800 FD  PROGSRCH
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 40 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS PROGSRCH-REC.
009400 01  PROGSRCH-REC  PIC X(40).
009500
009600****** READ INPUT FOR THE DUPLICATE-ENROLLMENT PRE-SCAN, THEN
009700****** RE-OPENED EXTEND SO TODAY'S ACCEPTED REQUESTS ARE APPENDED
009800 FD  ENROLLMENTS
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 40 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS ENROLLMENTS-REC.
010400 01  ENROLLMENTS-REC  PIC X(40).
010500
010600 FD  ENRERR
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 70 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS ENRERR-REC.
011200 01  ENRERR-REC.
011300     05  ERR-MSG-ENR                 PIC X(40).
011400     05  REST-OF-ENR-REC             PIC X(30).
011500
011600 FD  STUMSTR
011700     RECORD CONTAINS 80 CHARACTERS
011800     DATA RECORD IS STUMSTR-REC.
011900 01  STUMSTR-REC.
012000     05  STU-ID-KEY                  PIC 9(06).
012100     05  FILLER                      PIC X(74).
012200
012300** QSAM FILE
012400 WORKING-STORAGE SECTION.
012500
012600 77  WS-EDIT-DATE                      PIC 9(6).
012700 77  ENR-HEX-VAL                       PIC X(1) VALUE X'00'.
012800
012900 01  FILE-STATUS-CODES.
013000     05  STUMSTR-STATUS              PIC X(2).
013100         88  STUMSTR-FOUND   VALUE "00".
013200     05  OFCODE                      PIC X(2).
013300         88  CODE-WRITE      VALUE SPACES.
013400     05  FILLER                      PIC X(04).
013500
013600 COPY PROGRAM.
013700 COPY ENROLL.
013800 COPY STUDENT.
013900
014000******************************************************************
014100*  TODAY'S ENROLLMENT REQUEST -- THE REGISTRATION FRONT END
014200*  ALREADY ASSIGNED ENT-ENR-ID, SO THE ONLY WORK HERE IS
014300*  ELIGIBILITY AND DUPLICATE CHECKING
014400******************************************************************
014500 01  ENROLLMENT-TRAN-REC.
014600     05  ENT-ENR-ID                  PIC 9(06).
014700     05  ENT-STUDENT-ID              PIC 9(06).
014800     05  ENT-PROGRAM-ID              PIC 9(04).
014900     05  ENT-SEMESTER                PIC 9(02).
015000     05  ENT-DATE                    PIC 9(08).
015100     05  ENT-DATE-BRK REDEFINES ENT-DATE.
015200         10  ENT-DATE-YY              PIC 9(04).
015300         10  ENT-DATE-MM              PIC 9(02).
015400         10  ENT-DATE-DD              PIC 9(02).
015500     05  FILLER                      PIC X(04).
015600
015700******************************************************************
015800*  PROGRAM MASTER LOADED IN FULL AT START-UP -- SEARCHED LINEARLY
015900*  PER TRANSACTION FOR THE ACTIVE/INACTIVE ELIGIBILITY CHECK
016000******************************************************************
016100 01  PRG-TABLE.
016200     05  PRG-TBL-ROW OCCURS 500 TIMES
016300                     INDEXED BY PRG-IDX.
016400         10  PRG-TBL-ID                PIC 9(04).
016500         10  PRG-TBL-ACTIVE             PIC X(01).
016600         10  FILLER                    PIC X(05).
016700
016800******************************************************************
016900*  STUDENT/PROGRAM/SEMESTER COMBINATIONS ALREADY ON THE
017000*  ENROLLMENTS FILE -- LOADED BY 820-LOAD-EXIST-TABLE SO A
017100*  SECOND REQUEST FOR THE SAME COMBINATION IS REJECTED
017200******************************************************************
017300 01  EXIST-TABLE.
017400     05  EXIST-TBL-ROW OCCURS 8000 TIMES
017500                       INDEXED BY EXIST-IDX.
017600         10  EXIST-TBL-STUDENT-ID       PIC 9(06).
017700         10  EXIST-TBL-PROGRAM-ID       PIC 9(04).
017800         10  EXIST-TBL-SEMESTER         PIC 9(02).
017900         10  FILLER                    PIC X(04).
018000 01  EXIST-TABLE-X REDEFINES EXIST-TABLE.
018100     05  EXIST-TBL-ROW-X OCCURS 8000 TIMES
018200                         PIC X(16).
018300
018400 01  WS-CURRENT-DATE-FIELDS.
018500     05  WS-CURRENT-DATE.
018600         10  WS-CURRENT-YEAR          PIC 9(04).
018700         10  WS-CURRENT-MONTH         PIC 9(02).
018800         10  WS-CURRENT-DAY           PIC 9(02).
018900     05  WS-CURRENT-DATE-N REDEFINES WS-CURRENT-DATE
019000                           PIC 9(08).
019100     05  FILLER                       PIC X(05).
019200
019300 01  WS-TRAILER-REC.
019400     05  FILLER                      PIC X(01) VALUE " ".
019500     05  FILLER                      PIC X(20) VALUE
019600         "ENRPOST BATCH TOTALS".
019700     05  FILLER                      PIC X(14) VALUE
019800         "  ENROLLED: ".
019900     05  TRL-ENROLLED-CT-O           PIC ZZZ,ZZ9.
020000     05  FILLER                      PIC X(16) VALUE
020100         "   REJECTED: ".
020200     05  TRL-REJECT-CT-O             PIC ZZZ,ZZ9.
020300     05  FILLER                      PIC X(19) VALUE SPACES.
020400
020500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
020600     05  RECORDS-READ                 PIC 9(07) COMP.
020700     05  ENROLLED-CT                  PIC 9(07) COMP.
020800     05  REJECTED-CT                  PIC 9(07) COMP.
020900     05  PRG-TABLE-SIZE               PIC 9(05) COMP.
021000     05  EXIST-TABLE-SIZE             PIC 9(07) COMP.
021100     05  FILLER                       PIC X(06).
021200
021300 01  FLAGS-AND-SWITCHES.
021400     05  MORE-ENRTRAN-SW              PIC X(01) VALUE "Y".
021500         88  NO-MORE-ENRTRAN   VALUE "N".
021600         88  MORE-ENRTRAN      VALUE "Y".
021700     05  MORE-PROGLD-SW               PIC X(01) VALUE "Y".
021800         88  NO-MORE-PROGLD    VALUE "N".
021900         88  MORE-PROGLD       VALUE "Y".
022000     05  MORE-ENRLD-SW                PIC X(01) VALUE "Y".
022100         88  NO-MORE-ENRLD     VALUE "N".
022200         88  MORE-ENRLD        VALUE "Y".
022300     05  STUDENT-ELIGIBLE-SW          PIC X(01) VALUE "N".
022400         88  STUDENT-ELIGIBLE  VALUE "Y".
022500     05  PROGRAM-ELIGIBLE-SW          PIC X(01) VALUE "N".
022600         88  PROGRAM-ELIGIBLE  VALUE "Y".
022700     05  ALREADY-ENROLLED-SW          PIC X(01) VALUE "N".
022800         88  ALREADY-ENROLLED  VALUE "Y".
022900     05  FILLER                       PIC X(04).
023000
023100 COPY ABENDREC.
023200
023300 PROCEDURE DIVISION.
023400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023500     PERFORM 100-MAINLINE THRU 100-EXIT
023600             UNTIL NO-MORE-ENRTRAN.
023700     PERFORM 999-CLEANUP THRU 999-EXIT.
023800     MOVE +0 TO RETURN-CODE.
023900     GOBACK.
024000
024100 000-HOUSEKEEPING.
024200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024300     DISPLAY "******** BEGIN JOB ENRPOST ********".
024400     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
024500     ACCEPT WS-EDIT-DATE FROM DATE.
024600
024700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
024800
024900     PERFORM 800-LOAD-PRG-TABLE THRU 800-EXIT.
025000     PERFORM 820-LOAD-EXIST-TABLE THRU 820-EXIT.
025100     PERFORM 840-OPEN-FOR-POSTING THRU 840-EXIT.
025200     PERFORM 900-READ-ENRTRAN THRU 900-EXIT.
025300
025400     IF NO-MORE-ENRTRAN
025500         MOVE "EMPTY ENROLLMENT TRANSACTION FILE" TO ABEND-REASON
025600         GO TO 1000-ABEND-RTN.
025700 000-EXIT.
025800     EXIT.
025900
026000 100-MAINLINE.
026100     MOVE "100-MAINLINE" TO PARA-NAME.
026200     PERFORM 200-VALIDATE-ELIGIBILITY THRU 200-EXIT.
026300
026400     IF STUDENT-ELIGIBLE AND PROGRAM-ELIGIBLE
026500             AND NOT ALREADY-ENROLLED
026600         PERFORM 400-POST-ENROLLMENT THRU 400-EXIT
026700     ELSE
026800         PERFORM 450-REJECT-ENROLLMENT THRU 450-EXIT.
026900
027000     PERFORM 900-READ-ENRTRAN THRU 900-EXIT.
027100 100-EXIT.
027200     EXIT.
027300
027400 200-VALIDATE-ELIGIBILITY.
027500     MOVE "200-VALIDATE-ELIGIBILITY" TO PARA-NAME.
027600     MOVE "N" TO STUDENT-ELIGIBLE-SW.
027700     MOVE "N" TO PROGRAM-ELIGIBLE-SW.
027800     MOVE "N" TO ALREADY-ENROLLED-SW.
027900
028000     MOVE ENT-STUDENT-ID TO STU-ID-KEY.
028100     READ STUMSTR INTO STUDENT-MASTER-REC.
028200     IF STUMSTR-FOUND AND STU-ACTIVE
028300         MOVE "Y" TO STUDENT-ELIGIBLE-SW.
028400
028500     SEARCH PRG-TBL-ROW
028600         AT END
028700             CONTINUE
028800         WHEN PRG-TBL-ID (PRG-IDX) = ENT-PROGRAM-ID
028900             IF PRG-TBL-ACTIVE (PRG-IDX) = "Y"
029000                 MOVE "Y" TO PROGRAM-ELIGIBLE-SW.
029100
029200     SEARCH EXIST-TBL-ROW
029300         AT END
029400             CONTINUE
029500         WHEN EXIST-TBL-STUDENT-ID (EXIST-IDX) = ENT-STUDENT-ID
029600          AND EXIST-TBL-PROGRAM-ID (EXIST-IDX) = ENT-PROGRAM-ID
029700          AND EXIST-TBL-SEMESTER (EXIST-IDX) = ENT-SEMESTER
029800             MOVE "Y" TO ALREADY-ENROLLED-SW.
029900 200-EXIT.
030000     EXIT.
030100
030200 400-POST-ENROLLMENT.
030300     MOVE "400-POST-ENROLLMENT" TO PARA-NAME.
030400     MOVE ENT-ENR-ID TO ENR-ID.
030500     MOVE ENT-STUDENT-ID TO ENR-STUDENT-ID.
030600     MOVE ENT-PROGRAM-ID TO ENR-PROGRAM-ID.
030700     MOVE ENT-SEMESTER TO ENR-SEMESTER.
030800     MOVE ENT-DATE TO ENR-DATE.
030900     MOVE "ENROLLED  " TO ENR-STATUS.
031000
031100     WRITE ENROLLMENTS-REC FROM ENROLLMENT-REC.
031200
031300     ADD +1 TO EXIST-TABLE-SIZE.
031400     SET EXIST-IDX TO EXIST-TABLE-SIZE.
031500     MOVE ENT-STUDENT-ID TO EXIST-TBL-STUDENT-ID (EXIST-IDX).
031600     MOVE ENT-PROGRAM-ID TO EXIST-TBL-PROGRAM-ID (EXIST-IDX).
031700     MOVE ENT-SEMESTER TO EXIST-TBL-SEMESTER (EXIST-IDX).
031800
031900     ADD +1 TO ENROLLED-CT.
032000 400-EXIT.
032100     EXIT.
032200
032300 450-REJECT-ENROLLMENT.
032400     MOVE "450-REJECT-ENROLLMENT" TO PARA-NAME.
032500     EVALUATE TRUE
032600         WHEN NOT STUDENT-ELIGIBLE
032700             MOVE "** STUDENT NOT ON FILE OR NOT ACTIVE" TO
032800                  ERR-MSG-ENR
032900         WHEN NOT PROGRAM-ELIGIBLE
033000             MOVE "** PROGRAM NOT ON FILE OR NOT ACTIVE" TO
033100                  ERR-MSG-ENR
033200         WHEN ALREADY-ENROLLED
033300             MOVE "** ALREADY ENROLLED THIS SEMESTER" TO
033400                  ERR-MSG-ENR
033500         WHEN OTHER
033600             MOVE "** ENROLLMENT REJECTED" TO ERR-MSG-ENR
033700     END-EVALUATE.
033800     MOVE ENROLLMENT-TRAN-REC TO REST-OF-ENR-REC.
033900     WRITE ENRERR-REC.
034000     ADD +1 TO REJECTED-CT.
034100 450-EXIT.
034200     EXIT.
034300
034400 800-LOAD-PRG-TABLE.
034500     MOVE "800-LOAD-PRG-TABLE" TO PARA-NAME.
034600     MOVE ZERO TO PRG-TABLE-SIZE.
034700     OPEN INPUT PROGSRCH.
034800     MOVE "Y" TO MORE-PROGLD-SW.
034900     PERFORM 805-READ-PROGSRCH THRU 805-EXIT
035000         UNTIL NO-MORE-PROGLD.
035100     CLOSE PROGSRCH.
035200 800-EXIT.
035300     EXIT.
035400
035500 805-READ-PROGSRCH.
035600     MOVE "805-READ-PROGSRCH" TO PARA-NAME.
035700     READ PROGSRCH INTO PROGRAM-MASTER-REC
035800         AT END MOVE "N" TO MORE-PROGLD-SW
035900         GO TO 805-EXIT
036000     END-READ.
036100     ADD +1 TO PRG-TABLE-SIZE.
036200     SET PRG-IDX TO PRG-TABLE-SIZE.
036300     MOVE PRG-ID TO PRG-TBL-ID (PRG-IDX).
036400     IF PRG-IS-ACTIVE
036500         MOVE "Y" TO PRG-TBL-ACTIVE (PRG-IDX)
036600     ELSE
036700         MOVE "N" TO PRG-TBL-ACTIVE (PRG-IDX).
036800 805-EXIT.
036900     EXIT.
037000
037100 820-LOAD-EXIST-TABLE.                                            REQ 1140
037200     MOVE "820-LOAD-EXIST-TABLE" TO PARA-NAME.
037300     MOVE ZERO TO EXIST-TABLE-SIZE.
037400     OPEN INPUT ENROLLMENTS.
037500     MOVE "Y" TO MORE-ENRLD-SW.
037600     PERFORM 825-READ-ENROLLMENTS THRU 825-EXIT
037700         UNTIL NO-MORE-ENRLD.
037800     CLOSE ENROLLMENTS.
037900 820-EXIT.
038000     EXIT.
038100
038200 825-READ-ENROLLMENTS.
038300     MOVE "825-READ-ENROLLMENTS" TO PARA-NAME.
038400     READ ENROLLMENTS INTO ENROLLMENT-REC
038500         AT END MOVE "N" TO MORE-ENRLD-SW
038600         GO TO 825-EXIT
038700     END-READ.
038800     IF ENR-ENROLLED
038900         ADD +1 TO EXIST-TABLE-SIZE
039000         SET EXIST-IDX TO EXIST-TABLE-SIZE
039100         MOVE ENR-STUDENT-ID TO EXIST-TBL-STUDENT-ID (EXIST-IDX)
039200         MOVE ENR-PROGRAM-ID TO EXIST-TBL-PROGRAM-ID (EXIST-IDX)
039300         MOVE ENR-SEMESTER TO EXIST-TBL-SEMESTER (EXIST-IDX).
039400 825-EXIT.
039500     EXIT.
039600
039700 840-OPEN-FOR-POSTING.
039800     MOVE "840-OPEN-FOR-POSTING" TO PARA-NAME.
039900     OPEN INPUT ENRTRAN, STUMSTR.
040000     OPEN OUTPUT ENRERR, SYSOUT.
040100     OPEN EXTEND ENROLLMENTS.
040200 840-EXIT.
040300     EXIT.
040400
040500 850-CLOSE-FILES.
040600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
040700     CLOSE ENRTRAN, STUMSTR, ENRERR, SYSOUT, ENROLLMENTS.
040800 850-EXIT.
040900     EXIT.
041000
041100 900-READ-ENRTRAN.
041200     MOVE "900-READ-ENRTRAN" TO PARA-NAME.
041300     READ ENRTRAN INTO ENROLLMENT-TRAN-REC
041400         AT END MOVE "N" TO MORE-ENRTRAN-SW
041500         GO TO 900-EXIT
041600     END-READ.
041700     ADD +1 TO RECORDS-READ.
041800 900-EXIT.
041900     EXIT.
042000
042100 999-CLEANUP.
042200     MOVE "999-CLEANUP" TO PARA-NAME.
042300     MOVE ENROLLED-CT TO TRL-ENROLLED-CT-O.
042400     MOVE REJECTED-CT TO TRL-REJECT-CT-O.
042500     WRITE SYSOUT-REC FROM WS-TRAILER-REC.                        TKT 4471
042600
042700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
042800
042900     DISPLAY "** TRANSACTIONS READ **".
043000     DISPLAY RECORDS-READ.
043100     DISPLAY "** ENROLLED **".
043200     DISPLAY ENROLLED-CT.
043300     DISPLAY "** REJECTED **".
043400     DISPLAY REJECTED-CT.
043500     DISPLAY "******** NORMAL END OF JOB ENRPOST ********".
043600 999-EXIT.
043700     EXIT.
043800
043900 1000-ABEND-RTN.
044000     MOVE "1000-ABEND-RTN" TO PARA-NAME.
044100     WRITE SYSOUT-REC FROM ABEND-REASON.
044200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044300     DISPLAY "*** ABNORMAL END OF JOB-ENRPOST ***" UPON CONSOLE.
044400     DIVIDE ZERO-VAL INTO ONE-VAL.
