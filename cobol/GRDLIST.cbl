000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GRDLIST.
000400 AUTHOR. R B WOZNIAK.
000500 INSTALLATION. REGISTRAR BATCH PROCESSING CENTER.
000600 DATE-WRITTEN. 09/14/93.
000700 DATE-COMPILED. 09/14/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG
001100*    09/14/93  RBW  ORIGINAL -- READS GRADES, COMPUTES COURSE
001200*                   PERCENT FROM WEIGHTED ASSESSMENTS, ROLLS UP
001300*                   SGPA AND WRITES THE SEMESTER RESULTS REGISTER
001400*    02/02/94  RBW  ADDED GRD-COURSE-CREDITS TO SGPA CALC -- A
001500*                   3-CREDIT COURSE NOW COUNTS 3X A 1-CREDIT ONE
001600*    07/08/95  TGD  ADDED 600-ROLLUP-CGPA PASS AGAINST THE FULL
001700*                   SEMRESULTS HISTORY SO THE STUDENT MASTER
001800*                   CARRIES A TRUE CUMULATIVE GPA, NOT JUST THIS
001900*                   SEMESTER'S (TICKET 1187)
002000*    11/20/98  TGD  Y2K -- SR-ACAD-YEAR IS X(09) "1998-1999"
002100*                   STYLE, ALREADY 4-DIGIT CENTURY, NO CHANGE
002200*    03/11/02  JFH  WIDENED STU-CGPA DISPLAY ON RPT TO 9V99
002300*    09/30/05  JFH  ADDED FAILED-COURSE COUNT TO REGISTER TRAILER
002400*    06/02/11  TGD  CORRECTED LETTER-GRADE/GRADE-POINT TABLE TO
002500*                   THE REGISTRAR'S O/A+/A/B+/B/C/F SCALE (WAS
002600*                   STILL CARRYING THE OLD A/B/C/D/F SCALE FROM
002700*                   THE CONVERSION) -- GRADE POINT IS NOW PCT/10,
002800*                   WIDENED WS-COURSE-GPT/WS-SGPA/WS-CGPA AND
002900*                   SR-GPA/SR-CGPA/STU-CGPA TO CARRY 10.00
003000*                   (TICKET 6014)
003100*    06/02/11  TGD  SPLIT CREDITS ATTEMPTED FROM CREDITS EARNED --
003200*                   A FAILED COURSE NO LONGER INFLATES SGPA OR
003300*                   CREDITS EARNED, PASS/FAIL NOW KEYED OFF
003400*                   CRED-EARN = CRED-ATT RATHER THAN SGPA (TICKET
003500*                   6014)
003600*    06/02/11  TGD  ADDED MARKS-VS-MAX-MARKS EDIT AND A
003700*                   ONE-GRADE-PER-ASSESSMENT DUPLICATE CHECK IN
003800*                   300-RATE-ASSESSMENT (TICKET 6014)
003900*    06/03/11  TGD  450-CLOSE-OUT-SEMESTER WAS MOVING HDR-YY TO
004000*                   BOTH HALVES OF SR-ACAD-YEAR -- EVERY RECORD
004100*                   SHOWED E.G. 2026-2026 INSTEAD OF A TRUE SPAN.
004200*                   SECOND HALF NOW COMPUTED AS HDR-YY + 1 INTO
004300*                   WS-NEXT-YY. ALSO MATCHED STU-ID-KEY ON
004400*                   STUMSTR TO STUDENT.cpy'S STU-ID, PIC 9(06)
004500*                   NOT X(06) (TICKET 6021)
004600*    06/10/11  TGD  CONVERTED SEMRSLT FROM A SEQUENTIAL CARRIER
004700*                   FILE TO A VSAM KSDS KEYED BY SR-ID-KEY
004800*                   (STUDENT+SEMESTER) -- A RE-RUN OF AN ALREADY-
004900*                   PUBLISHED SEMESTER WAS APPENDING A DUPLICATE
005000*                   RECORD THAT 600-ROLLUP-CGPA THEN DOUBLE-
005100*                   COUNTED. 450-CLOSE-OUT-SEMESTER NOW REWRITES
005200*                   AN EXISTING KEY IN PLACE INSTEAD OF ALWAYS
005300*                   WRITING. SAME TRICK ALLOC.cpy USED WHEN
005400*                   HSTLUPDT WAS TAKEN OFF ITS OWN MATCH-MERGE
005500*                   STEP (TICKET 6029)
005600*    06/10/11  TGD  SR-CGPA WAS ONLY EVER MOVE ZERO'D -- THE
005700*                   REAL CUMULATIVE GPA WENT TO STU-CGPA ON
005800*                   STUMSTR BUT SEMRSLT'S OWN RECORD NEVER GOT
005900*                   REWRITTEN WITH IT. 610-ROLLUP-ONE-STUDENT NOW
006000*                   REWRITES EACH SEMRSLT RECORD WITH ITS RUNNING
006100*                   CUMULATIVE GPA AS IT WALKS THE HISTORY IN KEY
006200*                   SEQUENCE (TICKET 6029)
006300******************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER. IBM-390.
006700 OBJECT-COMPUTER. IBM-390.
006800 SPECIAL-NAMES.
006900     C01 IS NEXT-PAGE.
007000
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT SYSOUT
007400     ASSIGN TO UT-S-SYSOUT
007500       ORGANIZATION IS SEQUENTIAL.
007600
007700     SELECT GRDSRCH
007800     ASSIGN TO UT-S-GRDSRCH
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS OFCODE.
008100
008200     SELECT ASMSRCH
008300     ASSIGN TO UT-S-ASMSRCH
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS OFCODE.
008600
008700     SELECT SEMRSLT
008800            ASSIGN       TO SEMRSLT
008900            ORGANIZATION IS INDEXED
009000            ACCESS MODE  IS DYNAMIC
009100            RECORD KEY   IS SR-ID-KEY
009200            FILE STATUS  IS SEMRSLT-STATUS.
009300
009400     SELECT GRDRPT
009500     ASSIGN TO UT-S-GRDRPT
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS OFCODE.
009800
009900     SELECT GRDERR
010000     ASSIGN TO UT-S-GRDERR
010100       ACCESS MODE IS SEQUENTIAL
010200       FILE STATUS IS OFCODE.
010300
010400     SELECT STUMSTR
010500            ASSIGN       TO STUMSTR
010600            ORGANIZATION IS INDEXED
010700            ACCESS MODE  IS RANDOM
010800            RECORD KEY   IS STU-ID-KEY
010900            FILE STATUS  IS STUMSTR-STATUS.
011000
011100 DATA DIVISION.
011200 FILE SECTION.
011300 FD  SYSOUT
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 80 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS SYSOUT-REC.
011900 01  SYSOUT-REC  PIC X(80).
012000
012100 FD  GRDRPT
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 132 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS RPT-REC.
012700 01  RPT-REC  PIC X(132).
012800
012900****** THIS FILE COMES FROM THE COURSE-LEVEL MARKS-ENTRY SYSTEM
013000****** SORTED BY GRD-STUDENT-ID / GRD-SEMESTER / GRD-COURSE-ID
013100****** ONE ROW PER (ENROLLMENT,ASSESSMENT), 40-BYTE FIXED RECORD
013200 FD  GRDSRCH
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 40 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS GRDSRCH-REC.
013800 01  GRDSRCH-REC  PIC X(40).
013900
014000****** ASSESSMENT DEFINITIONS, LOADED TO AN IN-MEMORY TABLE AT
014100****** START-UP AND SEARCHED BY ASM-ID -- NOT RANDOM I-O, THIS
014200****** IS A SMALL REFERENCE FILE PER SPEC
014300 FD  ASMSRCH
014400     RECORDING MODE IS F
014500     LABEL RECORDS ARE STANDARD
014600     RECORD CONTAINS 40 CHARACTERS
014700     BLOCK CONTAINS 0 RECORDS
014800     DATA RECORD IS ASMSRCH-REC.
014900 01  ASMSRCH-REC  PIC X(40).
015000
015100****** VSAM KSDS -- SEE SEMRES.cpy FOR THE FULL RECORD, KEYED BY
015200****** SR-ID-KEY (STUDENT+SEMESTER) SO 450-CLOSE-OUT-SEMESTER CAN
015300****** REWRITE A REPUBLISHED SEMESTER IN PLACE AND 600-ROLLUP-
015400****** CGPA CAN WALK THE HISTORY IN KEY SEQUENCE (TICKET 6029)
015500 FD  SEMRSLT
015600     RECORD CONTAINS 40 CHARACTERS
015700     DATA RECORD IS SEMRSLT-REC.
015800 01  SEMRSLT-REC.
015900     05  SR-ID-KEY.
016000         10  SRK-STUDENT-ID          PIC 9(06).
016100         10  SRK-SEMESTER            PIC 9(02).
016200     05  FILLER                      PIC X(32).
016300
016400 FD  GRDERR
016500     RECORDING MODE IS F
016600     LABEL RECORDS ARE STANDARD
016700     RECORD CONTAINS 80 CHARACTERS
016800     BLOCK CONTAINS 0 RECORDS
016900     DATA RECORD IS GRDERR-REC.
017000 01  GRDERR-REC.
017100     05  ERR-MSG-GRD                 PIC X(40).
017200     05  REST-OF-GRD-REC             PIC X(40).
017300
017400 FD  STUMSTR
017500     RECORD CONTAINS 80 CHARACTERS
017600     DATA RECORD IS STUMSTR-REC.
017700 01  STUMSTR-REC.
017800     05  STU-ID-KEY                  PIC 9(06).
017900     05  FILLER                      PIC X(74).
018000
018100** QSAM FILE
018200 WORKING-STORAGE SECTION.
018300
018400 01  FILE-STATUS-CODES.
018500     05  STUMSTR-STATUS              PIC X(2).
018600         88  STUMSTR-FOUND   VALUE "00".
018700     05  SEMRSLT-STATUS              PIC X(2).
018800         88  SEMRSLT-FOUND   VALUE "00".
018900     05  OFCODE                      PIC X(2).
019000         88  CODE-WRITE      VALUE SPACES.
019100     05  FILLER                      PIC X(04).
019200
019300 COPY GRADE.
019400 COPY ASSESS.
019500 COPY SEMRES.
019600 COPY STUDENT.
019700
019800 01  WS-HDR-REC.
019900     05  FILLER                      PIC X(01) VALUE " ".
020000     05  HDR-DATE.
020100         10  HDR-YY                  PIC 9(04).
020200         10  DASH-1                  PIC X(01) VALUE "-".
020300         10  HDR-MM                  PIC 9(02).
020400         10  DASH-2                  PIC X(01) VALUE "-".
020500         10  HDR-DD                  PIC 9(02).
020600     05  FILLER                      PIC X(20) VALUE SPACE.
020700     05  FILLER                      PIC X(50) VALUE
020800         "Semester Results Register".
020900     05  FILLER                      PIC X(26)
021000         VALUE "Page Number:" JUSTIFIED RIGHT.
021100     05  PAGE-NBR-O                  PIC ZZ9.
021200
021300 01  WS-COLM-HDR-REC.
021400     05  FILLER     PIC X(08) VALUE "STU-ID".
021500     05  FILLER     PIC X(10) VALUE "SEMESTER".
021600     05  FILLER     PIC X(08) VALUE "COURSE".
021700     05  FILLER     PIC X(08) VALUE "PERCENT".
021800     05  FILLER     PIC X(08) VALUE "GRADE".
021900     05  FILLER     PIC X(98) VALUE SPACES.
022000
022100 01  WS-BLANK-LINE.
022200     05  FILLER     PIC X(132) VALUE SPACES.
022300
022400 01  WS-COURSE-RPT-REC.
022500     05  COURSE-STU-ID-O             PIC 9(06).
022600     05  FILLER                      PIC X(02) VALUE SPACES.
022700     05  COURSE-SEM-O                PIC 9(02).
022800     05  FILLER                      PIC X(06) VALUE SPACES.
022900     05  COURSE-ID-O                 PIC 9(04).
023000     05  FILLER                      PIC X(04) VALUE SPACES.
023100     05  COURSE-PCT-O                PIC ZZ9.99.
023200     05  FILLER                      PIC X(02) VALUE SPACES.
023300     05  COURSE-LETTER-O             PIC X(02).
023400     05  FILLER                      PIC X(98) VALUE SPACES.
023500
023600 01  WS-SEM-SUMMARY-REC.
023700     05  FILLER                      PIC X(06) VALUE "SGPA:".
023800     05  SEM-SGPA-O                  PIC Z9.99.
023900     05  FILLER                      PIC X(10) VALUE "  RESULT:".
024000     05  SEM-RESULT-O                PIC X(04).
024100     05  FILLER                      PIC X(08) VALUE "  CGPA:".
024200     05  SEM-CGPA-O                  PIC Z9.99.
024300     05  FILLER                      PIC X(94) VALUE SPACES.
024400
024500 01  WS-TRAILER-REC.
024600     05  FILLER                      PIC X(20) VALUE
024700         "STUDENTS PROCESSED: ".
024800     05  TRL-STU-PROC-O              PIC ZZZ,ZZ9.
024900     05  FILLER                      PIC X(20) VALUE
025000         "   FAILED COURSES: ".
025100     05  TRL-FAILED-O                PIC ZZZ,ZZ9.
025200     05  FILLER                      PIC X(62) VALUE SPACES.
025300
025400******************************************************************
025500*  IN-MEMORY ASSESSMENT TABLE -- LOADED ONCE AT START-UP BY
025600*  810-LOAD-ASSESS-TABLE, SEARCHED LINEAR BY ASM-ID FROM
025700*  300-RATE-ASSESSMENT RATHER THAN A KEYED READ PER MARK
025800******************************************************************
025900 01  ASSESS-TABLE.
026000     05  ASM-TBL-ROW OCCURS 500 TIMES
026100                     INDEXED BY ASM-IDX.
026200         10  ASM-TBL-ID              PIC 9(06).
026300         10  ASM-TBL-MAX-MARKS       PIC 9(04)V99.
026400         10  ASM-TBL-WEIGHTAGE       PIC 9(03)V99.
026500         10  FILLER                  PIC X(04).
026600
026700******************************************************************
026800*  ASSESSMENTS ALREADY GRADED FOR THE COURSE CURRENTLY BEING
026900*  ACCUMULATED -- RESET AT EACH COURSE BREAK BY 400-CLOSE-OUT-
027000*  COURSE, SEARCHED BY 300-RATE-ASSESSMENT SO A SECOND GRADE
027100*  TRANSACTION FOR THE SAME (ENROLLMENT,ASSESSMENT) IS REJECTED
027200*  RATHER THAN DOUBLE-COUNTED INTO THE WEIGHTED PERCENT (TICKET
027300*  6014)
027400******************************************************************
027500 01  POSTED-ASSESS-TABLE.
027600     05  PST-TBL-ROW OCCURS 50 TIMES
027700                     INDEXED BY PST-IDX.
027800         10  PST-TBL-ASSESS-ID       PIC 9(06).
027900         10  FILLER                  PIC X(02).
028000
028100 01  WS-CURRENT-DATE-FIELDS.
028200     05  WS-CURRENT-DATE.
028300         10  WS-CURRENT-YEAR         PIC 9(04).
028400         10  WS-CURRENT-MONTH        PIC 9(02).
028500         10  WS-CURRENT-DAY          PIC 9(02).
028600     05  WS-CURRENT-DATE-N REDEFINES WS-CURRENT-DATE
028700                           PIC 9(08).
028800     05  FILLER                      PIC X(05).
028900
029000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
029100     05  RECORDS-WRITTEN             PIC 9(07) COMP.
029200     05  RECORDS-READ                PIC 9(07) COMP.
029300     05  GRD-RECORDS-IN-ERROR        PIC 9(07) COMP.
029400     05  STU-PROCESSED-CT            PIC 9(07) COMP.
029500     05  FAILED-COURSE-CT            PIC 9(07) COMP.
029600     05  ASM-TABLE-SIZE              PIC 9(04) COMP.
029700     05  PSTD-TABLE-SIZE             PIC 9(03) COMP.
029800     05  WS-WTD-PCT-SUM              PIC S9(07)V99 COMP-3.
029900     05  WS-WTD-WEIGHT-SUM           PIC S9(05)V99 COMP-3.
030000     05  WS-CRED-ATT-SUM             PIC S9(05)V99 COMP-3.
030100     05  WS-CRED-EARN-SUM            PIC S9(05)V99 COMP-3.
030200     05  WS-CRED-EARN-SUM-X REDEFINES WS-CRED-EARN-SUM
030300                            PIC S9(03)V9(04) COMP-3.
030400     05  WS-GPA-POINT-SUM            PIC S9(07)V99 COMP-3.
030500     05  WS-HIST-CRED-SUM            PIC S9(07)V99 COMP-3.
030600     05  WS-HIST-PT-SUM              PIC S9(09)V99 COMP-3.
030700     05  WS-LINES                    PIC 9(02) COMP.
030800     05  WS-PAGES                    PIC 9(03) COMP.
030900     05  HOLD-STU-ID                 PIC 9(06).
031000     05  HOLD-SEMESTER               PIC 9(02).
031100     05  HOLD-COURSE-ID              PIC 9(04).
031200     05  HOLD-COURSE-CREDITS         PIC 9(02).
031300     05  HOLD-HIST-STU-ID            PIC 9(06).
031400     05  FILLER                      PIC X(06).
031500
031600 01  MISC-WS-FLDS.
031700     05  WS-COURSE-PCT               PIC S9(03)V99 COMP-3.
031800     05  WS-COURSE-PCT-X REDEFINES WS-COURSE-PCT
031900                         PIC S9(01)V9(04) COMP-3.
032000     05  WS-COURSE-GPT               PIC S9(02)V99 COMP-3.
032100     05  WS-SGPA                     PIC S9(02)V99 COMP-3.
032200     05  WS-CGPA                     PIC S9(02)V99 COMP-3.
032300     05  WS-NEXT-YY                  PIC 9(04) COMP.
032400     05  WS-LETTER-GRADE              PIC X(02).
032500     05  FILLER                      PIC X(01).
032600
032700 01  FLAGS-AND-SWITCHES.
032800     05  MORE-GRDDATA-SW             PIC X(01) VALUE "Y".
032900         88  NO-MORE-GRADES  VALUE "N".
033000         88  MORE-GRADES     VALUE "Y".
033100     05  MORE-ASMDATA-SW             PIC X(01) VALUE "Y".
033200         88  NO-MORE-ASSESS  VALUE "N".
033300         88  MORE-ASSESS     VALUE "Y".
033400     05  MORE-HISTORY-SW             PIC X(01) VALUE "Y".
033500         88  NO-MORE-HISTORY VALUE "N".
033600         88  MORE-HISTORY    VALUE "Y".
033700     05  ERROR-FOUND-SW              PIC X(01) VALUE "N".
033800         88  RECORD-ERROR-FOUND VALUE "Y".
033900         88  VALID-RECORD       VALUE "N".
034000     05  FIRST-TIME-IN-SW            PIC X(01) VALUE "Y".
034100         88  FIRST-COURSE-READ  VALUE "Y".
034200         88  NOT-FIRST-TIME     VALUE "N".
034300     05  NEW-STUDENT-SW              PIC X(01) VALUE "N".
034400         88  NEW-STUDENT        VALUE "Y".
034500     05  NEW-SEMESTER-SW             PIC X(01) VALUE "N".
034600         88  NEW-SEMESTER       VALUE "Y".
034700     05  NEW-COURSE-SW               PIC X(01) VALUE "N".
034800         88  NEW-COURSE         VALUE "Y".
034900     05  ASM-FOUND-SW                PIC X(01) VALUE "N".
035000         88  ASM-FOUND          VALUE "Y".
035100     05  ASM-DUP-SW                  PIC X(01) VALUE "N".
035200         88  ASM-DUPLICATE      VALUE "Y".
035300     05  FILLER                      PIC X(03).
035400
035500 COPY ABENDREC.
035600
035700 PROCEDURE DIVISION.
035800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
035900     PERFORM 100-MAINLINE THRU 100-EXIT
036000             UNTIL NO-MORE-GRADES.
036100     PERFORM 500-FINISH-LAST-COURSE THRU 500-EXIT.
036200     PERFORM 600-ROLLUP-CGPA THRU 600-EXIT.
036300     PERFORM 999-CLEANUP THRU 999-EXIT.
036400     MOVE +0 TO RETURN-CODE.
036500     GOBACK.
036600
036700 000-HOUSEKEEPING.
036800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
036900     DISPLAY "******** BEGIN JOB GRDLIST ********".
037000     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
037100     MOVE WS-CURRENT-YEAR TO HDR-YY.
037200     MOVE WS-CURRENT-MONTH TO HDR-MM.
037300     MOVE WS-CURRENT-DAY TO HDR-DD.
037400
037500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
037600     MOVE +1 TO WS-LINES.
037700     MOVE +1 TO WS-PAGES.
037800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
037900     PERFORM 810-LOAD-ASSESS-TABLE THRU 810-EXIT.
038000     PERFORM 900-READ-GRDSRCH THRU 900-EXIT.
038100
038200     IF NO-MORE-GRADES
038300         MOVE "EMPTY GRADES INPUT FILE" TO ABEND-REASON
038400         GO TO 1000-ABEND-RTN.
038500
038600     MOVE GRD-STUDENT-ID TO HOLD-STU-ID.
038700     MOVE GRD-SEMESTER   TO HOLD-SEMESTER.
038800     MOVE GRD-COURSE-ID  TO HOLD-COURSE-ID.
038900     MOVE GRD-COURSE-CREDITS TO HOLD-COURSE-CREDITS.              02/02/94
039000     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
039100 000-EXIT.
039200     EXIT.
039300
039400 100-MAINLINE.
039500     MOVE "100-MAINLINE" TO PARA-NAME.
039600     MOVE "N" TO NEW-COURSE-SW.
039700     MOVE "N" TO NEW-SEMESTER-SW.
039800     MOVE "N" TO NEW-STUDENT-SW.
039900
040000     IF GRD-STUDENT-ID NOT = HOLD-STU-ID
040100         MOVE "Y" TO NEW-STUDENT-SW
040200         MOVE "Y" TO NEW-SEMESTER-SW
040300         MOVE "Y" TO NEW-COURSE-SW
040400     ELSE
040500         IF GRD-SEMESTER NOT = HOLD-SEMESTER
040600             MOVE "Y" TO NEW-SEMESTER-SW
040700             MOVE "Y" TO NEW-COURSE-SW
040800         ELSE
040900             IF GRD-COURSE-ID NOT = HOLD-COURSE-ID
041000                 MOVE "Y" TO NEW-COURSE-SW.
041100
041200     IF NEW-COURSE-SW = "Y" AND NOT FIRST-COURSE-READ
041300         PERFORM 400-CLOSE-OUT-COURSE THRU 400-EXIT.
041400
041500     IF NEW-SEMESTER-SW = "Y" AND NOT FIRST-COURSE-READ
041600         PERFORM 450-CLOSE-OUT-SEMESTER THRU 450-EXIT.
041700
041800     MOVE "N" TO FIRST-TIME-IN-SW.
041900     PERFORM 300-RATE-ASSESSMENT THRU 300-EXIT.
042000
042100     MOVE GRD-STUDENT-ID TO HOLD-STU-ID.
042200     MOVE GRD-SEMESTER TO HOLD-SEMESTER.
042300     MOVE GRD-COURSE-ID TO HOLD-COURSE-ID.
042400     MOVE GRD-COURSE-CREDITS TO HOLD-COURSE-CREDITS.
042500     PERFORM 900-READ-GRDSRCH THRU 900-EXIT.
042600 100-EXIT.
042700     EXIT.
042800
042900 300-RATE-ASSESSMENT.
043000     MOVE "300-RATE-ASSESSMENT" TO PARA-NAME.
043100     MOVE "N" TO ASM-FOUND-SW.
043200     MOVE "N" TO ASM-DUP-SW.
043300     SEARCH ASM-TBL-ROW
043400         AT END
043500             MOVE "N" TO ASM-FOUND-SW
043600         WHEN ASM-TBL-ID (ASM-IDX) = GRD-ASSESS-ID
043700             MOVE "Y" TO ASM-FOUND-SW.
043800
043900     IF ASM-FOUND
044000         SEARCH PST-TBL-ROW
044100             AT END
044200                 CONTINUE
044300             WHEN PST-TBL-ASSESS-ID (PST-IDX) = GRD-ASSESS-ID
044400                 MOVE "Y" TO ASM-DUP-SW.
044500
044600     EVALUATE TRUE
044700         WHEN NOT ASM-FOUND
044800             MOVE "** ASSESSMENT NOT ON FILE" TO ERR-MSG-GRD
044900             MOVE GRADE-TRANSACTION-REC TO REST-OF-GRD-REC
045000             PERFORM 795-WRITE-GRDERR THRU 795-EXIT
045100         WHEN ASM-DUPLICATE
045200             MOVE "** DUPLICATE GRADE FOR THIS ASSESSMENT" TO
045300                  ERR-MSG-GRD
045400             MOVE GRADE-TRANSACTION-REC TO REST-OF-GRD-REC
045500             PERFORM 795-WRITE-GRDERR THRU 795-EXIT
045600         WHEN GRD-MARKS > ASM-TBL-MAX-MARKS (ASM-IDX)
045700             MOVE "** MARKS EXCEED ASSESSMENT MAX MARKS" TO
045800                  ERR-MSG-GRD
045900             MOVE GRADE-TRANSACTION-REC TO REST-OF-GRD-REC
046000             PERFORM 795-WRITE-GRDERR THRU 795-EXIT
046100         WHEN OTHER
046200             COMPUTE WS-WTD-PCT-SUM =
046300                 WS-WTD-PCT-SUM +
046400                 ((GRD-MARKS / ASM-TBL-MAX-MARKS (ASM-IDX)) * 100
046500                  * ASM-TBL-WEIGHTAGE (ASM-IDX))
046600             ADD ASM-TBL-WEIGHTAGE (ASM-IDX) TO WS-WTD-WEIGHT-SUM
046700             ADD +1 TO PSTD-TABLE-SIZE
046800             SET PST-IDX TO PSTD-TABLE-SIZE
046900             MOVE GRD-ASSESS-ID TO PST-TBL-ASSESS-ID (PST-IDX)
047000     END-EVALUATE.
047100 300-EXIT.
047200     EXIT.
047300
047400 400-CLOSE-OUT-COURSE.
047500     MOVE "400-CLOSE-OUT-COURSE" TO PARA-NAME.
047600     IF WS-WTD-WEIGHT-SUM = ZERO
047700         MOVE ZERO TO WS-COURSE-PCT
047800     ELSE
047900         COMPUTE WS-COURSE-PCT =
048000             WS-WTD-PCT-SUM / WS-WTD-WEIGHT-SUM.
048100
048200***  REGISTRAR'S O/A+/A/B+/B/C/F SCALE -- GRADE POINT IS ALWAYS
048300***  PERCENTAGE DIVIDED BY 10, CAPPED AT 10.00 (TICKET 6014)
048400     COMPUTE WS-COURSE-GPT ROUNDED = WS-COURSE-PCT / 10.
048500     IF WS-COURSE-GPT > 10.00
048600         MOVE 10.00 TO WS-COURSE-GPT.
048700     EVALUATE TRUE
048800         WHEN WS-COURSE-PCT >= 90
048900             MOVE "O " TO WS-LETTER-GRADE
049000         WHEN WS-COURSE-PCT >= 80
049100             MOVE "A+" TO WS-LETTER-GRADE
049200         WHEN WS-COURSE-PCT >= 70
049300             MOVE "A " TO WS-LETTER-GRADE
049400         WHEN WS-COURSE-PCT >= 60
049500             MOVE "B+" TO WS-LETTER-GRADE
049600         WHEN WS-COURSE-PCT >= 50
049700             MOVE "B " TO WS-LETTER-GRADE
049800         WHEN WS-COURSE-PCT >= 40
049900             MOVE "C " TO WS-LETTER-GRADE
050000         WHEN OTHER
050100             MOVE "F " TO WS-LETTER-GRADE
050200             ADD +1 TO FAILED-COURSE-CT.
050300
050400***  CREDITS ATTEMPTED AND THE WEIGHTED GRADE-POINT SUM ACCUMULATE
050500***  FOR EVERY COURSE CLOSED OUT, PASS OR FAIL; CREDITS EARNED
050600***  ACCUMULATES ONLY FOR A COURSE THAT DID NOT GRADE "F" --
050700***  SEPARATING THE TWO IS WHAT LETS 450-CLOSE-OUT-SEMESTER TELL
050800***  A PASS FROM A FAIL (TICKET 6014)
050900     COMPUTE WS-CRED-ATT-SUM = WS-CRED-ATT-SUM +
051000         HOLD-COURSE-CREDITS.
051100     COMPUTE WS-GPA-POINT-SUM = WS-GPA-POINT-SUM +
051200         (WS-COURSE-GPT * HOLD-COURSE-CREDITS).
051300     IF WS-LETTER-GRADE NOT = "F "
051400         COMPUTE WS-CRED-EARN-SUM = WS-CRED-EARN-SUM +
051500             HOLD-COURSE-CREDITS.
051600
051700     MOVE HOLD-STU-ID TO COURSE-STU-ID-O.
051800     MOVE HOLD-SEMESTER TO COURSE-SEM-O.
051900     MOVE HOLD-COURSE-ID TO COURSE-ID-O.
052000     MOVE WS-COURSE-PCT TO COURSE-PCT-O.
052100     MOVE WS-LETTER-GRADE TO COURSE-LETTER-O.
052200     PERFORM 740-WRITE-COURSE-DETAIL THRU 740-EXIT.
052300
052400     MOVE ZERO TO WS-WTD-PCT-SUM, WS-WTD-WEIGHT-SUM.
052500     MOVE ZERO TO PSTD-TABLE-SIZE.
052600 400-EXIT.
052700     EXIT.
052800
052900 450-CLOSE-OUT-SEMESTER.
053000     MOVE "450-CLOSE-OUT-SEMESTER" TO PARA-NAME.
053100     IF WS-CRED-ATT-SUM = ZERO
053200         MOVE ZERO TO WS-SGPA
053300     ELSE
053400         COMPUTE WS-SGPA ROUNDED =
053500             WS-GPA-POINT-SUM / WS-CRED-ATT-SUM.
053600
053700***  RE-PUBLISHING AN ALREADY-POSTED SEMESTER MUST REWRITE THAT
053800***  SEMESTER'S RECORD IN PLACE -- NOT APPEND A SECOND ONE THAT
053900***  600-ROLLUP-CGPA WOULD DOUBLE-COUNT (TICKET 6029)
054000     MOVE HOLD-STU-ID   TO SRK-STUDENT-ID.
054100     MOVE HOLD-SEMESTER TO SRK-SEMESTER.
054200     READ SEMRSLT.
054300
054400     MOVE HOLD-STU-ID TO SR-STUDENT-ID.
054500     MOVE HOLD-SEMESTER TO SR-SEMESTER.
054600     COMPUTE WS-NEXT-YY = HDR-YY + 1.
054700     MOVE HDR-YY TO SR-ACAD-YEAR(1:4).
054800     MOVE "-" TO SR-ACAD-YEAR(5:1).
054900     MOVE WS-NEXT-YY TO SR-ACAD-YEAR(6:4).
055000     MOVE WS-SGPA TO SR-GPA.
055100     MOVE ZERO TO SR-CGPA.
055200     MOVE WS-CRED-ATT-SUM TO SR-CRED-ATT.
055300     MOVE WS-CRED-EARN-SUM TO SR-CRED-EARN.
055400     IF WS-CRED-EARN-SUM = WS-CRED-ATT-SUM
055500         MOVE "PASS" TO SR-STATUS
055600     ELSE
055700         MOVE "FAIL" TO SR-STATUS.
055800
055900     IF SEMRSLT-FOUND
056000         REWRITE SEMRSLT-REC FROM SEMESTER-RESULT-REC
056100     ELSE
056200         WRITE SEMRSLT-REC FROM SEMESTER-RESULT-REC.
056300     ADD +1 TO RECORDS-WRITTEN.
056400     ADD +1 TO STU-PROCESSED-CT.
056500
056600     MOVE HOLD-STU-ID TO COURSE-STU-ID-O.
056700     MOVE WS-SGPA TO SEM-SGPA-O.
056800     MOVE SR-STATUS TO SEM-RESULT-O.
056900     MOVE ZERO TO SEM-CGPA-O.
057000     PERFORM 745-WRITE-SEM-SUMMARY THRU 745-EXIT.
057100
057200     MOVE ZERO TO WS-CRED-ATT-SUM, WS-CRED-EARN-SUM, WS-GPA-POINT-SUM.
057300 450-EXIT.
057400     EXIT.
057500
057600 500-FINISH-LAST-COURSE.
057700     MOVE "500-FINISH-LAST-COURSE" TO PARA-NAME.
057800     IF NOT FIRST-COURSE-READ
057900         PERFORM 400-CLOSE-OUT-COURSE THRU 400-EXIT
058000         PERFORM 450-CLOSE-OUT-SEMESTER THRU 450-EXIT.
058100 500-EXIT.
058200     EXIT.
058300
058400******************************************************************
058500*  600-ROLLUP-CGPA -- SEMRSLT IS ALREADY OPEN I-O FROM 800-OPEN-
058600*  FILES, SO THIS JUST STARTS IT AT THE FRONT AND WALKS THE FULL
058700*  CUMULATIVE HISTORY KEY SEQUENCE ON A STU-ID CONTROL BREAK,
058800*  REWRITING THE STUDENT MASTER'S STU-CGPA WHEN EACH STUDENT'S
058900*  GROUP ENDS (TICKET 6029).
059000******************************************************************
059100 600-ROLLUP-CGPA.                                                 TKT 1187
059200     MOVE "600-ROLLUP-CGPA" TO PARA-NAME.
059300     MOVE LOW-VALUES TO SR-ID-KEY.
059400     START SEMRSLT KEY IS NOT LESS THAN SR-ID-KEY
059500         INVALID KEY
059600             GO TO 600-EXIT.
059700     MOVE "Y" TO MORE-HISTORY-SW.
059800     MOVE ZERO TO WS-HIST-CRED-SUM, WS-HIST-PT-SUM.
059900     PERFORM 920-READ-SEMRSLT THRU 920-EXIT.
060000     IF NO-MORE-HISTORY
060100         GO TO 600-EXIT.
060200     MOVE SR-STUDENT-ID TO HOLD-HIST-STU-ID.
060300
060400     PERFORM 610-ROLLUP-ONE-STUDENT THRU 610-EXIT
060500         UNTIL NO-MORE-HISTORY.
060600
060700     PERFORM 620-UPDATE-STU-MASTER THRU 620-EXIT.
060800 600-EXIT.
060900     EXIT.
061000
061100 610-ROLLUP-ONE-STUDENT.
061200     MOVE "610-ROLLUP-ONE-STUDENT" TO PARA-NAME.
061300     IF SR-STUDENT-ID NOT = HOLD-HIST-STU-ID
061400         PERFORM 620-UPDATE-STU-MASTER THRU 620-EXIT
061500         MOVE ZERO TO WS-HIST-CRED-SUM, WS-HIST-PT-SUM
061600         MOVE SR-STUDENT-ID TO HOLD-HIST-STU-ID.
061700
061800     COMPUTE WS-HIST-CRED-SUM = WS-HIST-CRED-SUM + SR-CRED-ATT.
061900     COMPUTE WS-HIST-PT-SUM = WS-HIST-PT-SUM +
062000         (SR-GPA * SR-CRED-ATT).
062100
062200***  SR-CGPA IS CUMULATIVE THROUGH THIS SEMESTER -- REWRITE THE
062300***  RECORD JUST READ WITH ITS OWN RUNNING TOTAL RATHER THAN THE
062400***  ZERO 450-CLOSE-OUT-SEMESTER LEFT ON IT (TICKET 6029)
062500     IF WS-HIST-CRED-SUM = ZERO
062600         MOVE ZERO TO WS-CGPA
062700     ELSE
062800         COMPUTE WS-CGPA ROUNDED = WS-HIST-PT-SUM / WS-HIST-CRED-SUM.
062900     MOVE WS-CGPA TO SR-CGPA.
063000     REWRITE SEMRSLT-REC FROM SEMESTER-RESULT-REC.
063100
063200     PERFORM 920-READ-SEMRSLT THRU 920-EXIT.
063300 610-EXIT.
063400     EXIT.
063500
063600 620-UPDATE-STU-MASTER.
063700     MOVE "620-UPDATE-STU-MASTER" TO PARA-NAME.
063800     MOVE HOLD-HIST-STU-ID TO STU-ID-KEY.
063900     READ STUMSTR INTO STUDENT-MASTER-REC.
064000     IF STUMSTR-FOUND
064100         MOVE WS-CGPA TO STU-CGPA
064200         REWRITE STUMSTR-REC FROM STUDENT-MASTER-REC
064300     ELSE
064400         MOVE "** STUDENT NOT ON STUMSTR" TO ABEND-REASON
064500         MOVE HOLD-HIST-STU-ID TO ACTUAL-VAL
064600         GO TO 1000-ABEND-RTN.
064700 620-EXIT.
064800     EXIT.
064900
065000 700-WRITE-PAGE-HDR.
065100     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
065200     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
065300     MOVE WS-PAGES TO PAGE-NBR-O.
065400     WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING NEXT-PAGE.
065500     WRITE RPT-REC FROM WS-COLM-HDR-REC AFTER ADVANCING 2.
065600     MOVE +3 TO WS-LINES.
065700     ADD +1 TO WS-PAGES.
065800 700-EXIT.
065900     EXIT.
066000
066100 740-WRITE-COURSE-DETAIL.
066200     MOVE "740-WRITE-COURSE-DETAIL" TO PARA-NAME.
066300     IF WS-LINES > 50
066400         PERFORM 600-PAGE-BREAK THRU 600-PB-EXIT.
066500     WRITE RPT-REC FROM WS-COURSE-RPT-REC AFTER ADVANCING 1.
066600     ADD +1 TO WS-LINES.
066700 740-EXIT.
066800     EXIT.
066900
067000 745-WRITE-SEM-SUMMARY.
067100     MOVE "745-WRITE-SEM-SUMMARY" TO PARA-NAME.
067200     WRITE RPT-REC FROM WS-SEM-SUMMARY-REC AFTER ADVANCING 1.
067300     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
067400     ADD +2 TO WS-LINES.
067500 745-EXIT.
067600     EXIT.
067700
067800 600-PAGE-BREAK.
067900     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
068000 600-PB-EXIT.
068100     EXIT.
068200
068300 795-WRITE-GRDERR.
068400     MOVE "795-WRITE-GRDERR" TO PARA-NAME.
068500     WRITE GRDERR-REC.
068600     ADD +1 TO GRD-RECORDS-IN-ERROR.
068700 795-EXIT.
068800     EXIT.
068900
069000 800-OPEN-FILES.
069100     MOVE "800-OPEN-FILES" TO PARA-NAME.
069200     OPEN INPUT GRDSRCH, ASMSRCH, STUMSTR.
069300     OPEN OUTPUT GRDRPT, GRDERR, SYSOUT.
069400     OPEN I-O SEMRSLT.
069500     DISPLAY STUMSTR-STATUS.
069600 800-EXIT.
069700     EXIT.
069800
069900 810-LOAD-ASSESS-TABLE.
070000     MOVE "810-LOAD-ASSESS-TABLE" TO PARA-NAME.
070100     MOVE "Y" TO MORE-ASMDATA-SW.
070200     MOVE ZERO TO ASM-TABLE-SIZE.
070300     PERFORM 820-READ-ASMSRCH THRU 820-EXIT
070400         UNTIL NO-MORE-ASSESS.
070500 810-EXIT.
070600     EXIT.
070700
070800 820-READ-ASMSRCH.
070900     MOVE "820-READ-ASMSRCH" TO PARA-NAME.
071000     READ ASMSRCH INTO ASSESSMENT-DEF-REC
071100         AT END MOVE "N" TO MORE-ASMDATA-SW
071200         GO TO 820-EXIT
071300     END-READ.
071400     ADD +1 TO ASM-TABLE-SIZE.
071500     SET ASM-IDX TO ASM-TABLE-SIZE.
071600     MOVE ASM-ID TO ASM-TBL-ID (ASM-IDX).
071700     MOVE ASM-MAX-MARKS TO ASM-TBL-MAX-MARKS (ASM-IDX).
071800     MOVE ASM-WEIGHTAGE TO ASM-TBL-WEIGHTAGE (ASM-IDX).
071900 820-EXIT.
072000     EXIT.
072100
072200 850-CLOSE-FILES.
072300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
072400     CLOSE GRDSRCH, ASMSRCH, GRDRPT, SYSOUT, GRDERR,
072500           STUMSTR, SEMRSLT.
072600 850-EXIT.
072700     EXIT.
072800
072900 900-READ-GRDSRCH.
073000     MOVE "900-READ-GRDSRCH" TO PARA-NAME.
073100     READ GRDSRCH INTO GRADE-TRANSACTION-REC
073200         AT END MOVE "N" TO MORE-GRDDATA-SW
073300         GO TO 900-EXIT
073400     END-READ.
073500     ADD +1 TO RECORDS-READ.
073600 900-EXIT.
073700     EXIT.
073800
073900 920-READ-SEMRSLT.
074000     MOVE "920-READ-SEMRSLT" TO PARA-NAME.
074100     READ SEMRSLT NEXT INTO SEMESTER-RESULT-REC
074200         AT END MOVE "N" TO MORE-HISTORY-SW
074300         GO TO 920-EXIT
074400     END-READ.
074500 920-EXIT.
074600     EXIT.
074700
074800 999-CLEANUP.
074900     MOVE "999-CLEANUP" TO PARA-NAME.
075000     MOVE STU-PROCESSED-CT TO TRL-STU-PROC-O.
075100     MOVE FAILED-COURSE-CT TO TRL-FAILED-O.                       09/30/05
075200     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 2.
075300     WRITE RPT-REC FROM WS-TRAILER-REC AFTER ADVANCING 1.
075400
075500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
075600
075700     DISPLAY "** STUDENTS PROCESSED **".
075800     DISPLAY STU-PROCESSED-CT.
075900     DISPLAY "** RECORDS READ **".
076000     DISPLAY RECORDS-READ.
076100     DISPLAY "******** NORMAL END OF JOB GRDLIST ********".
076200 999-EXIT.
076300     EXIT.
076400
076500 1000-ABEND-RTN.
076600     MOVE "1000-ABEND-RTN" TO PARA-NAME.
076700     WRITE SYSOUT-REC FROM ABEND-REASON.
076800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
076900     DISPLAY "*** ABNORMAL END OF JOB-GRDLIST ***" UPON CONSOLE.
077000     DIVIDE ZERO-VAL INTO ONE-VAL.
