000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ATTMARK.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. REGISTRAR BATCH PROCESSING CENTER.
000600 DATE-WRITTEN. 01/01/08.
000700 DATE-COMPILED. 01/01/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG
001100*    01/01/08  JFS  ORIGINAL -- BULK-POSTS DAILY ATTENDANCE MARKS
001200*                   AGAINST THE ENROLLMENT ROLL, REJECTS MARKS
001300*                   FOR AN ENROLLMENT NOT ON FILE OR A SECOND
001400*                   MARK FOR THE SAME ENROLLMENT/DATE
001500*    06/14/96  TGD  EXCUSED ABSENCES NO LONGER COUNT AGAINST THE
001600*                   ATTENDANCE PERCENTAGE (REGISTRAR POLICY
001700*                   MEMO 96-14) -- SEE 870-APPLY-TO-AGG-TABLE
001800*    11/20/98  TGD  Y2K REVIEW -- ATT-DATE IS 9(08) CCYYMMDD,
001900*                   NO CHANGE REQUIRED
002000*    02/11/01  JFH  ADDED STUDENT NAME TO REPORT 3 VIA STUMSTR
002100*                   LOOK-UP (TICKET 3108 -- REGISTRAR COMPLAINED
002200*                   THE OLD LIST ONLY SHOWED RAW STUDENT NUMBERS)
002300*    06/02/11  TGD  REVERSED THE 06/14/96 CHANGE -- 825-READ-
002400*                   ATTHIST WAS SKIPPING EXCUSED HISTORY ROWS
002500*                   BEFORE THEY EVER REACHED THE AGGREGATE
002600*                   TABLE, SO AGG-TBL-TOTAL-CT NEVER SAW THEM
002700*                   EITHER -- THE REGISTRAR'S ATTENDANCE RULE
002800*                   COUNTS EXCUSED CLASSES IN THE TOTAL AND
002900*                   ONLY DROPS THEM FROM THE PRESENT/LATE SIDE
003000*                   OF THE PERCENTAGE, WHICH 870-APPLY-TO-AGG-
003100*                   TABLE ALREADY DOES ON ITS OWN (TICKET 6014)
003200*    06/03/11  TGD  PULLED THE HARD-CODED 75.00 SHORTAGE CUTOFF
003300*                   IN 500-SHORTAGE-PASS OUT TO THE 77-LEVEL
003400*                   ATT-SHORTAGE-PCT, AND RESTORED THE WS-EDIT-
003500*                   DATE SCRATCH ITEM PATSRCH HAS ALWAYS CARRIED
003600*                   (TICKET 6021)
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS NEXT-PAGE.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT SYSOUT
004800     ASSIGN TO UT-S-SYSOUT
004900       ORGANIZATION IS SEQUENTIAL.
005000
005100     SELECT ENRSRCH
005200     ASSIGN TO UT-S-ENRSRCH
005300       ACCESS MODE IS SEQUENTIAL
005400       FILE STATUS IS OFCODE.
005500
005600     SELECT ATTMARK-FILE
005700     ASSIGN TO UT-S-ATTMARK
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS OFCODE.
006000
006100     SELECT ATTHIST
006200     ASSIGN TO UT-S-ATTHIST
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS OFCODE.
006500
006600     SELECT ATTRPT
006700     ASSIGN TO UT-S-ATTRPT
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS OFCODE.
007000
007100     SELECT ATTERR
007200     ASSIGN TO UT-S-ATTERR
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS OFCODE.
007500
007600     SELECT STUMSTR
007700            ASSIGN       TO STUMSTR
007800            ORGANIZATION IS INDEXED
007900            ACCESS MODE  IS RANDOM
008000            RECORD KEY   IS STU-ID-KEY
008100            FILE STATUS  IS STUMSTR-STATUS.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  SYSOUT
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 80 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS SYSOUT-REC.
009100 01  SYSOUT-REC  PIC X(80).
009200
009300****** ENROLLMENT ROLL -- LOADED ONCE TO THE IN-MEMORY ENR-TABLE
009400 FD  ENRSRCH
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 40 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS ENRSRCH-REC.
010000 01  ENRSRCH-REC  PIC X(40).
010100
010200****** TODAY'S BULK-MARK TRANSACTIONS -- SORTED BY ENROLL-ID/DATE
010300 FD  ATTMARK-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 40 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS ATTMARK-REC.
010900 01  ATTMARK-REC  PIC X(40).
011000
011100****** ATTENDANCE HISTORY -- READ INPUT FOR THE PRE-SCAN, THEN
011200****** RE-OPENED EXTEND SO TODAY'S ACCEPTED MARKS ARE APPENDED
011300 FD  ATTHIST
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 40 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS ATTHIST-REC.
011900 01  ATTHIST-REC  PIC X(40).
012000
012100 FD  ATTRPT
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 132 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS RPT-REC.
012700 01  RPT-REC  PIC X(132).
012800
012900 FD  ATTERR
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 80 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS ATTERR-REC.
013500 01  ATTERR-REC.
013600     05  ERR-MSG-ATT                 PIC X(40).
013700     05  REST-OF-ATT-REC             PIC X(40).
013800
013900 FD  STUMSTR
014000     RECORD CONTAINS 80 CHARACTERS
014100     DATA RECORD IS STUMSTR-REC.
014200 01  STUMSTR-REC.
014300     05  STU-ID-KEY                  PIC 9(06).
014400     05  FILLER                      PIC X(74).
014500
014600** QSAM FILE
014700 WORKING-STORAGE SECTION.
014800
014900 77  ATT-SHORTAGE-PCT                  PIC 9(3)V99 VALUE 75.00.
015000 77  WS-EDIT-DATE                      PIC 9(6).
015100
015200 01  FILE-STATUS-CODES.
015300     05  STUMSTR-STATUS              PIC X(2).
015400         88  STUMSTR-FOUND   VALUE "00".
015500     05  OFCODE                      PIC X(2).
015600         88  CODE-WRITE      VALUE SPACES.
015700     05  FILLER                      PIC X(04).
015800
015900 COPY ENROLL.
016000 COPY ATTEND.
016100 COPY STUDENT.
016200
016300******************************************************************
016400*  ENROLLMENT ROLL -- LOADED IN FULL AT START-UP AND SEARCHED
016500*  LINEARLY PER TRANSACTION (SAME SHAPE AS GRDLIST'S ASSESS
016600*  TABLE AND FEEEDIT'S PAID TABLE)
016700******************************************************************
016800 01  ENR-TABLE.
016900     05  ENR-TBL-ROW OCCURS 3000 TIMES
017000                     INDEXED BY ENR-IDX.
017100         10  ENR-TBL-ID                PIC 9(06).
017200         10  ENR-TBL-STUDENT-ID         PIC 9(06).
017300         10  FILLER                    PIC X(04).
017400
017500******************************************************************
017600*  ONE ROW PER ENROLLMENT -- PRESENT-CT/TOTAL-CT ACCUMULATED BY
017700*  820-LOAD-AGG-TABLE FROM ATTENDANCE HISTORY AND UPDATED IN
017800*  PLACE AS 300-POST-MARK ACCEPTS TODAY'S MARKS, SO THE SHORTAGE
017900*  PASS SEES A TRUE PERCENTAGE WITHOUT A SECOND FILE PASS
018000******************************************************************
018100 01  AGG-TABLE.
018200     05  AGG-TBL-ROW OCCURS 3000 TIMES
018300                     INDEXED BY AGG-IDX.
018400         10  AGG-TBL-ENROLL-ID         PIC 9(06).
018500         10  AGG-TBL-STUDENT-ID        PIC 9(06).
018600         10  AGG-TBL-PRESENT-CT        PIC 9(05) COMP.
018700         10  AGG-TBL-TOTAL-CT          PIC 9(05) COMP.
018800         10  FILLER                   PIC X(04).
018900
019000 01  WS-HDR-REC.
019100     05  FILLER                      PIC X(01) VALUE " ".
019200     05  HDR-DATE.
019300         10  HDR-YY                  PIC 9(04).
019400         10  DASH-1                  PIC X(01) VALUE "-".
019500         10  HDR-MM                  PIC 9(02).
019600         10  DASH-2                  PIC X(01) VALUE "-".
019700         10  HDR-DD                  PIC 9(02).
019800     05  HDR-DATE-X REDEFINES HDR-DATE
019900                              PIC X(10).
020000     05  FILLER                      PIC X(20) VALUE SPACE.
020100     05  FILLER                      PIC X(50) VALUE
020200         "Attendance Shortage List".
020300     05  FILLER                      PIC X(26)
020400         VALUE "Page Number:" JUSTIFIED RIGHT.
020500     05  PAGE-NBR-O                  PIC ZZ9.
020600
020700 01  WS-COLM-HDR-REC.
020800     05  FILLER     PIC X(08) VALUE "STU-ID".
020900     05  FILLER     PIC X(32) VALUE "STUDENT NAME".
021000     05  FILLER     PIC X(10) VALUE "ENROLL-ID".
021100     05  FILLER     PIC X(10) VALUE "PRESENT".
021200     05  FILLER     PIC X(10) VALUE "TOTAL".
021300     05  FILLER     PIC X(10) VALUE "PERCENT".
021400     05  FILLER     PIC X(52) VALUE SPACES.
021500
021600 01  WS-BLANK-LINE.
021700     05  FILLER     PIC X(132) VALUE SPACES.
021800
021900 01  WS-SHORTAGE-RPT-REC.
022000     05  SHT-STU-ID-O                PIC 9(06).
022100     05  FILLER                      PIC X(02) VALUE SPACES.
022200     05  SHT-STU-NAME-O               PIC X(30).
022300     05  FILLER                      PIC X(02) VALUE SPACES.
022400     05  SHT-ENROLL-ID-O              PIC 9(06).
022500     05  FILLER                      PIC X(04) VALUE SPACES.
022600     05  SHT-PRESENT-O                PIC ZZZZ9.
022700     05  FILLER                      PIC X(05) VALUE SPACES.
022800     05  SHT-TOTAL-O                  PIC ZZZZ9.
022900     05  FILLER                      PIC X(05) VALUE SPACES.
023000     05  SHT-PERCENT-O                PIC ZZ9.99.
023100     05  FILLER                      PIC X(39) VALUE SPACES.
023200
023300 01  WS-TRAILER-REC.
023400     05  FILLER                      PIC X(24) VALUE
023500         "MARKS POSTED: ".
023600     05  TRL-POSTED-CT-O             PIC ZZZ,ZZ9.
023700     05  FILLER                      PIC X(24) VALUE
023800         "   MARKS REJECTED: ".
023900     05  TRL-REJECT-CT-O             PIC ZZZ,ZZ9.
024000     05  FILLER                      PIC X(24) VALUE
024100         "   SHORT OF 75 PCT: ".
024200     05  TRL-SHORTAGE-CT-O           PIC ZZZ,ZZ9.
024300     05  FILLER                      PIC X(30) VALUE SPACES.
024400
024500 01  WS-CURRENT-DATE-FIELDS.
024600     05  WS-CURRENT-DATE.
024700         10  WS-CURRENT-YEAR          PIC 9(04).
024800         10  WS-CURRENT-MONTH         PIC 9(02).
024900         10  WS-CURRENT-DAY           PIC 9(02).
025000     05  WS-CURRENT-DATE-N REDEFINES WS-CURRENT-DATE
025100                           PIC 9(08).
025200     05  FILLER                       PIC X(05).
025300
025400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
025500     05  RECORDS-READ                 PIC 9(07) COMP.
025600     05  MARKS-POSTED-CT              PIC 9(07) COMP.
025700     05  MARKS-REJECTED-CT            PIC 9(07) COMP.
025800     05  SHORTAGE-CT                  PIC 9(07) COMP.
025900     05  ENR-TABLE-SIZE               PIC 9(05) COMP.
026000     05  AGG-TABLE-SIZE               PIC 9(05) COMP.
026100     05  WS-LINES                     PIC 9(02) COMP.
026200     05  WS-PAGES                     PIC 9(03) COMP.
026300     05  WS-PERCENT                   PIC 9(03)V99 COMP-3.
026400     05  WS-PERCENT-X REDEFINES WS-PERCENT
026500                      PIC 9(02)V9(03) COMP-3.
026600     05  HOLD-ENROLL-ID                PIC 9(06).
026700     05  HOLD-ATT-DATE                 PIC 9(08).
026800     05  FILLER                       PIC X(06).
026900
027000 01  FLAGS-AND-SWITCHES.
027100     05  MORE-ATTMARK-SW              PIC X(01) VALUE "Y".
027200         88  NO-MORE-ATTMARK   VALUE "N".
027300         88  MORE-ATTMARK      VALUE "Y".
027400     05  MORE-ENRLD-SW                PIC X(01) VALUE "Y".
027500         88  NO-MORE-ENRLD     VALUE "N".
027600         88  MORE-ENRLD        VALUE "Y".
027700     05  MORE-ATTHLD-SW               PIC X(01) VALUE "Y".
027800         88  NO-MORE-ATTHLD    VALUE "N".
027900         88  MORE-ATTHLD       VALUE "Y".
028000     05  ENR-FOUND-SW                 PIC X(01) VALUE "N".
028100         88  ENR-FOUND         VALUE "Y".
028200     05  AGG-ROW-FOUND-SW             PIC X(01) VALUE "N".
028300         88  AGG-ROW-FOUND     VALUE "Y".
028400     05  FIRST-TIME-IN-SW             PIC X(01) VALUE "Y".
028500         88  FIRST-TIME-IN     VALUE "Y".
028600     05  DUPLICATE-MARK-SW            PIC X(01) VALUE "N".
028700         88  DUPLICATE-MARK    VALUE "Y".
028800     05  FILLER                       PIC X(04).
028900
029000 COPY ABENDREC.
029100
029200 PROCEDURE DIVISION.
029300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029400     PERFORM 100-MAINLINE THRU 100-EXIT
029500             UNTIL NO-MORE-ATTMARK.
029600     PERFORM 500-SHORTAGE-PASS THRU 500-EXIT.
029700     PERFORM 999-CLEANUP THRU 999-EXIT.
029800     MOVE +0 TO RETURN-CODE.
029900     GOBACK.
030000
030100 000-HOUSEKEEPING.
030200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
030300     DISPLAY "******** BEGIN JOB ATTMARK ********".
030400     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
030500     ACCEPT WS-EDIT-DATE FROM DATE.
030600     MOVE WS-CURRENT-YEAR TO HDR-YY.
030700     MOVE WS-CURRENT-MONTH TO HDR-MM.
030800     MOVE WS-CURRENT-DAY TO HDR-DD.
030900
031000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
031100     MOVE +1 TO WS-LINES.
031200     MOVE +1 TO WS-PAGES.
031300
031400     PERFORM 800-LOAD-ENR-TABLE THRU 800-EXIT.
031500     PERFORM 820-LOAD-AGG-TABLE THRU 820-EXIT.
031600     PERFORM 840-OPEN-FOR-POSTING THRU 840-EXIT.
031700     PERFORM 900-READ-ATTMARK THRU 900-EXIT.
031800
031900     IF NO-MORE-ATTMARK
032000         MOVE "EMPTY ATTENDANCE MARK FILE" TO ABEND-REASON
032100         GO TO 1000-ABEND-RTN.
032200     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
032300 000-EXIT.
032400     EXIT.
032500
032600 100-MAINLINE.
032700     MOVE "100-MAINLINE" TO PARA-NAME.
032800     MOVE "N" TO DUPLICATE-MARK-SW.
032900     IF NOT FIRST-TIME-IN
033000         AND ATT-ENROLL-ID = HOLD-ENROLL-ID
033100         AND ATT-DATE = HOLD-ATT-DATE
033200             MOVE "Y" TO DUPLICATE-MARK-SW.
033300
033400     MOVE "N" TO ENR-FOUND-SW.
033500     SEARCH ENR-TBL-ROW
033600         AT END
033700             CONTINUE
033800         WHEN ENR-TBL-ID (ENR-IDX) = ATT-ENROLL-ID
033900             MOVE "Y" TO ENR-FOUND-SW.
034000
034100     EVALUATE TRUE
034200         WHEN DUPLICATE-MARK
034300             MOVE "** DUPLICATE MARK FOR ENROLL/DATE" TO
034400                  ERR-MSG-ATT
034500             MOVE ATTENDANCE-REC TO REST-OF-ATT-REC
034600             PERFORM 795-WRITE-ATTERR THRU 795-EXIT
034700         WHEN NOT ENR-FOUND
034800             MOVE "** ENROLLMENT NOT ON FILE" TO ERR-MSG-ATT
034900             MOVE ATTENDANCE-REC TO REST-OF-ATT-REC
035000             PERFORM 795-WRITE-ATTERR THRU 795-EXIT
035100         WHEN OTHER
035200             PERFORM 300-POST-MARK THRU 300-EXIT
035300     END-EVALUATE.
035400
035500     MOVE ATT-ENROLL-ID TO HOLD-ENROLL-ID.
035600     MOVE ATT-DATE TO HOLD-ATT-DATE.
035700     MOVE "N" TO FIRST-TIME-IN-SW.
035800     PERFORM 900-READ-ATTMARK THRU 900-EXIT.
035900 100-EXIT.
036000     EXIT.
036100
036200 300-POST-MARK.
036300     MOVE "300-POST-MARK" TO PARA-NAME.
036400     WRITE ATTHIST-REC FROM ATTENDANCE-REC.
036500     PERFORM 870-APPLY-TO-AGG-TABLE THRU 870-EXIT.
036600     ADD +1 TO MARKS-POSTED-CT.
036700 300-EXIT.
036800     EXIT.
036900
037000 500-SHORTAGE-PASS.
037100     MOVE "500-SHORTAGE-PASS" TO PARA-NAME.
037200     MOVE ZERO TO WS-LINES.
037300     MOVE +1 TO WS-PAGES.
037400     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
037500
037600     IF AGG-TABLE-SIZE > ZERO
037700         PERFORM 510-CHECK-ONE-ENROLLMENT THRU 510-EXIT
037800             VARYING AGG-IDX FROM 1 BY 1
037900             UNTIL AGG-IDX > AGG-TABLE-SIZE.
038000 500-EXIT.
038100     EXIT.
038200
038300 510-CHECK-ONE-ENROLLMENT.
038400     MOVE "510-CHECK-ONE-ENROLLMENT" TO PARA-NAME.
038500     IF AGG-TBL-TOTAL-CT (AGG-IDX) = ZERO
038600         GO TO 510-EXIT.
038700
038800     COMPUTE WS-PERCENT ROUNDED =
038900         (AGG-TBL-PRESENT-CT (AGG-IDX) /
039000          AGG-TBL-TOTAL-CT (AGG-IDX)) * 100.
039100
039200     IF WS-PERCENT < ATT-SHORTAGE-PCT
039300         MOVE AGG-TBL-STUDENT-ID (AGG-IDX) TO STU-ID-KEY
039400         READ STUMSTR INTO STUDENT-MASTER-REC                     TKT 3108
039500         IF STUMSTR-FOUND
039600             MOVE STU-NAME TO SHT-STU-NAME-O
039700         ELSE
039800             MOVE "** NOT ON STUMSTR **" TO SHT-STU-NAME-O
039900         END-IF
040000         MOVE AGG-TBL-STUDENT-ID (AGG-IDX) TO SHT-STU-ID-O
040100         MOVE AGG-TBL-ENROLL-ID (AGG-IDX) TO SHT-ENROLL-ID-O
040200         MOVE AGG-TBL-PRESENT-CT (AGG-IDX) TO SHT-PRESENT-O
040300         MOVE AGG-TBL-TOTAL-CT (AGG-IDX) TO SHT-TOTAL-O
040400         MOVE WS-PERCENT TO SHT-PERCENT-O
040500         PERFORM 740-WRITE-SHORTAGE-DETAIL THRU 740-EXIT
040600         ADD +1 TO SHORTAGE-CT.
040700 510-EXIT.
040800     EXIT.
040900
041000 700-WRITE-PAGE-HDR.
041100     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
041200     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
041300     MOVE WS-PAGES TO PAGE-NBR-O.
041400     WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING NEXT-PAGE.
041500     WRITE RPT-REC FROM WS-COLM-HDR-REC AFTER ADVANCING 2.
041600     MOVE +3 TO WS-LINES.
041700     ADD +1 TO WS-PAGES.
041800 700-EXIT.
041900     EXIT.
042000
042100 740-WRITE-SHORTAGE-DETAIL.
042200     MOVE "740-WRITE-SHORTAGE-DETAIL" TO PARA-NAME.
042300     IF WS-LINES > 50
042400         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
042500     WRITE RPT-REC FROM WS-SHORTAGE-RPT-REC AFTER ADVANCING 1.
042600     ADD +1 TO WS-LINES.
042700 740-EXIT.
042800     EXIT.
042900
043000 795-WRITE-ATTERR.
043100     MOVE "795-WRITE-ATTERR" TO PARA-NAME.
043200     WRITE ATTERR-REC.
043300     ADD +1 TO MARKS-REJECTED-CT.
043400 795-EXIT.
043500     EXIT.
043600
043700 800-LOAD-ENR-TABLE.
043800     MOVE "800-LOAD-ENR-TABLE" TO PARA-NAME.
043900     MOVE ZERO TO ENR-TABLE-SIZE.
044000     OPEN INPUT ENRSRCH.
044100     MOVE "Y" TO MORE-ENRLD-SW.
044200     PERFORM 805-READ-ENRSRCH THRU 805-EXIT
044300         UNTIL NO-MORE-ENRLD.
044400     CLOSE ENRSRCH.
044500 800-EXIT.
044600     EXIT.
044700
044800 805-READ-ENRSRCH.
044900     MOVE "805-READ-ENRSRCH" TO PARA-NAME.
045000     READ ENRSRCH INTO ENROLLMENT-REC
045100         AT END MOVE "N" TO MORE-ENRLD-SW
045200         GO TO 805-EXIT
045300     END-READ.
045400     ADD +1 TO ENR-TABLE-SIZE.
045500     SET ENR-IDX TO ENR-TABLE-SIZE.
045600     MOVE ENR-ID TO ENR-TBL-ID (ENR-IDX).
045700     MOVE ENR-STUDENT-ID TO ENR-TBL-STUDENT-ID (ENR-IDX).
045800 805-EXIT.
045900     EXIT.
046000
046100 820-LOAD-AGG-TABLE.
046200*    PRE-SCAN OF ATTENDANCE HISTORY -- BUILDS THE PRESENT/TOTAL
046300*    COUNTS THAT 300-POST-MARK UPDATES IN PLACE AS TODAY'S MARKS
046400*    POST, SO 500-SHORTAGE-PASS NEEDS NO SECOND FILE PASS.
046500     MOVE "820-LOAD-AGG-TABLE" TO PARA-NAME.
046600     MOVE ZERO TO AGG-TABLE-SIZE.
046700     OPEN INPUT ATTHIST.
046800     MOVE "Y" TO MORE-ATTHLD-SW.
046900     PERFORM 825-READ-ATTHIST THRU 825-EXIT
047000         UNTIL NO-MORE-ATTHLD.
047100     CLOSE ATTHIST.
047200 820-EXIT.
047300     EXIT.
047400
047500 825-READ-ATTHIST.
047600     MOVE "825-READ-ATTHIST" TO PARA-NAME.
047700*    EVERY HISTORY ROW COUNTS TOWARD AGG-TBL-TOTAL-CT, EXCUSED
047800*    INCLUDED -- 870-APPLY-TO-AGG-TABLE ITSELF KEEPS EXCUSED
047900*    OUT OF THE PRESENT/LATE NUMERATOR (TICKET 6014)
048000     READ ATTHIST INTO ATTENDANCE-REC
048100         AT END MOVE "N" TO MORE-ATTHLD-SW
048200         GO TO 825-EXIT
048300     END-READ.
048400     PERFORM 870-APPLY-TO-AGG-TABLE THRU 870-EXIT.
048500 825-EXIT.
048600     EXIT.
048700
048800 840-OPEN-FOR-POSTING.
048900     MOVE "840-OPEN-FOR-POSTING" TO PARA-NAME.
049000     OPEN INPUT ATTMARK-FILE, STUMSTR.
049100     OPEN OUTPUT ATTRPT, ATTERR, SYSOUT.
049200     OPEN EXTEND ATTHIST.
049300 840-EXIT.
049400     EXIT.
049500
049600 850-CLOSE-FILES.
049700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
049800     CLOSE ATTMARK-FILE, STUMSTR, ATTRPT, ATTERR, SYSOUT, ATTHIST.
049900 850-EXIT.
050000     EXIT.
050100
050200 870-APPLY-TO-AGG-TABLE.                                          MEMO9614
050300     MOVE "870-APPLY-TO-AGG-TABLE" TO PARA-NAME.
050400     MOVE "N" TO AGG-ROW-FOUND-SW.
050500     SEARCH AGG-TBL-ROW
050600         AT END
050700             CONTINUE
050800         WHEN AGG-TBL-ENROLL-ID (AGG-IDX) = ATT-ENROLL-ID
050900             MOVE "Y" TO AGG-ROW-FOUND-SW.
051000
051100     IF NOT AGG-ROW-FOUND
051200         ADD +1 TO AGG-TABLE-SIZE
051300         SET AGG-IDX TO AGG-TABLE-SIZE
051400         MOVE ATT-ENROLL-ID TO AGG-TBL-ENROLL-ID (AGG-IDX)
051500         MOVE ATT-STUDENT-ID TO AGG-TBL-STUDENT-ID (AGG-IDX)
051600         MOVE ZERO TO AGG-TBL-PRESENT-CT (AGG-IDX)
051700         MOVE ZERO TO AGG-TBL-TOTAL-CT (AGG-IDX).
051800
051900     ADD +1 TO AGG-TBL-TOTAL-CT (AGG-IDX).
052000     IF ATT-PRESENT OR ATT-LATE
052100         ADD +1 TO AGG-TBL-PRESENT-CT (AGG-IDX).
052200 870-EXIT.
052300     EXIT.
052400
052500 900-READ-ATTMARK.
052600     MOVE "900-READ-ATTMARK" TO PARA-NAME.
052700     READ ATTMARK-FILE INTO ATTENDANCE-REC
052800         AT END MOVE "N" TO MORE-ATTMARK-SW
052900         GO TO 900-EXIT
053000     END-READ.
053100     ADD +1 TO RECORDS-READ.
053200 900-EXIT.
053300     EXIT.
053400
053500 999-CLEANUP.
053600     MOVE "999-CLEANUP" TO PARA-NAME.
053700     MOVE MARKS-POSTED-CT TO TRL-POSTED-CT-O.
053800     MOVE MARKS-REJECTED-CT TO TRL-REJECT-CT-O.
053900     MOVE SHORTAGE-CT TO TRL-SHORTAGE-CT-O.
054000     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 2.
054100     WRITE RPT-REC FROM WS-TRAILER-REC AFTER ADVANCING 1.
054200
054300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
054400
054500     DISPLAY "** MARKS READ **".
054600     DISPLAY RECORDS-READ.
054700     DISPLAY "** MARKS POSTED **".
054800     DISPLAY MARKS-POSTED-CT.
054900     DISPLAY "** MARKS REJECTED **".
055000     DISPLAY MARKS-REJECTED-CT.
055100     DISPLAY "** ENROLLMENTS SHORT OF 75 PCT **".
055200     DISPLAY SHORTAGE-CT.
055300     DISPLAY "******** NORMAL END OF JOB ATTMARK ********".
055400 999-EXIT.
055500     EXIT.
055600
055700 1000-ABEND-RTN.
055800     MOVE "1000-ABEND-RTN" TO PARA-NAME.
055900     WRITE SYSOUT-REC FROM ABEND-REASON.
056000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
056100     DISPLAY "*** ABNORMAL END OF JOB-ATTMARK ***" UPON CONSOLE.
056200     DIVIDE ZERO-VAL INTO ONE-VAL.
