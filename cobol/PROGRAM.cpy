000100******************************************************************
000200*    PROGRAM.cpy  --  PROGRAM MASTER RECORD  (FILE: PROGRAMS)
000300*    SEQUENTIAL BY PRG-ID, 40-BYTE FIXED RECORD, LOADED TO AN
000400*    IN-MEMORY TABLE AT START-UP BY ENRPOST
000500******************************************************************
000600* CHANGE LOG
000700*   09/14/93  RBW  ORIGINAL LAYOUT
000800******************************************************************
000900 01  PROGRAM-MASTER-REC.
001000     05  PRG-ID                      PIC 9(04).
001100     05  PRG-NAME                    PIC X(30).
001200     05  PRG-ACTIVE                  PIC X(01).
001300         88  PRG-IS-ACTIVE    VALUE "Y".
001400         88  PRG-NOT-ACTIVE   VALUE "N".
001500     05  FILLER                      PIC X(05).
