000100******************************************************************
000200*    ROOM.cpy  --  HOSTEL ROOM RECORD  (FILE: ROOMS)
000300*    VSAM KSDS, RANDOM ACCESS, KEY IS RM-ID, 40-BYTE FIXED
000400*    RECORD ON THE SEQUENTIAL CARRIER USED TO LOAD/REWRITE THE
000500*    INDEXED CLUSTER FROM HSTLUPDT
000600******************************************************************
000700* CHANGE LOG
000800*   01/01/08  JFS  ORIGINAL LAYOUT
000900******************************************************************
001000 01  ROOM-MASTER-REC.
001100     05  RM-ID                       PIC 9(06).
001200     05  RM-HOSTEL-ID                PIC 9(04).
001300     05  RM-NUMBER                   PIC X(06).
001400     05  RM-CAPACITY                 PIC 9(02).
001500     05  RM-OCCUPIED                 PIC 9(02).
001600     05  RM-STATUS                   PIC X(10).
001700         88  RM-AVAILABLE     VALUE "AVAILABLE ".
001800         88  RM-OCCUPIED-ST   VALUE "OCCUPIED  ".
001900         88  RM-MAINTENANCE   VALUE "MAINT     ".
002000     05  FILLER                      PIC X(10).
