000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FEECALC.
000400 AUTHOR. R B WOZNIAK.
000500 INSTALLATION. REGISTRAR BATCH PROCESSING CENTER.
000600 DATE-WRITTEN. 09/14/93.
000700 DATE-COMPILED. 09/14/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG
001100*    09/14/93  RBW  ORIGINAL -- LATE-FEE CALC ONLY, CALLED BY
001200*                   FEEEDIT TO RATE A PAST-DUE FEE STRUCTURE
001300*    04/02/96  TGD  ADDED LIB-FINE-CALC SWITCH AND 200-PARA SO
001400*                   LIBISSUE CAN SHARE THIS SAME SUBPROGRAM
001500*                   RATHER THAN CODING ITS OWN RATE ROUTINE
001600*    11/20/98  TGD  Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD,
001700*                   NO CHANGE REQUIRED
001800*    03/11/02  JFH  ADDED MAX-FEE-CAP SO HOSTEL/LIBRARY FINES
001900*                   CANNOT EXCEED POLICY CEILING (TICKET 4471)
002000******************************************************************
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SOURCE-COMPUTER. IBM-390.
002400 OBJECT-COMPUTER. IBM-390.
002500 SPECIAL-NAMES.
002600     C01 IS TOP-OF-FORM.
002700 INPUT-OUTPUT SECTION.
002800
002900 DATA DIVISION.
003000 FILE SECTION.
003100
003200 WORKING-STORAGE SECTION.
003300 01  MISC-FIELDS.
003400     05  TEMP-FEE                   PIC S9(7)V99 COMP-3.
003500     05  TEMP-FEE-X REDEFINES TEMP-FEE PIC S9(5)V9(4) COMP-3.
003600     05  WS-DAYS-R                  PIC S9(7)V99 COMP-3.
003700     05  FILLER                     PIC X(06).
003800
003900 LINKAGE SECTION.
004000 01  CALC-FEE-REC.
004100     05  CALC-TYPE-SW               PIC X.
004200         88  LATE-FEE-CALC  VALUE "L".
004300         88  LIB-FINE-CALC  VALUE "F".                            04/02/96
004400     05  DAYS-OVERDUE               PIC 9(04) COMP.
004500     05  DAYS-OVERDUE-S REDEFINES DAYS-OVERDUE
004600                                    PIC S9(04) COMP.
004700     05  RATE-PER-DAY               PIC 9(05)V99 COMP-3.
004800     05  RATE-PER-DAY-X REDEFINES RATE-PER-DAY
004900                                    PIC 9(03)V9(04) COMP-3.
005000     05  MAX-FEE-CAP                PIC 9(07)V99 COMP-3.
005100     05  CALCULATED-FEE             PIC 9(07)V99 COMP-3.
005200     05  CALCULATED-FEE-X REDEFINES CALCULATED-FEE
005300                                    PIC 9(05)V9(04) COMP-3.
005400     05  FILLER                     PIC X(04).
005500
005600 01  RETURN-CD                      PIC 9(04) COMP.
005700
005800 PROCEDURE DIVISION USING CALC-FEE-REC, RETURN-CD.
005900 0000-MAINLINE.
006000     IF LATE-FEE-CALC
006100         PERFORM 100-CALC-LATE-FEE
006200     ELSE IF LIB-FINE-CALC
006300         PERFORM 200-CALC-LIB-FINE.
006400
006500     MOVE ZERO TO RETURN-CD.
006600     GOBACK.
006700
006800 100-CALC-LATE-FEE.
006900*    DAYS-OVERDUE COMES IN FROM DAYDIFF -- FLOORED AT ZERO SO
007000*    A FEE STRUCTURE PAID ON ITS DUE DATE RATES NO LATE FEE.
007100     IF DAYS-OVERDUE = ZERO
007200         MOVE ZERO TO CALCULATED-FEE
007300     ELSE
007400         MOVE DAYS-OVERDUE TO WS-DAYS-R
007500         COMPUTE TEMP-FEE = WS-DAYS-R * RATE-PER-DAY
007600         PERFORM 900-APPLY-CAP.
007700
007800 200-CALC-LIB-FINE.
007900*    SAME SHAPE AS 100-CALC-LATE-FEE -- KEPT SEPARATE PER
008000*    TICKET 3108 SO A CHANGE IN ONE SCHEDULE NEVER TOUCHES
008100*    THE OTHER.
008200     IF DAYS-OVERDUE = ZERO
008300         MOVE ZERO TO CALCULATED-FEE
008400     ELSE
008500         MOVE DAYS-OVERDUE TO WS-DAYS-R
008600         COMPUTE TEMP-FEE = WS-DAYS-R * RATE-PER-DAY
008700         PERFORM 900-APPLY-CAP.
008800
008900 900-APPLY-CAP.
009000     IF MAX-FEE-CAP > ZERO AND TEMP-FEE > MAX-FEE-CAP             TKT 4471
009100         MOVE MAX-FEE-CAP TO CALCULATED-FEE
009200     ELSE
009300         MOVE TEMP-FEE TO CALCULATED-FEE.
