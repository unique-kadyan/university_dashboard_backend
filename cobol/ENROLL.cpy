000100******************************************************************
000200*    ENROLL.cpy  --  ENROLLMENT RECORD  (FILE: ENROLLMENTS)
000300*    SEQUENTIAL, SORTED BY ENR-STUDENT-ID, 40-BYTE FIXED RECORD
000400*    LOADED TO AN IN-MEMORY TABLE FOR KEYED LOOK-UP BY ATTMARK
000500*    AND APPENDED TO BY ENRPOST
000600******************************************************************
000700* CHANGE LOG
000800*   09/14/93  RBW  ORIGINAL LAYOUT
000900*   05/19/96  TGD  ADDED ENR-STATUS 88-LEVELS FOR DROP PROCESSING
001000******************************************************************
001100 01  ENROLLMENT-REC.
001200     05  ENR-ID                      PIC 9(06).
001300     05  ENR-STUDENT-ID              PIC 9(06).
001400     05  ENR-PROGRAM-ID              PIC 9(04).
001500     05  ENR-SEMESTER                PIC 9(02).
001600     05  ENR-DATE                    PIC 9(08).
001700     05  ENR-STATUS                  PIC X(10).
001800         88  ENR-ENROLLED     VALUE "ENROLLED  ".
001900         88  ENR-COMPLETED    VALUE "COMPLETED ".
002000         88  ENR-DROPPED      VALUE "DROPPED   ".
002100     05  FILLER                      PIC X(04).
