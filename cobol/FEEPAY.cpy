000100******************************************************************
000200*    FEEPAY.cpy  --  PAYMENT TRANSACTION RECORD
000300*    (FILE: FEEPAYMENTS) SEQUENTIAL BY FP-FEESTR-ID, 100-BYTE
000400*    FIXED RECORD, WRITTEN BY FEEEDIT ON A COMPLETED PAYMENT AND
000500*    REWRITTEN ON A REFUND
000600******************************************************************
000700* CHANGE LOG
000800*   01/23/88  JFS  ORIGINAL LAYOUT
000900*   09/09/91  RBW  ADDED FP-LATE-FEE AND FP-DISCOUNT SPLIT-OUT
001000*   04/02/96  TGD  ADDED FP-STATUS 88-LEVELS FOR REFUND PROCESS
001100*   06/03/11  TGD  ADDED FP-PRIOR-STATUS -- A REFUND-REQUEST ROW
001200*                  COMES IN WITH FP-STATUS ALREADY SET TO
001300*                  REFUNDED, SO 350-VALIDATE-REFUND HAD NO FIELD
001400*                  LEFT TO CONFIRM THE PAYMENT WAS COMPLETED
001500*                  BEFORE THE REFUND WAS REQUESTED (TICKET 6021)
001600******************************************************************
001700 01  FEE-PAYMENT-REC.
001800     05  FP-ID                       PIC 9(06).
001900     05  FP-STUDENT-ID               PIC 9(06).
002000     05  FP-FEESTR-ID                PIC 9(06).
002100     05  FP-AMOUNT                   PIC 9(08)V99.
002200     05  FP-DATE                     PIC 9(08).
002300     05  FP-MODE                     PIC X(10).
002400         88  FP-IS-CASH       VALUE "CASH      ".
002500         88  FP-IS-CARD       VALUE "CARD      ".
002600         88  FP-IS-ONLINE     VALUE "ONLINE    ".
002700         88  FP-IS-CHEQUE     VALUE "CHEQUE    ".
002800     05  FP-RECEIPT                  PIC X(14).
002900     05  FP-LATE-FEE                 PIC 9(05)V99.
003000     05  FP-DISCOUNT                 PIC 9(05)V99.
003100     05  FP-STATUS                   PIC X(10).
003200         88  FP-COMPLETED     VALUE "COMPLETED ".
003300         88  FP-PENDING       VALUE "PENDING   ".
003400         88  FP-REFUNDED      VALUE "REFUNDED  ".
003500         88  FP-FAILED        VALUE "FAILED    ".
003600     05  FP-PRIOR-STATUS             PIC X(10).
003700         88  FP-PRIOR-COMPLETED  VALUE "COMPLETED ".
003800     05  FILLER                      PIC X(06).
